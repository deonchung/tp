000100*****************************************************************         
000200*  PROGRAM ......  STKUPDT                                                
000300*  SHOP ........   FARMACIA CENTRAL - DEPTO DE SISTEMAS                   
000400*  PURPOSE .....   UPDATES ONE OR MORE FIELDS OF A STOCK BATCH            
000500*                  IDENTIFIED BY STOCK-ID, RECOMPUTING THE                
000600*                  MEDICINE'S TOTAL QUANTITY AGAINST ITS                  
000700*                  MAX-QUANTITY CEILING AND CASCADING NAME,               
000800*                  DESCRIPTION AND MAX-QUANTITY CHANGES TO EVERY          
000900*                  BATCH OF THE SAME MEDICINE.  THE OLD OPCION-2          
001000*                  SCREEN ONLY EVER REWROTE ONE MEDICAMENTO BY            
001100*                  KEY - THIS PROGRAM GENERALIZES THAT REWRITE TO         
001200*                  A WHOLE FAMILY OF BATCHES.                             
001300*-----------------------------------------------------------------        
001400*  CHANGE LOG                                                             
001500*     09/02/90  J.SOTO   ORIGINAL - PULLED THE REWRITE LOGIC OUT          
001600*                         OF OPCION-2'S SALE-INVOICE SCREEN, WHICH        
001700*                         USED TO REWRITE A SINGLE MEDICAMENTO            
001800*                         RECORD AFTER A SALE DECREMENTED STOCK.          
001900*     14/06/91  J.SOTO   ADDED THE CASCADING-FIELD RULE - NAME,           
002000*                         DESCRIPTION AND MAX-QUANTITY BELONG TO          
002100*                         THE MEDICINE, NOT THE BATCH, SO THEY            
002200*                         NOW UPDATE EVERY BATCH THAT SHARES THE          
002300*                         PRE-UPDATE NAME.                                
002400*     30/03/94  M.DIAZ   FOUR-CASE QUANTITY/MAX-QUANTITY CEILING          
002500*                         RECOMPUTATION (PR 94-071) - PREVIOUSLY          
002600*                         ONLY CHECKED THE NEW QUANTITY IN                
002700*                         ISOLATION, WHICH LET A BATCH SNEAK PAST         
002800*                         THE CEILING WHEN OTHER BATCHES OF THE           
002900*                         SAME MEDICINE ALREADY HELD STOCK.               
003000*     19/12/96  M.DIAZ   MOVED PARAMETER CHECKING TO CMDSYN.              
003100*     30/11/98  R.PENA   Y2K - EXPIRY-DATE COMPARE NOW USES ONE           
003200*                         CCYYMMDD FIELD, RECORD LAYOUT CHANGED.          
003300*     22/07/99  R.PENA   POST-Y2K CLEANUP ON THE EXPIRY COMPARE.          
003400*     19/08/03  L.VEGA   TICKET PH-0447 - REWRITE NOW GOES                
003500*                         THROUGH A WORKING TABLE INSTEAD OF              
003600*                         START/REWRITE BY KEY, SINCE STOCKFIL IS         
003700*                         SEQUENTIAL, NOT INDEXED, IN THIS SYSTEM.        
003800*     04/05/06  L.VEGA   TICKET PH-0561 - PRINTS ROWS-AFFECTED            
003900*                         COUNT ON THE CONFIRMATION LINE.                 
004000*     11/09/07  L.VEGA   TICKET PH-0603 - ADDED THE 77-LEVEL              
004100*                         BATCHES-PRINTED COUNTER AND THE BANNER          
004200*                         LINE SO THE CONFIRMATION REPORT COMES           
004300*                         OUT BRACKETED LIKE STKADD'S AND                 
004400*                         STKLIST'S, AND SO THE OPERATOR HAS A            
004500*                         PRINTED TOTAL TO RECONCILE AGAINST              
004600*                         WS-ROWS-AFFECTED.  ALSO WIDENED THE             
004700*                         PARAGRAPH COMMENTARY BELOW TO EXPLAIN THE       
004800*                         CASCADE AND CEILING RULES IN MORE DETAIL        
004900*                         FOR THE NEXT PROGRAMMER WHO HAS TO TOUCH        
005000*                         THIS - THE FOUR-CASE CEILING LOGIC IN           
005100*                         PARTICULAR HAS TRIPPED UP TWO PEOPLE NOW.       
005200*****************************************************************         
005300 IDENTIFICATION DIVISION.                                                 
005400 PROGRAM-ID.  STKUPDT.                                                    
005500 AUTHOR.  J.SOTO.                                                         
005600 INSTALLATION.  FARMACIA CENTRAL - DEPTO DE SISTEMAS.                     
005700 DATE-WRITTEN.  09/02/90.                                                 
005800 DATE-COMPILED.                                                           
005900 SECURITY.  INTERNAL USE ONLY - PHARMACY STOCK DATA.                      
006000*                                                                         
006100*    STKUPDT READS ONE UPDTCARD CONTROL CARD, LOADS THE WHOLE             
006200*    STOCK FILE INTO A WORKING TABLE, LOCATES THE TARGET BATCH,           
006300*    RECOMPUTES THE MAX-QUANTITY CEILING, CASCADES THE MEDICINE           
006400*    -LEVEL FIELDS TO EVERY BATCH OF THE SAME MEDICINE, REWRITES          
006500*    THE WHOLE FILE FROM THE TABLE, AND PRINTS A CONFIRMATION             
006600*    LISTING OF EVERY BATCH ROW THE RUN TOUCHED.                          
006700*                                                                         
006800 ENVIRONMENT DIVISION.                                                    
006900 CONFIGURATION SECTION.                                                   
007000*                                                                         
007100*    SPECIAL-NAMES - C01 NAMES THE CARRIAGE-CONTROL CHANNEL THAT          
007200*    THE PRINTER'S FORMS-CONTROL TAPE USES TO SKIP TO A NEW PAGE.         
007300*    NO OTHER SPECIAL DEVICE OR CLASS CONDITION IS NEEDED HERE.           
007400*                                                                         
007500 SPECIAL-NAMES.                                                           
007600     C01 IS TOP-OF-FORM.                                                  
007700*                                                                         
007800 INPUT-OUTPUT SECTION.                                                    
007900 FILE-CONTROL.                                                            
008000*                                                                         
008100*    UPDTCARD - THE SINGLE CONTROL CARD DRIVING THIS RUN.                 
008200*    STOCKFIL - THE MASTER STOCK FILE, READ IN FULL AND THEN              
008300*    REWRITTEN IN FULL FROM THE WORKING TABLE (SEE 0800 BELOW).           
008400*                                                                         
008500*        BOTH FILES ARE SEQUENTIAL DATASETS - THIS SHOP DOES NOT          
008600*        USE INDEXED FILES FOR THE STOCK MASTER, WHICH IS WHY             
008700*        THE TARGET LOOKUP AND THE REWRITE BOTH GO THROUGH THE            
008800*        IN-MEMORY TABLE RATHER THAN A KEYED START/REWRITE.               
008900     SELECT UPDT-PARM-FILE ASSIGN TO UPDTCARD                             
009000         ORGANIZATION IS SEQUENTIAL                                       
009100         FILE STATUS IS WS-UPDTCARD-STATUS.                               
009200     SELECT STOCK-FILE     ASSIGN TO STOCKFIL                             
009300         ORGANIZATION IS SEQUENTIAL                                       
009400         FILE STATUS IS WS-STOCK-STATUS.                                  
009500*                                                                         
009600 DATA DIVISION.                                                           
009700 FILE SECTION.                                                            
009800*                                                                         
009900*    CONTROL CARD - STOCK-ID IS THE ONLY REQUIRED FIELD.  ALL             
010000*    OTHER FIELDS ARE OPTIONAL AND BLANK MEANS "DO NOT CHANGE".           
010100*    EACH FIELD ARRIVES AS DISPLAY TEXT SO CMDSYN CAN VALIDATE            
010200*    IT BEFORE IT IS TRUSTED AS A NUMBER OR DATE.                         
010300*                                                                         
010400 FD  UPDT-PARM-FILE                                                       
010500     LABEL RECORDS ARE STANDARD.                                          
010600*        ONE 80-COLUMN CARD IMAGE PER RUN - THIS PROGRAM READS            
010700*        EXACTLY ONE UPDTCARD RECORD AND STOPS.                           
010800 01  UPDT-PARM-CARD.                                                      
010900*        BATCH KEY - MUST NAME AN EXISTING ROW IN THE TABLE.              
011000     05  UP-STOCK-ID              PIC X(05).                              
011100*        MEDICINE-LEVEL FIELD - CASCADES TO EVERY BATCH SHARING           
011200*        THE PRE-UPDATE NAME (SEE 0600 BELOW).  BLANK MEANS THE           
011300*        MEDICINE NAME IS UNCHANGED BY THIS RUN.                          
011400     05  UP-NAME                  PIC X(30).                              
011500*        BATCH-LEVEL FIELD - TOUCHES ONLY THE TARGET ROW.                 
011600     05  UP-PRICE                 PIC X(09).                              
011700*        BATCH-LEVEL FIELD - DRIVES THE CEILING RECOMPUTATION.            
011800     05  UP-QUANTITY              PIC X(07).                              
011900*        BATCH-LEVEL FIELD - MUST NOT PRECEDE ANOTHER BATCH OF            
012000*        THE SAME MEDICINE ONCE CHANGED (SEE 0500 BELOW).                 
012100     05  UP-EXPIRY-DATE           PIC X(08).                              
012200*        MEDICINE-LEVEL FIELD - CASCADES LIKE UP-NAME.                    
012300     05  UP-DESCRIPTION           PIC X(60).                              
012400*        MEDICINE-LEVEL FIELD - CASCADES AND ALSO FEEDS THE               
012500*        CEILING RECOMPUTATION WHEN SUPPLIED.                             
012600     05  UP-MAX-QUANTITY          PIC X(07).                              
012700*        UNUSED CARD COLUMNS - RESERVED FOR A FUTURE FIELD.               
012800     05  FILLER                   PIC X(04).                              
012900*                                                                         
013000*    THE STOCK MASTER RECORD - SAME LAYOUT STKADD WRITES AND              
013100*    STKLIST READS.  ST-EXPIRY-DATE-N REDEFINES THE BROKEN-OUT            
013200*    CENTURY/YEAR/MONTH/DAY GROUP AS ONE COMPARABLE NUMBER, THE           
013300*    SAME Y2K-ERA IDIOM USED THROUGHOUT THIS SYSTEM'S PROGRAMS.           
013400*                                                                         
013500 FD  STOCK-FILE                                                           
013600     LABEL RECORDS ARE STANDARD.                                          
013700*        SAME LAYOUT STKADD WRITES AND STKLIST READS - LOADED             
013800*        INTO WS-STOCK-TABLE BY 0120 AND REWRITTEN BY 0810.               
013900 01  STOCK-RECORD.                                                        
014000*        BATCH KEY - UNIQUE PER BATCH, NOT PER MEDICINE.                  
014100     05  ST-STOCK-ID              PIC 9(05).                              
014200*        MEDICINE-LEVEL - CASCADE MATCH FIELD FOR 0410/0510/0610.         
014300     05  ST-MEDICINE-NAME         PIC X(30).                              
014400     05  ST-PRICE                 PIC S9(05)V99.                          
014500     05  ST-QUANTITY              PIC S9(07).                             
014600*        BROKEN OUT CENTURY/YEAR/MONTH/DAY FOR DISPLAY EDITING.           
014700     05  ST-EXPIRY-DATE.                                                  
014800         10  ST-EXPIRY-CCYY       PIC 9(04).                              
014900         10  ST-EXPIRY-MM         PIC 9(02).                              
015000         10  ST-EXPIRY-DD         PIC 9(02).                              
015100*        ONE COMPARABLE NUMBER - USED FOR EVERY DATE COMPARE.             
015200     05  ST-EXPIRY-DATE-N REDEFINES ST-EXPIRY-DATE                        
015300                                  PIC 9(08).                              
015400     05  ST-DESCRIPTION           PIC X(60).                              
015500     05  ST-MAX-QUANTITY          PIC 9(07).                              
015600     05  FILLER                   PIC X(06).                              
015700*                                                                         
015800 WORKING-STORAGE SECTION.                                                 
015900*                                                                         
016000*    WS-BANNER-LINE IS THE SAME DASHED UNDERLINE STKADD AND               
016100*    STKLIST USE TO BRACKET THEIR OUTPUT - KEPT AT THE 77 LEVEL           
016200*    BECAUSE IT IS A SINGLE STAND-ALONE LITERAL, NOT PART OF ANY          
016300*    RECORD GROUP.  WS-BATCHES-PRINTED-COUNT IS A RUN-SCOPED TALLY        
016400*    OF HOW MANY DETAIL LINES 0910 ACTUALLY PRINTED, KEPT SEPARATE        
016500*    FROM WS-ROWS-AFFECTED (WHICH COUNTS ROWS MARKED AFFECTED             
016600*    BEFORE THE PRINT LOOP RUNS) SO THE FOOTER CAN CONFIRM THE TWO        
016700*    NUMBERS AGREE - A CHEAP DIAGNOSTIC IF THE PRINT LOOP'S SKIP          
016800*    LOGIC EVER DRIFTS OUT OF STEP WITH THE AFFECTED-SWITCH LOGIC.        
016900*                                                                         
017000 77  WS-BATCHES-PRINTED-COUNT     PIC 9(05)   COMP VALUE ZERO.            
017100 77  WS-BANNER-LINE               PIC X(80)   VALUE ALL "-".              
017200*                                                                         
017300*    SWITCHES - WS-CARD-VALID-SWITCH IS THE OVERALL PASS/FAIL             
017400*    FLAG FOR THE WHOLE RUN.  THE SIX "-SUPPLIED-" SWITCHES RECORD        
017500*    WHICH OPTIONAL FIELDS ACTUALLY ARRIVED ON THE CARD, SINCE A          
017600*    BLANK FIELD MEANS "LEAVE IT ALONE", NOT "SET IT TO SPACES".          
017700*    WS-CASCADING-SWITCH AND WS-TARGET-FOUND-SWITCH ARE WORKING           
017800*    FLAGS SET AND TESTED WITHIN A SINGLE PARAGRAPH GROUP.                
017900*                                                                         
018000 01  WS-SWITCHES.                                                         
018100*        OVERALL PASS/FAIL FLAG FOR THE ENTIRE CARD - TESTED BY           
018200*        0100 AFTER EACH VALIDATION PARAGRAPH.                            
018300     05  WS-CARD-VALID-SWITCH     PIC X       VALUE "Y".                  
018400         88  WS-CARD-VALID                    VALUE "Y".                  
018500         88  WS-CARD-INVALID                  VALUE "N".                  
018600*        SET BY 0200 WHEN UP-NAME IS NOT BLANK.                           
018700     05  WS-NAME-SUPPLIED-SWITCH  PIC X       VALUE "N".                  
018800         88  WS-NAME-SUPPLIED                 VALUE "Y".                  
018900*        SET BY 0200 WHEN UP-PRICE IS NOT BLANK.                          
019000     05  WS-PRICE-SUPPLIED-SWITCH PIC X       VALUE "N".                  
019100         88  WS-PRICE-SUPPLIED                VALUE "Y".                  
019200*        SET BY 0200 WHEN UP-QUANTITY IS NOT BLANK; DRIVES 0400.          
019300     05  WS-QTY-SUPPLIED-SWITCH   PIC X       VALUE "N".                  
019400         88  WS-QTY-SUPPLIED                  VALUE "Y".                  
019500*        SET BY 0200 WHEN UP-EXPIRY-DATE IS NOT BLANK.                    
019600     05  WS-EXPIRY-SUPPLIED-SWITCH PIC X      VALUE "N".                  
019700         88  WS-EXPIRY-SUPPLIED               VALUE "Y".                  
019800*        SET BY 0200 WHEN UP-DESCRIPTION IS NOT BLANK.                    
019900     05  WS-DESC-SUPPLIED-SWITCH  PIC X       VALUE "N".                  
020000         88  WS-DESC-SUPPLIED                 VALUE "Y".                  
020100*        SET BY 0200 WHEN UP-MAX-QUANTITY IS NOT BLANK; DRIVES 0400.      
020200     05  WS-MAXQ-SUPPLIED-SWITCH  PIC X       VALUE "N".                  
020300         88  WS-MAXQ-SUPPLIED                 VALUE "Y".                  
020400*        SET BY 0600 WHEN ANY CASCADING FIELD WAS SUPPLIED.               
020500     05  WS-CASCADING-SWITCH      PIC X       VALUE "N".                  
020600         88  WS-CASCADING                     VALUE "Y".                  
020700*        SET BY 0300 ONCE THE TARGET STOCK-ID IS LOCATED.                 
020800     05  WS-TARGET-FOUND-SWITCH   PIC X       VALUE "N".                  
020900         88  WS-TARGET-FOUND                  VALUE "Y".                  
021000*                                                                         
021100*    FILE STATUS FIELDS - CHECKED IMMEDIATELY AFTER EVERY OPEN            
021200*    AND READ SO A BAD DD/DATASET ASSIGNMENT FAILS THE JOB LOUDLY         
021300*    INSTEAD OF SILENTLY PRODUCING AN EMPTY REPORT.                       
021400*                                                                         
021500 01  WS-FILE-STATUS-FIELDS.                                               
021600*        "00" MEANS THE LAST OPEN/READ ON UPDTCARD SUCCEEDED.             
021700     05  WS-UPDTCARD-STATUS       PIC XX.                                 
021800         88  WS-UPDTCARD-OK                   VALUE "00".                 
021900*        "00" MEANS THE LAST OPEN/READ ON STOCKFIL SUCCEEDED.             
022000     05  WS-STOCK-STATUS          PIC XX.                                 
022100         88  WS-STOCK-OK                      VALUE "00".                 
022200*                                                                         
022300*    COUNTERS - WS-TABLE-COUNT IS HOW MANY ROWS THE STOCK FILE            
022400*    LOADED INTO THE WORKING TABLE.  WS-SCAN-IX DRIVES THE                
022500*    SEVERAL SEQUENTIAL TABLE SCANS BELOW.  WS-TARGET-INDEX               
022600*    REMEMBERS WHERE THE TARGET BATCH LANDED SO LATER PARAGRAPHS          
022700*    DO NOT HAVE TO RE-SEARCH FOR IT.  WS-ROWS-AFFECTED IS THE            
022800*    COUNT PRINTED ON THE CONFIRMATION LINE PER TICKET PH-0561.           
022900*                                                                         
023000 01  WS-COUNTERS.                                                         
023100*        HOW MANY BATCHES 0120 LOADED FROM STOCKFIL.                      
023200     05  WS-TABLE-COUNT           PIC 9(04)   COMP VALUE ZERO.            
023300*        SCAN POINTER SHARED BY 0310, 0410, 0510, 0610, 0710              
023400*        AND 0810 - EACH SCAN RESETS IT TO ZERO BEFORE STARTING.          
023500     05  WS-SCAN-IX               PIC 9(04)   COMP VALUE ZERO.            
023600*        TABLE SLOT OF THE TARGET BATCH, SET ONCE BY 0300.                
023700     05  WS-TARGET-INDEX          PIC 9(04)   COMP VALUE ZERO.            
023800*        HOW MANY ROWS 0600 MARKED AFFECTED - PRINTED BY 0900.            
023900     05  WS-ROWS-AFFECTED         PIC 9(04)   COMP VALUE ZERO.            
024000*                                                                         
024100*    TARGET-BATCH SNAPSHOT - CAPTURED BY 0300 BEFORE ANY FIELD IS         
024200*    CHANGED, SO 0400'S CEILING MATH AND 0500'S DATE-ORDER CHECK          
024300*    BOTH COMPARE AGAINST THE PRE-UPDATE STATE OF THE BATCH, NOT          
024400*    A PARTIALLY-UPDATED ONE.                                             
024500*                                                                         
024600 01  WS-TARGET-DATA.                                                      
024700*        THE BINARY KEY CONVERTED FROM UP-STOCK-ID BY CMDSYN.             
024800     05  WS-TARGET-STOCK-ID       PIC 9(05)   VALUE ZERO.                 
024900*        THE MEDICINE NAME BEFORE THIS RUN'S UPDATE - CASCADE             
025000*        SIBLINGS ARE FOUND BY MATCHING THIS VALUE, NOT THE NEW ONE.      
025100     05  WS-TARGET-OLD-NAME       PIC X(30)   VALUE SPACES.               
025200*        THE TARGET BATCH'S QUANTITY BEFORE THIS RUN'S UPDATE.            
025300     05  WS-TARGET-OLD-QUANTITY   PIC S9(07)  VALUE ZERO.                 
025400*        RUNNING TOTAL BUILT BY 0410 ACROSS EVERY BATCH OF THE            
025500*        TARGET MEDICINE, BEFORE THE UPDATE IS APPLIED.                   
025600     05  WS-TOTAL-STOCK           PIC S9(07)  VALUE ZERO.                 
025700*        HIGHEST EXPIRY-DATE AMONG THE TARGET'S SIBLING BATCHES,          
025800*        BUILT BY 0510 FOR THE 0520 ORDERING CHECK.                       
025900     05  WS-MAX-EXPIRY-OTHER      PIC 9(08)   VALUE ZERO.                 
026000*                                                                         
026100*    EFFECTIVE VALUES - THE QUANTITY/MAX-QUANTITY PAIR THAT 0420          
026200*    ACTUALLY TESTS AGAINST EACH OTHER, ONCE THE FOUR SUPPLIED/           
026300*    NOT-SUPPLIED COMBINATIONS HAVE BEEN COLLAPSED TO ONE CASE.           
026400*                                                                         
026500 01  WS-EFFECTIVE-VALUES.                                                 
026600*        SET BY 0420 - THE QUANTITY 0420 ACTUALLY TESTS.                  
026700     05  WS-EFFECTIVE-QUANTITY    PIC S9(07)  VALUE ZERO.                 
026800*        SET BY 0420 - THE CEILING 0420 ACTUALLY TESTS AGAINST.           
026900     05  WS-EFFECTIVE-MAX         PIC 9(07)   VALUE ZERO.                 
027000*                                                                         
027100*    NEW VALUES - THE CONVERTED, VALIDATED REPLACEMENT FOR EACH           
027200*    OPTIONAL FIELD, FILLED IN BY 0200 ONLY WHEN THAT FIELD'S             
027300*    -SUPPLIED- SWITCH IS ON.                                             
027400*                                                                         
027500 01  WS-NEW-VALUES.                                                       
027600*        MEDICINE-LEVEL - CASCADES TO EVERY AFFECTED ROW.                 
027700     05  WS-NEW-NAME              PIC X(30)   VALUE SPACES.               
027800*        BATCH-LEVEL - THE TARGET ROW ONLY.                               
027900     05  WS-NEW-PRICE             PIC S9(05)V99 VALUE ZERO.               
028000*        BATCH-LEVEL - FEEDS THE 0400 CEILING RECOMPUTATION.              
028100     05  WS-NEW-QUANTITY          PIC S9(07)  VALUE ZERO.                 
028200*        MEDICINE-LEVEL - CASCADES LIKE WS-NEW-NAME.                      
028300     05  WS-NEW-DESCRIPTION       PIC X(60)   VALUE SPACES.               
028400*        MEDICINE-LEVEL - CASCADES AND ALSO FEEDS 0400.                   
028500     05  WS-NEW-MAX-QUANTITY      PIC 9(07)   VALUE ZERO.                 
028600*                                                                         
028700*    NEW EXPIRY DATE - BROKEN OUT LIKE ST-EXPIRY-DATE SO THE              
028800*    REDEFINES BELOW CAN COMPARE IT AS ONE NUMBER IN 0520.                
028900*                                                                         
029000 01  WS-NEW-EXPIRY-DATE-GRP.                                              
029100*        FILLED IN BY 0200 FROM CS-WORK-EXPIRY-DATE ONE PIECE             
029200*        AT A TIME, THE SAME WAY STKADD FILLS ITS OWN COPY.               
029300     05  WS-NEW-EXPIRY-CCYY       PIC 9(04)   VALUE ZERO.                 
029400     05  WS-NEW-EXPIRY-MM         PIC 9(02)   VALUE ZERO.                 
029500     05  WS-NEW-EXPIRY-DD         PIC 9(02)   VALUE ZERO.                 
029600 01  WS-NEW-EXPIRY-DATE REDEFINES WS-NEW-EXPIRY-DATE-GRP                  
029700                                  PIC 9(08).                              
029800*                                                                         
029900*    WORKING TABLE - THE WHOLE STOCK FILE, SO THE CASCADE CAN             
030000*    TOUCH EVERY BATCH OF A MEDICINE BEFORE THE FILE IS REWRITTEN.        
030100*    SIZED AT 2000 TO MATCH STKLIST'S TABLE (TICKET PH-0512) SINCE        
030200*    BOTH PROGRAMS NOW HAVE TO HOLD THE SAME FILE IN MEMORY AT            
030300*    ONCE.  WS-T-AFFECTED-SWITCH IS SET BY 0600 FOR EVERY ROW THE         
030400*    CASCADE OR THE TARGET UPDATE TOUCHES, AND READ BACK BY 0700          
030500*    (TO DECIDE WHICH ROWS GET THE CASCADED FIELDS) AND BY 0910           
030600*    (TO DECIDE WHICH ROWS APPEAR ON THE CONFIRMATION LISTING).           
030700*                                                                         
030800 01  WS-STOCK-TABLE.                                                      
030900     05  WS-STOCK-ENTRY OCCURS 2000 TIMES                                 
031000                         INDEXED BY WS-TABLE-IX.                          
031100*            ONE TABLE ROW PER BATCH ON FILE - SAME FIELDS AS             
031200*            STOCK-RECORD, LOADED BY 0120 AND REWRITTEN BY 0810.          
031300         10  WS-T-STOCK-ID        PIC 9(05).                              
031400         10  WS-T-MEDICINE-NAME   PIC X(30).                              
031500         10  WS-T-PRICE           PIC S9(05)V99.                          
031600         10  WS-T-QUANTITY        PIC S9(07).                             
031700         10  WS-T-EXPIRY-DATE-N   PIC 9(08).                              
031800         10  WS-T-DESCRIPTION     PIC X(60).                              
031900         10  WS-T-MAX-QUANTITY    PIC 9(07).                              
032000*            SET BY 0600, READ BY 0700 AND 0910.                          
032100         10  WS-T-AFFECTED-SWITCH PIC X.                                  
032200             88  WS-T-AFFECTED           VALUE "Y".                       
032300*                                                                         
032400*    CONFIRMATION PRINT LINE - ONE ROW PER AFFECTED BATCH, LAID           
032500*    OUT LIKE STKLIST'S DETAIL LINE SO THE TWO REPORTS READ ALIKE         
032600*    ON THE SAME PRINTER.  DESCRIPTION IS TRUNCATED TO 30 CHARACTERS      
032700*    ON THE LINE EVEN THOUGH THE MASTER HOLDS 60, THE SAME                
032800*    SPACE-SAVING TRIM STKLIST USES.                                      
032900*                                                                         
033000 01  WS-PRINT-LINE.                                                       
033100     05  FILLER                   PIC X(01)   VALUE SPACE.                
033200*        ZERO-SUPPRESSED KEY COLUMN.                                      
033300     05  WS-PR-STOCK-ID           PIC ZZZZ9.                              
033400     05  FILLER                   PIC X(02)   VALUE SPACES.               
033500     05  WS-PR-NAME               PIC X(30).                              
033600     05  FILLER                   PIC X(02)   VALUE SPACES.               
033700*        TWO-DECIMAL EDITED PRICE.                                        
033800     05  WS-PR-PRICE              PIC ZZZZ9.99.                           
033900     05  FILLER                   PIC X(02)   VALUE SPACES.               
034000*        SIGNED-EDIT QUANTITY - A NEGATIVE VALUE HERE WOULD MEAN          
034100*        A DATA ERROR, BUT THE EDIT PICTURE STILL ALLOWS FOR ONE          
034200*        TO SHOW RATHER THAN SILENTLY DISPLAY IT AS POSITIVE.             
034300     05  WS-PR-QUANTITY           PIC ------9.                            
034400     05  FILLER                   PIC X(02)   VALUE SPACES.               
034500     05  WS-PR-EXPIRY             PIC 9(08).                              
034600     05  FILLER                   PIC X(02)   VALUE SPACES.               
034700*        TRUNCATED TO 30 OF THE MASTER'S 60 CHARACTERS.                   
034800     05  WS-PR-DESCRIPTION        PIC X(30).                              
034900     05  FILLER                   PIC X(02)   VALUE SPACES.               
035000     05  WS-PR-MAX-QTY            PIC ZZZZZZ9.                            
035100*                                                                         
035200     COPY CMDSYNW.                                                        
035300*                                                                         
035400 PROCEDURE DIVISION.                                                      
035500*                                                                         
035600*    PARAGRAPH MAP -                                                      
035700*      0100  MAIN LINE - DRIVES THE WHOLE RUN                             
035800*      0110/0120  OPEN UPDTCARD, READ THE ONE CARD, LOAD STOCKFIL         
035900*      0200  VALIDATE THE CARD AND CONVERT SUPPLIED FIELDS                
036000*      0300/0310  LOCATE THE TARGET BATCH IN THE TABLE                    
036100*      0400/0410/0420  CEILING RECOMPUTATION (FOUR CASES)                 
036200*      0500/0510/0520  EXPIRY-DATE ORDERING CHECK                         
036300*      0600/0610  MARK WHICH ROWS THE CASCADE OR TARGET TOUCHES           
036400*      0700/0710  APPLY THE NEW VALUES TO THE MARKED ROWS                 
036500*      0800/0810  REWRITE STOCKFIL IN FULL FROM THE TABLE                 
036600*      0900/0910  PRINT THE CONFIRMATION LISTING                          
036700*      9900  END OF JOB                                                   
036800*                                                                         
036900*    THIS MAP IS KEPT UP TO DATE BY WHOEVER ADDS OR RENUMBERS A           
037000*    PARAGRAPH - CHECK IT FIRST BEFORE HUNTING THROUGH THE CODE.          
037100*                                                                         
037200 0100-INICIO.                                                             
037300     PERFORM 0110-ABRIR-Y-CARGAR THRU 0110-EXIT.                          
037400     PERFORM 0200-VALIDAR-PARAMETROS THRU 0200-EXIT.                      
037500     IF WS-CARD-INVALID                                                   
037600         DISPLAY "STKUPDT: PARAMETER CARD REJECTED - "                    
037700             CS-ERROR-MESSAGE                                             
037800         GO TO 9900-FIN-DE-TRABAJO                                        
037900     END-IF.                                                              
038000     PERFORM 0300-LOCALIZAR-LOTE-OBJETIVO THRU 0300-EXIT.                 
038100     PERFORM 0400-RECALCULAR-TOPE-CANTIDAD THRU 0400-EXIT.                
038200     IF WS-CARD-INVALID                                                   
038300         DISPLAY "STKUPDT: UPDATE REJECTED - "                            
038400             CS-ERROR-MESSAGE                                             
038500         GO TO 9900-FIN-DE-TRABAJO                                        
038600     END-IF.                                                              
038700     PERFORM 0500-VALIDAR-FECHA-VENCIMIENTO THRU 0500-EXIT.               
038800     IF WS-CARD-INVALID                                                   
038900         DISPLAY "STKUPDT: UPDATE REJECTED - "                            
039000             CS-ERROR-MESSAGE                                             
039100         GO TO 9900-FIN-DE-TRABAJO                                        
039200     END-IF.                                                              
039300     PERFORM 0600-DETERMINAR-LOTES-AFECTADOS THRU 0600-EXIT.              
039400     PERFORM 0700-APLICAR-CAMBIOS THRU 0700-EXIT.                         
039500     PERFORM 0800-REGRABAR-ARCHIVO THRU 0800-EXIT.                        
039600     PERFORM 0900-IMPRIMIR-CONFIRMACION THRU 0900-EXIT.                   
039700     GO TO 9900-FIN-DE-TRABAJO.                                           
039800 0100-EXIT.                                                               
039900     EXIT.                                                                
040000*                                                                         
040100*    0110 - OPENS THE CONTROL-CARD FILE, READS THE ONE CARD THIS          
040200*    PROGRAM EVER PROCESSES, THEN LOADS THE WHOLE STOCK FILE INTO         
040300*    WS-STOCK-TABLE VIA 0120 BEFORE ANY VALIDATION BEGINS - THE           
040400*    TARGET LOOKUP AND THE CEILING/DATE CHECKS ALL NEED THE FULL          
040500*    TABLE IN MEMORY, NOT JUST THE ONE TARGET ROW.                        
040600*                                                                         
040700 0110-ABRIR-Y-CARGAR.                                                     
040800*        STEP 1 - OPEN AND READ THE ONE CONTROL CARD.                     
040900     OPEN INPUT UPDT-PARM-FILE.                                           
041000     IF NOT WS-UPDTCARD-OK                                                
041100         DISPLAY "STKUPDT: CANNOT OPEN UPDTCARD, STATUS "                 
041200             WS-UPDTCARD-STATUS                                           
041300         GO TO 9900-FIN-DE-TRABAJO                                        
041400     END-IF.                                                              
041500     READ UPDT-PARM-FILE INTO UPDT-PARM-CARD                              
041600         AT END                                                           
041700             DISPLAY "STKUPDT: UPDTCARD IS EMPTY"                         
041800             GO TO 9900-FIN-DE-TRABAJO                                    
041900     END-READ.                                                            
042000     CLOSE UPDT-PARM-FILE.                                                
042100*        STEP 2 - LOAD THE WHOLE STOCK FILE INTO THE TABLE.               
042200     MOVE ZERO TO WS-TABLE-COUNT.                                         
042300     OPEN INPUT STOCK-FILE.                                               
042400     PERFORM 0120-LEER-STOCK-SIGUIENTE THRU 0120-EXIT.                    
042500     CLOSE STOCK-FILE.                                                    
042600 0110-EXIT.                                                               
042700     EXIT.                                                                
042800*                                                                         
042900*    0120 - LOADS ONE STOCK RECORD PER ITERATION INTO THE NEXT            
043000*    FREE TABLE SLOT.  THE 2000-ROW LIMIT MATCHES THE OCCURS              
043100*    CLAUSE ABOVE; IF THE FILE EVER GROWS PAST THAT, THE EXTRA            
043200*    RECORDS ARE DROPPED WITH A WARNING RATHER THAN ABENDING THE          
043300*    JOB, THE SAME DEFENSIVE STYLE STKLIST USES FOR ITS TABLE.            
043400*                                                                         
043500 0120-LEER-STOCK-SIGUIENTE.                                               
043600     READ STOCK-FILE INTO STOCK-RECORD                                    
043700         AT END GO TO 0120-EXIT                                           
043800     END-READ.                                                            
043900*        ROOM LEFT IN THE TABLE - COPY THE RECORD IN FIELD BY             
044000*        FIELD AND START THE AFFECTED-SWITCH OFF AT "N".                  
044100     IF WS-TABLE-COUNT IS LESS THAN 2000                                  
044200         ADD 1 TO WS-TABLE-COUNT                                          
044300         SET WS-TABLE-IX TO WS-TABLE-COUNT                                
044400         MOVE ST-STOCK-ID TO WS-T-STOCK-ID (WS-TABLE-IX)                  
044500         MOVE ST-MEDICINE-NAME TO                                         
044600             WS-T-MEDICINE-NAME (WS-TABLE-IX)                             
044700         MOVE ST-PRICE TO WS-T-PRICE (WS-TABLE-IX)                        
044800         MOVE ST-QUANTITY TO WS-T-QUANTITY (WS-TABLE-IX)                  
044900         MOVE ST-EXPIRY-DATE-N TO                                         
045000             WS-T-EXPIRY-DATE-N (WS-TABLE-IX)                             
045100         MOVE ST-DESCRIPTION TO WS-T-DESCRIPTION (WS-TABLE-IX)            
045200         MOVE ST-MAX-QUANTITY TO                                          
045300             WS-T-MAX-QUANTITY (WS-TABLE-IX)                              
045400         MOVE "N" TO WS-T-AFFECTED-SWITCH (WS-TABLE-IX)                   
045500     ELSE                                                                 
045600*            TABLE IS FULL - WARN AND KEEP READING SO THE FILE            
045700*            POSITION STAYS CONSISTENT, BUT DROP THE OVERFLOW.            
045800         DISPLAY "STKUPDT: TABLE FULL AT 2000 BATCHES, "                  
045900             "REMAINING RECORDS DROPPED"                                  
046000     END-IF.                                                              
046100     GO TO 0120-LEER-STOCK-SIGUIENTE.                                     
046200 0120-EXIT.                                                               
046300     EXIT.                                                                
046400*                                                                         
046500*    0200 - STOCK-ID IS REQUIRED; EVERYTHING ELSE IS OPTIONAL.            
046600*    STOCK-ID MUST ALSO NAME AN EXISTING BATCH IN THE TABLE JUST          
046700*    LOADED - THE COPYBOOK HAS NO FILE ACCESS SO THAT PART OF THE         
046800*    CHECK IS DONE IN 0300, NOT HERE.  EACH OPTIONAL FIELD THAT IS        
046900*    NOT BLANK GETS CONVERTED THROUGH THE SAME CMDSYN VALIDATOR           
047000*    STKADD USES, THEN ITS -SUPPLIED- SWITCH IS SET SO LATER              
047100*    PARAGRAPHS KNOW WHETHER TO TOUCH THAT FIELD AT ALL.                  
047200*                                                                         
047300 0200-VALIDAR-PARAMETROS.                                                 
047400*        REQUIRED-COUNT OF 1 - STOCK-ID ALONE IS MANDATORY; THE           
047500*        COPYBOOK'S 2000 PARAGRAPH REJECTS THE CARD IF IT IS              
047600*        MISSING, BEFORE ANY OF THE OPTIONAL FIELDS ARE LOOKED AT.        
047700     SET CS-COMMAND-VALID TO TRUE.                                        
047800     MOVE 1 TO CS-REQUIRED-COUNT.                                         
047900     MOVE ZERO TO CS-SUPPLIED-COUNT.                                      
048000     IF UP-STOCK-ID NOT = SPACES                                          
048100         ADD 1 TO CS-SUPPLIED-COUNT                                       
048200     END-IF.                                                              
048300     PERFORM 2000-VERIFICAR-REQUERIDOS THRU 2000-EXIT.                    
048400*        STOCK-ID CONVERTS AND VALIDATES LIKE ANY OTHER NUMERIC           
048500*        FIELD, EVEN THOUGH IT IS REQUIRED RATHER THAN OPTIONAL -         
048600*        3000 DOES NOT DISTINGUISH REQUIRED FROM OPTIONAL FIELDS.         
048700     IF CS-COMMAND-VALID                                                  
048800         MOVE UP-STOCK-ID TO CS-INPUT-TEXT                                
048900         SET CS-FIELD-IS-STOCK-ID TO TRUE                                 
049000         PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT                   
049100         MOVE CS-WORK-STOCK-ID TO WS-TARGET-STOCK-ID                      
049200     END-IF.                                                              
049300     IF CS-COMMAND-VALID                                                  
049400*            NAME - MEDICINE-LEVEL, NO NUMERIC/DATE CONVERSION            
049500*            NEEDED, SO IT SKIPS 3000 ALTOGETHER LIKE STKADD'S            
049600*            AND STKLIST'S TEXT FIELDS DO.                                
049700         IF UP-NAME NOT = SPACES                                          
049800             SET WS-NAME-SUPPLIED TO TRUE                                 
049900             MOVE UP-NAME TO WS-NEW-NAME                                  
050000         END-IF                                                           
050100*            PRICE - BATCH-LEVEL, VALIDATED AND CONVERTED.                
050200         IF UP-PRICE NOT = SPACES                                         
050300             MOVE UP-PRICE TO CS-INPUT-TEXT                               
050400             SET CS-FIELD-IS-PRICE TO TRUE                                
050500             PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT               
050600             SET WS-PRICE-SUPPLIED TO TRUE                                
050700             MOVE CS-WORK-PRICE TO WS-NEW-PRICE                           
050800         END-IF                                                           
050900*            QUANTITY - BATCH-LEVEL, FEEDS THE 0400 CEILING MATH.         
051000         IF UP-QUANTITY NOT = SPACES                                      
051100             MOVE UP-QUANTITY TO CS-INPUT-TEXT                            
051200             SET CS-FIELD-IS-QUANTITY TO TRUE                             
051300             PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT               
051400             SET WS-QTY-SUPPLIED TO TRUE                                  
051500             MOVE CS-WORK-QUANTITY TO WS-NEW-QUANTITY                     
051600         END-IF                                                           
051700*            EXPIRY-DATE - BATCH-LEVEL, CHECKED AGAINST SIBLING           
051800*            BATCHES OF THE SAME MEDICINE BY 0500 BELOW.                  
051900         IF UP-EXPIRY-DATE NOT = SPACES                                   
052000             MOVE UP-EXPIRY-DATE TO CS-INPUT-TEXT                         
052100             SET CS-FIELD-IS-EXPIRY-DATE TO TRUE                          
052200             PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT               
052300             SET WS-EXPIRY-SUPPLIED TO TRUE                               
052400             MOVE CS-WORK-EXPIRY-DATE TO WS-NEW-EXPIRY-DATE-GRP           
052500         END-IF                                                           
052600*            DESCRIPTION - MEDICINE-LEVEL, PURE TEXT LIKE NAME.           
052700         IF UP-DESCRIPTION NOT = SPACES                                   
052800             SET WS-DESC-SUPPLIED TO TRUE                                 
052900             MOVE UP-DESCRIPTION TO WS-NEW-DESCRIPTION                    
053000         END-IF                                                           
053100*            MAX-QUANTITY - MEDICINE-LEVEL, ALSO FEEDS 0400.              
053200         IF UP-MAX-QUANTITY NOT = SPACES                                  
053300             MOVE UP-MAX-QUANTITY TO CS-INPUT-TEXT                        
053400             SET CS-FIELD-IS-MAX-QUANTITY TO TRUE                         
053500             PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT               
053600             SET WS-MAXQ-SUPPLIED TO TRUE                                 
053700             MOVE CS-WORK-MAX-QUANTITY TO WS-NEW-MAX-QUANTITY             
053800         END-IF                                                           
053900     END-IF.                                                              
054000     IF CS-COMMAND-INVALID                                                
054100         SET WS-CARD-INVALID TO TRUE                                      
054200     ELSE                                                                 
054300         SET WS-CARD-VALID TO TRUE                                        
054400     END-IF.                                                              
054500 0200-EXIT.                                                               
054600     EXIT.                                                                
054700*                                                                         
054800*    0300 - SEQUENTIAL SCAN OF THE TABLE FOR THE ROW WHOSE                
054900*    STOCK-ID MATCHES THE CARD.  THE TABLE HAS NO KEY INDEX, ONLY         
055000*    A LOAD-TIME OCCURS INDEX, SO THIS IS A LINEAR SEARCH LIKE            
055100*    EVERY OTHER TABLE SCAN IN THIS PROGRAM.  ON A MATCH THE              
055200*    BATCH'S PRE-UPDATE NAME AND QUANTITY ARE SNAPSHOTTED FOR USE         
055300*    BY 0400, 0500 AND 0600 FURTHER DOWN.                                 
055400*                                                                         
055500 0300-LOCALIZAR-LOTE-OBJETIVO.                                            
055600     SET WS-TARGET-FOUND TO FALSE.                                        
055700     MOVE ZERO TO WS-SCAN-IX.                                             
055800 0310-BUSCAR-SIGUIENTE.                                                   
055900     ADD 1 TO WS-SCAN-IX.                                                 
056000*        RAN OFF THE END OF THE TABLE WITHOUT A MATCH.                    
056100     IF WS-SCAN-IX GREATER THAN WS-TABLE-COUNT                            
056200         GO TO 0300-EXIT                                                  
056300     END-IF.                                                              
056400     SET WS-TABLE-IX TO WS-SCAN-IX.                                       
056500*        MATCH FOUND - SNAPSHOT THE PRE-UPDATE NAME AND QUANTITY          
056600*        BEFORE ANY OTHER PARAGRAPH HAS A CHANCE TO CHANGE THEM.          
056700     IF WS-T-STOCK-ID (WS-TABLE-IX) = WS-TARGET-STOCK-ID                  
056800         SET WS-TARGET-FOUND TO TRUE                                      
056900         MOVE WS-SCAN-IX TO WS-TARGET-INDEX                               
057000         MOVE WS-T-MEDICINE-NAME (WS-TABLE-IX)                            
057100             TO WS-TARGET-OLD-NAME                                        
057200         MOVE WS-T-QUANTITY (WS-TABLE-IX)                                 
057300             TO WS-TARGET-OLD-QUANTITY                                    
057400         GO TO 0300-EXIT                                                  
057500     END-IF.                                                              
057600     GO TO 0310-BUSCAR-SIGUIENTE.                                         
057700 0300-EXIT.                                                               
057800     IF NOT WS-TARGET-FOUND                                               
057900         SET WS-CARD-INVALID TO TRUE                                      
058000         MOVE "STOCK ID DOES NOT IDENTIFY AN EXISTING BATCH"              
058100             TO CS-ERROR-MESSAGE                                          
058200     END-IF.                                                              
058300     EXIT.                                                                
058400*                                                                         
058500*    0400 - FOUR-CASE QUANTITY/MAX-QUANTITY CEILING RECOMPUTATION         
058600*    (PR 94-071).  WS-TOTAL-STOCK IS THE MEDICINE'S CURRENT TOTAL         
058700*    ACROSS EVERY BATCH ON FILE, SUMMED BY 0410 BEFORE ANY FIELD          
058800*    IS ACTUALLY CHANGED.  0420 THEN COLLAPSES THE FOUR POSSIBLE          
058900*    COMBINATIONS OF "QUANTITY SUPPLIED" AND "MAX-QUANTITY                
059000*    SUPPLIED" DOWN TO ONE EFFECTIVE QUANTITY/MAX PAIR:                   
059100*      BOTH SUPPLIED      - NEW TOTAL VS NEW CEILING                      
059200*      ONLY QUANTITY      - NEW TOTAL VS THE BATCH'S OLD CEILING          
059300*      ONLY MAX-QUANTITY  - OLD TOTAL VS THE NEW CEILING                  
059400*      NEITHER SUPPLIED   - NOTHING TO CHECK, SKIP OUT                    
059500*    THIS IS THE PARAGRAPH THAT TRIPPED UP THE ORIGINAL SINGLE            
059600*    -CASE VERSION - CHECKING THE NEW QUANTITY ALONE LET A BATCH          
059700*    SNEAK PAST THE CEILING WHENEVER OTHER BATCHES OF THE SAME            
059800*    MEDICINE ALREADY HELD STOCK ON FILE.                                 
059900*                                                                         
060000 0400-RECALCULAR-TOPE-CANTIDAD.                                           
060100     IF WS-CARD-INVALID                                                   
060200         GO TO 0400-EXIT                                                  
060300     END-IF.                                                              
060400     MOVE ZERO TO WS-TOTAL-STOCK.                                         
060500     MOVE ZERO TO WS-SCAN-IX.                                             
060600 0410-SUMAR-SIGUIENTE.                                                    
060700     ADD 1 TO WS-SCAN-IX.                                                 
060800     IF WS-SCAN-IX GREATER THAN WS-TABLE-COUNT                            
060900         GO TO 0420-EVALUAR-CASOS                                         
061000     END-IF.                                                              
061100     SET WS-TABLE-IX TO WS-SCAN-IX.                                       
061200     IF WS-T-MEDICINE-NAME (WS-TABLE-IX) = WS-TARGET-OLD-NAME             
061300         ADD WS-T-QUANTITY (WS-TABLE-IX) TO WS-TOTAL-STOCK                
061400     END-IF.                                                              
061500     GO TO 0410-SUMAR-SIGUIENTE.                                          
061600 0420-EVALUAR-CASOS.                                                      
061700     SET WS-TABLE-IX TO WS-TARGET-INDEX.                                  
061800*        CASE 1 - BOTH QUANTITY AND MAX-QUANTITY SUPPLIED.                
061900     IF WS-QTY-SUPPLIED AND WS-MAXQ-SUPPLIED                              
062000         COMPUTE WS-EFFECTIVE-QUANTITY =                                  
062100             WS-TOTAL-STOCK - WS-TARGET-OLD-QUANTITY                      
062200                 + WS-NEW-QUANTITY                                        
062300         MOVE WS-NEW-MAX-QUANTITY TO WS-EFFECTIVE-MAX                     
062400     ELSE                                                                 
062500*            CASE 2 - ONLY QUANTITY SUPPLIED, CEILING UNCHANGED.          
062600         IF WS-QTY-SUPPLIED                                               
062700             COMPUTE WS-EFFECTIVE-QUANTITY =                              
062800                 WS-TOTAL-STOCK - WS-TARGET-OLD-QUANTITY                  
062900                     + WS-NEW-QUANTITY                                    
063000             MOVE WS-T-MAX-QUANTITY (WS-TABLE-IX)                         
063100                 TO WS-EFFECTIVE-MAX                                      
063200         ELSE                                                             
063300*                CASE 3 - ONLY MAX-QUANTITY SUPPLIED, TOTAL               
063400*                STOCK UNCHANGED BY THIS UPDATE.                          
063500             IF WS-MAXQ-SUPPLIED                                          
063600                 MOVE WS-TOTAL-STOCK TO WS-EFFECTIVE-QUANTITY             
063700                 MOVE WS-NEW-MAX-QUANTITY TO WS-EFFECTIVE-MAX             
063800             ELSE                                                         
063900*                    CASE 4 - NEITHER SUPPLIED, NOTHING TO CHECK.         
064000                 GO TO 0400-EXIT                                          
064100             END-IF                                                       
064200         END-IF                                                           
064300     END-IF.                                                              
064400     IF WS-EFFECTIVE-QUANTITY GREATER THAN WS-EFFECTIVE-MAX               
064500         SET WS-CARD-INVALID TO TRUE                                      
064600         MOVE "UPDATE WOULD EXCEED MAX-QUANTITY CEILING"                  
064700             TO CS-ERROR-MESSAGE                                          
064800     END-IF.                                                              
064900 0400-EXIT.                                                               
065000     EXIT.                                                                
065100*                                                                         
065200*    0500 - EXPIRY-DATE ORDERING CHECK.  A MEDICINE'S BATCHES ARE         
065300*    EXPECTED TO BE DISPENSED OLDEST-EXPIRY-FIRST, SO A BATCH'S           
065400*    EXPIRY-DATE MAY NOT BE MOVED EARLIER THAN ANY OTHER BATCH OF         
065500*    THE SAME MEDICINE ALREADY ON FILE - THAT WOULD LEAVE THE             
065600*    NEWLY-EARLIEST BATCH SITTING BEHIND A LATER ONE IN FIFO              
065700*    ORDER.  SKIPPED ENTIRELY WHEN THE CARD DID NOT SUPPLY A NEW          
065800*    EXPIRY-DATE.                                                         
065900*                                                                         
066000 0500-VALIDAR-FECHA-VENCIMIENTO.                                          
066100     IF WS-CARD-INVALID OR NOT WS-EXPIRY-SUPPLIED                         
066200         GO TO 0500-EXIT                                                  
066300     END-IF.                                                              
066400     MOVE ZERO TO WS-MAX-EXPIRY-OTHER.                                    
066500     MOVE ZERO TO WS-SCAN-IX.                                             
066600 0510-REVISAR-SIGUIENTE.                                                  
066700     ADD 1 TO WS-SCAN-IX.                                                 
066800     IF WS-SCAN-IX GREATER THAN WS-TABLE-COUNT                            
066900         GO TO 0520-COMPROBAR                                             
067000     END-IF.                                                              
067100*        SKIP THE TARGET ROW ITSELF - IT IS COMPARED AGAINST ITS          
067200*        SIBLINGS, NOT AGAINST ITS OWN OLD EXPIRY-DATE.                   
067300     IF WS-SCAN-IX = WS-TARGET-INDEX                                      
067400         GO TO 0510-REVISAR-SIGUIENTE                                     
067500     END-IF.                                                              
067600     SET WS-TABLE-IX TO WS-SCAN-IX.                                       
067700*        KEEP THE HIGHEST EXPIRY-DATE SEEN AMONG SIBLING BATCHES.         
067800     IF WS-T-MEDICINE-NAME (WS-TABLE-IX) = WS-TARGET-OLD-NAME             
067900         IF WS-T-EXPIRY-DATE-N (WS-TABLE-IX)                              
068000                 GREATER THAN WS-MAX-EXPIRY-OTHER                         
068100             MOVE WS-T-EXPIRY-DATE-N (WS-TABLE-IX)                        
068200                 TO WS-MAX-EXPIRY-OTHER                                   
068300         END-IF                                                           
068400     END-IF.                                                              
068500     GO TO 0510-REVISAR-SIGUIENTE.                                        
068600 0520-COMPROBAR.                                                          
068700*        REJECT IF THE NEW EXPIRY-DATE WOULD MAKE THIS BATCH              
068800*        EXPIRE BEFORE A SIBLING BATCH ALREADY ON FILE.                   
068900     IF WS-NEW-EXPIRY-DATE LESS THAN WS-MAX-EXPIRY-OTHER                  
069000         SET WS-CARD-INVALID TO TRUE                                      
069100         MOVE "EXPIRY DATE EARLIER THAN ANOTHER EXISTING BATCH"           
069200             TO CS-ERROR-MESSAGE                                          
069300     END-IF.                                                              
069400 0500-EXIT.                                                               
069500     EXIT.                                                                
069600*                                                                         
069700*    0600 - NAME/DESCRIPTION/MAX-QUANTITY ARE MEDICINE PROPERTIES         
069800*    AND CASCADE TO EVERY BATCH SHARING THE PRE-UPDATE NAME.              
069900*    PRICE/QUANTITY/EXPIRY-DATE ARE BATCH PROPERTIES AND TOUCH            
070000*    ONLY THE TARGET ROW.  THIS PARAGRAPH ONLY DECIDES AND MARKS          
070100*    WHICH ROWS ARE AFFECTED (VIA WS-T-AFFECTED-SWITCH) - 0700            
070200*    DOES THE ACTUAL FIELD-BY-FIELD WORK AGAINST THOSE MARKS.             
070300*                                                                         
070400 0600-DETERMINAR-LOTES-AFECTADOS.                                         
070500     MOVE "N" TO WS-CASCADING-SWITCH.                                     
070600     IF WS-NAME-SUPPLIED OR WS-DESC-SUPPLIED OR WS-MAXQ-SUPPLIED          
070700         SET WS-CASCADING TO TRUE                                         
070800     END-IF.                                                              
070900     MOVE ZERO TO WS-ROWS-AFFECTED.                                       
071000*        NO CASCADING FIELD SUPPLIED - ONLY THE TARGET ROW IS             
071100*        AFFECTED, SO SKIP THE FULL-TABLE SCAN BELOW ENTIRELY.            
071200     IF NOT WS-CASCADING                                                  
071300         SET WS-TABLE-IX TO WS-TARGET-INDEX                               
071400         SET WS-T-AFFECTED (WS-TABLE-IX) TO TRUE                          
071500         MOVE 1 TO WS-ROWS-AFFECTED                                       
071600         GO TO 0600-EXIT                                                  
071700     END-IF.                                                              
071800     MOVE ZERO TO WS-SCAN-IX.                                             
071900 0610-CONTAR-SIGUIENTE.                                                   
072000     ADD 1 TO WS-SCAN-IX.                                                 
072100     IF WS-SCAN-IX GREATER THAN WS-TABLE-COUNT                            
072200         GO TO 0600-EXIT                                                  
072300     END-IF.                                                              
072400     SET WS-TABLE-IX TO WS-SCAN-IX.                                       
072500*        EVERY BATCH SHARING THE PRE-UPDATE MEDICINE NAME,                
072600*        INCLUDING THE TARGET ROW ITSELF, IS MARKED AFFECTED.             
072700     IF WS-T-MEDICINE-NAME (WS-TABLE-IX) = WS-TARGET-OLD-NAME             
072800         SET WS-T-AFFECTED (WS-TABLE-IX) TO TRUE                          
072900         ADD 1 TO WS-ROWS-AFFECTED                                        
073000     END-IF.                                                              
073100     GO TO 0610-CONTAR-SIGUIENTE.                                         
073200 0600-EXIT.                                                               
073300     EXIT.                                                                
073400*                                                                         
073500*    0700 - APPLIES THE NEW VALUES.  EVERY ROW MARKED AFFECTED            
073600*    RECEIVES THE CASCADED FIELDS (NAME/DESCRIPTION/MAX-QUANTITY)         
073700*    WHEN THE CARD SUPPLIED THEM; ONLY THE TARGET ROW ALSO                
073800*    RECEIVES THE BATCH-LEVEL FIELDS (PRICE/QUANTITY/EXPIRY-DATE).        
073900*    A ROW CAN THEREFORE BE TOUCHED BY EITHER HALF OF THIS                
074000*    PARAGRAPH, BOTH, OR NEITHER, DEPENDING ON WHETHER IT IS THE          
074100*    TARGET, A CASCADE SIBLING, OR UNRELATED.                             
074200*                                                                         
074300 0700-APLICAR-CAMBIOS.                                                    
074400     MOVE ZERO TO WS-SCAN-IX.                                             
074500 0710-PROCESAR-SIGUIENTE.                                                 
074600     ADD 1 TO WS-SCAN-IX.                                                 
074700*        PAST THE LAST TABLE ROW - DONE.                                  
074800     IF WS-SCAN-IX GREATER THAN WS-TABLE-COUNT                            
074900         GO TO 0700-EXIT                                                  
075000     END-IF.                                                              
075100     SET WS-TABLE-IX TO WS-SCAN-IX.                                       
075200*        CASCADED, MEDICINE-LEVEL FIELDS - EVERY AFFECTED ROW.            
075300     IF WS-CASCADING AND WS-T-AFFECTED (WS-TABLE-IX)                      
075400         IF WS-NAME-SUPPLIED                                              
075500             MOVE WS-NEW-NAME TO WS-T-MEDICINE-NAME (WS-TABLE-IX)         
075600         END-IF                                                           
075700         IF WS-DESC-SUPPLIED                                              
075800             MOVE WS-NEW-DESCRIPTION TO                                   
075900                 WS-T-DESCRIPTION (WS-TABLE-IX)                           
076000         END-IF                                                           
076100         IF WS-MAXQ-SUPPLIED                                              
076200             MOVE WS-NEW-MAX-QUANTITY TO                                  
076300                 WS-T-MAX-QUANTITY (WS-TABLE-IX)                          
076400         END-IF                                                           
076500     END-IF.                                                              
076600*        BATCH-LEVEL FIELDS - THE TARGET ROW ONLY.                        
076700     IF WS-SCAN-IX = WS-TARGET-INDEX                                      
076800         IF WS-PRICE-SUPPLIED                                             
076900             MOVE WS-NEW-PRICE TO WS-T-PRICE (WS-TABLE-IX)                
077000         END-IF                                                           
077100         IF WS-QTY-SUPPLIED                                               
077200             MOVE WS-NEW-QUANTITY TO WS-T-QUANTITY (WS-TABLE-IX)          
077300         END-IF                                                           
077400         IF WS-EXPIRY-SUPPLIED                                            
077500             MOVE WS-NEW-EXPIRY-DATE TO                                   
077600                 WS-T-EXPIRY-DATE-N (WS-TABLE-IX)                         
077700         END-IF                                                           
077800     END-IF.                                                              
077900*        ONWARD TO THE NEXT ROW IN THE TABLE.                             
078000     GO TO 0710-PROCESAR-SIGUIENTE.                                       
078100 0700-EXIT.                                                               
078200     EXIT.                                                                
078300*                                                                         
078400*    0800 - THE STOCK FILE IS SEQUENTIAL IN THIS SYSTEM, NOT              
078500*    INDEXED THE WAY THE OLD OPCION-2 SCREEN'S MASTER FILE WAS,           
078600*    SO THE WHOLE FILE IS REWRITTEN FROM THE TABLE IN PLACE OF A          
078700*    KEYED REWRITE OF ONE RECORD (TICKET PH-0447).  OPENING               
078800*    OUTPUT ON A FILE THAT WAS JUST OPENED INPUT AND CLOSED BY            
078900*    0110 REPLACES ITS CONTENTS ENTIRELY, SO EVERY ROW, TOUCHED           
079000*    OR NOT, MUST BE REWRITTEN HERE FROM THE TABLE OR IT IS LOST.         
079100*                                                                         
079200 0800-REGRABAR-ARCHIVO.                                                   
079300*        OPENING OUTPUT ON STOCKFIL DISCARDS ITS OLD CONTENTS -           
079400*        THE TABLE LOADED BY 0120 IS NOW THE ONLY COPY OF THE             
079500*        DATA UNTIL THE LOOP BELOW FINISHES WRITING IT BACK.              
079600     OPEN OUTPUT STOCK-FILE.                                              
079700     MOVE ZERO TO WS-SCAN-IX.                                             
079800 0810-GRABAR-SIGUIENTE.                                                   
079900     ADD 1 TO WS-SCAN-IX.                                                 
080000     IF WS-SCAN-IX GREATER THAN WS-TABLE-COUNT                            
080100         GO TO 0800-EXIT                                                  
080200     END-IF.                                                              
080300     SET WS-TABLE-IX TO WS-SCAN-IX.                                       
080400*        MOVE SPACES FIRST SO THE FILLER BYTES GO OUT BLANK,              
080500*        NOT WHATEVER GARBAGE WAS LEFT FROM THE PRIOR RECORD.             
080600     MOVE SPACES TO STOCK-RECORD.                                         
080700     MOVE WS-T-STOCK-ID (WS-TABLE-IX) TO ST-STOCK-ID.                     
080800     MOVE WS-T-MEDICINE-NAME (WS-TABLE-IX) TO ST-MEDICINE-NAME.           
080900     MOVE WS-T-PRICE (WS-TABLE-IX) TO ST-PRICE.                           
081000     MOVE WS-T-QUANTITY (WS-TABLE-IX) TO ST-QUANTITY.                     
081100     MOVE WS-T-EXPIRY-DATE-N (WS-TABLE-IX) TO ST-EXPIRY-DATE-N.           
081200     MOVE WS-T-DESCRIPTION (WS-TABLE-IX) TO ST-DESCRIPTION.               
081300     MOVE WS-T-MAX-QUANTITY (WS-TABLE-IX) TO ST-MAX-QUANTITY.             
081400     WRITE STOCK-RECORD.                                                  
081500     GO TO 0810-GRABAR-SIGUIENTE.                                         
081600 0800-EXIT.                                                               
081700     CLOSE STOCK-FILE.                                                    
081800     EXIT.                                                                
081900*                                                                         
082000*    0900 - PRINTS THE CONFIRMATION LISTING (TICKET PH-0561 ADDED         
082100*    THE ROWS-AFFECTED COUNT; TICKET PH-0603 ADDED THE BANNER             
082200*    LINES AND THE PRINTED-COUNT FOOTER).  ONLY ROWS MARKED               
082300*    AFFECTED BY 0600 ARE LISTED - AN UNRELATED BATCH THAT SIMPLY         
082400*    HAPPENED TO SHARE A TABLE SLOT NUMBER WITH AN AFFECTED ROW IS        
082500*    NOT PRINTED.                                                         
082600*                                                                         
082700 0900-IMPRIMIR-CONFIRMACION.                                              
082800*        STEP 1 OF 3 - PRINT THE OPENING BANNER AND THE                   
082900*        ROWS-AFFECTED SUMMARY LINE FROM 0600.                            
083000     MOVE ZERO TO WS-BATCHES-PRINTED-COUNT.                               
083100     DISPLAY WS-BANNER-LINE.                                              
083200     DISPLAY "STKUPDT: ROWS AFFECTED " WS-ROWS-AFFECTED.                  
083300*        STEP 2 OF 3 - LIST EVERY AFFECTED BATCH VIA 0910.                
083400     MOVE ZERO TO WS-SCAN-IX.                                             
083500 0910-IMPRIMIR-SIGUIENTE.                                                 
083600     ADD 1 TO WS-SCAN-IX.                                                 
083700     IF WS-SCAN-IX GREATER THAN WS-TABLE-COUNT                            
083800         GO TO 0900-EXIT                                                  
083900     END-IF.                                                              
084000     SET WS-TABLE-IX TO WS-SCAN-IX.                                       
084100*        SKIP ANY ROW 0600 DID NOT MARK AFFECTED.                         
084200     IF NOT WS-T-AFFECTED (WS-TABLE-IX)                                   
084300         GO TO 0910-IMPRIMIR-SIGUIENTE                                    
084400     END-IF.                                                              
084500*        BUILD THE DETAIL LINE FIELD BY FIELD FROM THE TABLE ROW.         
084600     MOVE WS-T-STOCK-ID (WS-TABLE-IX) TO WS-PR-STOCK-ID.                  
084700     MOVE WS-T-MEDICINE-NAME (WS-TABLE-IX) TO WS-PR-NAME.                 
084800     MOVE WS-T-PRICE (WS-TABLE-IX) TO WS-PR-PRICE.                        
084900     MOVE WS-T-QUANTITY (WS-TABLE-IX) TO WS-PR-QUANTITY.                  
085000     MOVE WS-T-EXPIRY-DATE-N (WS-TABLE-IX) TO WS-PR-EXPIRY.               
085100     MOVE WS-T-DESCRIPTION (WS-TABLE-IX) (1:30) TO                        
085200         WS-PR-DESCRIPTION.                                               
085300     MOVE WS-T-MAX-QUANTITY (WS-TABLE-IX) TO WS-PR-MAX-QTY.               
085400     DISPLAY WS-PRINT-LINE.                                               
085500*        TALLY EVERY LINE ACTUALLY PRINTED SO THE FOOTER BELOW            
085600*        CAN BE CROSS-CHECKED AGAINST WS-ROWS-AFFECTED.                   
085700     ADD 1 TO WS-BATCHES-PRINTED-COUNT.                                   
085800     GO TO 0910-IMPRIMIR-SIGUIENTE.                                       
085900 0900-EXIT.                                                               
086000*        STEP 3 OF 3 - CLOSE OUT WITH THE PRINTED-COUNT FOOTER            
086100*        AND THE MATCHING BANNER LINE.                                    
086200     DISPLAY "STKUPDT: BATCHES PRINTED " WS-BATCHES-PRINTED-COUNT.        
086300     DISPLAY WS-BANNER-LINE.                                              
086400     EXIT.                                                                
086500*                                                                         
086600*    9900 - SINGLE EXIT POINT FOR THE JOB, REACHED EITHER AFTER A         
086700*    NORMAL COMPLETION OR VIA A GO TO FROM AN EARLIER REJECTION.          
086800*                                                                         
086900 9900-FIN-DE-TRABAJO.                                                     
087000*        SINGLE STOP RUN FOR THE WHOLE PROGRAM - REACHED EITHER           
087100*        AFTER A CLEAN COMPLETION OF 0100 OR VIA AN EARLY                 
087200*        GO TO FROM ANY OF THE REJECTION CHECKS ABOVE.                    
087300     STOP RUN.                                                            
087400*                                                                         
087500     COPY CMDSYNP.                                                        
