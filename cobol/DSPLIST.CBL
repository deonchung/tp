000100*****************************************************************         
000200*  PROGRAM ......  DSPLIST                                                
000300*  SHOP ........   FARMACIA CENTRAL - DEPTO DE SISTEMAS                   
000400*  PURPOSE .....   LISTS DISPENSE-RECORD TRANSACTIONS FROM THE            
000500*                  DISPENSE FILE, APPLYING WHATEVER FILTERS AND           
000600*                  SORT FIELD ARE GIVEN ON THE CONTROL CARD.  THE         
000700*                  DISPENSE FILE ITSELF IS WRITTEN ELSEWHERE IN           
000800*                  THE NIGHTLY RUN - THIS PROGRAM ONLY READS IT.          
000900*                  DESCENDS FROM THE OLD OPCION-5 MOVIMIENTO              
001000*                  BROWSE, WHICH SHOWED ONE LINE PER SALE                 
001100*                  MOVEMENT CROSS-REFERENCED TO A CUSTOMER.               
001200*-----------------------------------------------------------------        
001300*  CHANGE LOG                                                             
001400*     20/06/89  C.RUZ    ORIGINAL - REPLACED THE OPCION-5                 
001500*                         PREVIOUS/NEXT MOVIMIENTO-MEDICAMENTO            
001600*                         BROWSE.  THE CUSTOMER-MASTER LOOKUP THAT        
001700*                         SCREEN DID IS DROPPED - THE MOVEMENT            
001800*                         RECORD NOW CARRIES ITS OWN CUSTOMER-ID.         
001900*     11/03/91  C.RUZ    ADDED FILTERING ON EVERY COLUMN, NOT             
002000*                         JUST DATE, SO ONE PROGRAM COVERS ALL            
002100*                         THE OLD BROWSE SCREENS.                         
002200*     19/09/94  J.SOTO   NAME/CUSTOMER-ID/STAFF FILTERS CHANGED TO        
002300*                         CASE-INSENSITIVE SUBSTRING MATCH - USERS        
002400*                         KEPT TYPING PART OF A NAME AND GETTING          
002500*                         NO HITS BECAUSE OF CASE OR TRAILING TEXT.       
002600*     14/02/97  M.DIAZ   ADDED SORT / REVERSED-SORT BY ANY COLUMN.        
002700*     30/11/98  R.PENA   Y2K - DISPENSE-DATE FILTER AND SORT KEY          
002800*                         NOW COMPARE A SINGLE CCYYMMDD FIELD.            
002900*     09/08/99  R.PENA   POST-Y2K CLEANUP ON THE DATE COMPARE.            
003000*     19/08/03  L.VEGA   TICKET PH-0447 - MOVED PARAMETER CHECKING        
003100*                         TO CMDSYN, SHARED WITH THE STOCK SIDE.          
003200*     11/02/05  L.VEGA   TICKET PH-0512 - TABLE SIZE RAISED TO            
003300*                         2000 MOVEMENTS TO MATCH STKLIST.                
003400*     02/10/07  L.VEGA   TICKET PH-0603 - ADDED THE 77-LEVEL              
003500*                         LINE-PRINTED COUNTER AND THE BANNER LINE        
003600*                         SO THIS REPORT COMES OUT BRACKETED THE          
003700*                         SAME WAY STKLIST'S DOES.  ALSO WIDENED          
003800*                         THE COMMENTARY ON THE FILTER, SORT AND          
003900*                         SUBSTRING-SEARCH PARAGRAPHS BELOW - THIS        
004000*                         PROGRAM SHARES THE SAME BUBBLE-SORT AND         
004100*                         COMPACTION IDIOMS AS STKLIST AND THE            
004200*                         NOTES THERE HAVE PROVED USEFUL ENOUGH           
004300*                         TO CARRY OVER HERE.                             
004400*     15/11/07  L.VEGA   TICKET PH-0611 - 0450-COMPROBAR-RESTO WAS        
004500*                         ONLY EVER CHECKING THE FIRST CHARACTER OF       
004600*                         A NAME/CUSTOMER-ID/STAFF SEARCH TERM, SO        
004700*                         FILTERING ON E.G. "ASP" WAS MATCHING ANY        
004800*                         RECORD CONTAINING AN "A" ANYWHERE.  0450        
004900*                         NOW WALKS THE REST OF THE SEARCH TERM           
005000*                         AGAINST THE HAYSTACK VIA THE NEW 0455           
005100*                         SUB-PARAGRAPH, USING TWO NEW COUNTERS           
005200*                         (WS-NEEDLE-POS/WS-HAY-POS) TO TRACK BOTH        
005300*                         SIDES OF THE COMPARE.                           
005400*****************************************************************         
005500 IDENTIFICATION DIVISION.                                                 
005600 PROGRAM-ID.  DSPLIST.                                                    
005700 AUTHOR.  C.RUZ.                                                          
005800 INSTALLATION.  FARMACIA CENTRAL - DEPTO DE SISTEMAS.                     
005900 DATE-WRITTEN.  20/06/89.                                                 
006000 DATE-COMPILED.                                                           
006100 SECURITY.  INTERNAL USE ONLY - PHARMACY DISPENSE DATA.                   
006200*                                                                         
006300*    DSPLIST READS ONE DSPCARD CONTROL CARD, LOADS THE WHOLE              
006400*    DISPENSE FILE INTO A WORKING TABLE, APPLIES WHATEVER                 
006500*    FILTERS THE CARD SUPPLIED, SORTS THE SURVIVORS BY THE                
006600*    REQUESTED COLUMN (OR LEAVES THEM IN FILE ORDER), AND PRINTS          
006700*    ONE LINE PER SURVIVING DISPENSE MOVEMENT.                            
006800*                                                                         
006900 ENVIRONMENT DIVISION.                                                    
007000 CONFIGURATION SECTION.                                                   
007100*                                                                         
007200*    SPECIAL-NAMES - C01 NAMES THE FORMS-CONTROL CHANNEL THE              
007300*    PRINTER USES TO SKIP TO A NEW PAGE.                                  
007400*                                                                         
007500 SPECIAL-NAMES.                                                           
007600     C01 IS TOP-OF-FORM.                                                  
007700*                                                                         
007800 INPUT-OUTPUT SECTION.                                                    
007900 FILE-CONTROL.                                                            
008000*                                                                         
008100*    DSPCARD - THE SINGLE CONTROL CARD DRIVING THIS RUN.                  
008200*    DISPFIL - THE DISPENSE MOVEMENT FILE, READ ONLY - THIS               
008300*    PROGRAM NEVER WRITES BACK TO IT.                                     
008400*                                                                         
008500     SELECT DSP-PARM-FILE  ASSIGN TO DSPCARD                              
008600         ORGANIZATION IS SEQUENTIAL                                       
008700         FILE STATUS IS WS-DSPCARD-STATUS.                                
008800     SELECT DISPENSE-FILE  ASSIGN TO DISPFIL                              
008900         ORGANIZATION IS SEQUENTIAL                                       
009000         FILE STATUS IS WS-DISPENSE-STATUS.                               
009100*                                                                         
009200 DATA DIVISION.                                                           
009300 FILE SECTION.                                                            
009400*                                                                         
009500*    CONTROL CARD - EVERY FIELD OPTIONAL, BLANK MEANS "DO NOT             
009600*    FILTER ON THIS COLUMN".                                              
009700*                                                                         
009800*    DSP-PARM-CARD IS READ AS ALPHANUMERIC TEXT REGARDLESS OF             
009900*    WHICH FIELD IS NUMERIC ON THE DISPENSE RECORD ITSELF - THE           
010000*    NUMERIC FILTERS ARE VALIDATED AND CONVERTED BY 3000-                 
010100*    VALIDAR-OPCIONALES IN CMDSYNP, NOT BY A PICTURE CLAUSE HERE.         
010200 FD  DSP-PARM-FILE                                                        
010300     LABEL RECORDS ARE STANDARD.                                          
010400 01  DSP-PARM-CARD.                                                       
010500*        EXACT-MATCH FILTER - MOVEMENT SEQUENCE NUMBER.                   
010600     05  DC-ID-FILTER             PIC X(05).                              
010700*        SUBSTRING (CASE-INSENSITIVE) FILTER - MEDICINE NAME.             
010800     05  DC-NAME-FILTER           PIC X(30).                              
010900*        EXACT-MATCH FILTER - QUANTITY DISPENSED.                         
011000     05  DC-QUANTITY-FILTER       PIC X(07).                              
011100*        SUBSTRING (CASE-INSENSITIVE) FILTER - CUSTOMER ID.               
011200     05  DC-CUSTOMER-ID-FILTER    PIC X(12).                              
011300*        EXACT-MATCH FILTER - DISPENSE DATE, CCYYMMDD.                    
011400     05  DC-DATE-FILTER           PIC X(08).                              
011500*        SUBSTRING (CASE-INSENSITIVE) FILTER - STAFF NAME.                
011600     05  DC-STAFF-FILTER          PIC X(30).                              
011700*        EXACT-MATCH FILTER - SOURCE STOCK BATCH ID.                      
011800     05  DC-STOCK-ID-FILTER       PIC X(05).                              
011900*        SORT/REVERSED-SORT COLUMN NAME - AT MOST ONE OF THESE            
012000*        TWO IS EVER HONORED (SEE 0220 BELOW).                            
012100     05  DC-SORT-FIELD-NAME       PIC X(15).                              
012200     05  DC-REVERSED-FIELD-NAME   PIC X(15).                              
012300*        PAD TO A ROUND 80-BYTE CARD IMAGE.                               
012400     05  FILLER                   PIC X(03).                              
012500*                                                                         
012600*    ONE DISPENSE MOVEMENT PER RECORD - WRITTEN BY THE NIGHTLY            
012700*    DISPENSING RUN ELSEWHERE IN THE SYSTEM.  DP-DISPENSE-DATE-N          
012800*    REDEFINES THE BROKEN-OUT DATE AS ONE COMPARABLE NUMBER, THE          
012900*    SAME Y2K-ERA IDIOM AS THE STOCK-SIDE PROGRAMS.                       
013000*                                                                         
013100 FD  DISPENSE-FILE                                                        
013200     LABEL RECORDS ARE STANDARD.                                          
013300 01  DISPENSE-RECORD.                                                     
013400*        UNIQUE MOVEMENT SEQUENCE NUMBER, ASSIGNED BY THE                 
013500*        NIGHTLY DISPENSING RUN WHEN THE RECORD IS FIRST WRITTEN.         
013600     05  DP-DISPENSE-ID           PIC 9(05).                              
013700     05  DP-MEDICINE-NAME         PIC X(30).                              
013800*        QUANTITY DISPENSED - SIGNED SO A CORRECTING (NEGATIVE)           
013900*        MOVEMENT CAN BE WRITTEN WITHOUT A SEPARATE RECORD TYPE.          
014000     05  DP-QUANTITY              PIC S9(07).                             
014100     05  DP-CUSTOMER-ID           PIC X(12).                              
014200*        BROKEN-OUT DATE - KEPT FOR ANY DOWNSTREAM READER THAT            
014300*        STILL WANTS THE COMPONENT PARTS SEPARATELY.                      
014400     05  DP-DISPENSE-DATE.                                                
014500         10  DP-DISPENSE-CCYY     PIC 9(04).                              
014600         10  DP-DISPENSE-MM       PIC 9(02).                              
014700         10  DP-DISPENSE-DD       PIC 9(02).                              
014800*        SINGLE COMPARABLE NUMBER, ADDED POST-Y2K SO A FILTER OR          
014900*        SORT NEVER HAS TO COMPARE THE THREE PARTS SEPARATELY.            
015000     05  DP-DISPENSE-DATE-N REDEFINES DP-DISPENSE-DATE                    
015100                                  PIC 9(08).                              
015200     05  DP-STAFF-NAME            PIC X(30).                              
015300*        THE STOCK BATCH THIS DISPENSE MOVEMENT WAS DRAWN FROM.           
015400     05  DP-STOCK-ID              PIC 9(05).                              
015500*        PAD TO A ROUND 100-BYTE RECORD.                                  
015600     05  FILLER                   PIC X(05).                              
015700*                                                                         
015800 WORKING-STORAGE SECTION.                                                 
015900*                                                                         
016000*    WS-LINE-COUNT IS A RUN-SCOPED TALLY OF HOW MANY DETAIL LINES         
016100*    0610 ACTUALLY PRINTED, DISPLAYED IN THE FOOTER SO THE                
016200*    OPERATOR HAS A PRINTED TOTAL WITHOUT COUNTING LINES BY HAND.         
016300*    IT IS RESET TO ZERO AT THE TOP OF 0600 EVERY TIME THE REPORT         
016400*    RUNS, SO A SECOND DSPLIST STEP IN THE SAME JOB STARTS FROM A         
016500*    CLEAN COUNT RATHER THAN CARRYING OVER A PRIOR STEP'S TOTAL.          
016600*    WS-BANNER-LINE IS THE SAME DASHED UNDERLINE STKADD, STKLIST          
016700*    AND STKUPDT ALL USE TO BRACKET THEIR OUTPUT - ONE CONSISTENT         
016800*    LOOK ACROSS EVERY REPORT THIS SYSTEM PRINTS, SO AN OPERATOR          
016900*    READING A STACK OF PRINTOUTS CAN SPOT WHERE ONE REPORT ENDS          
017000*    AND THE NEXT BEGINS WITHOUT READING THE HEADING LINE.  BOTH          
017100*    ARE KEPT AT THE 77 LEVEL BECAUSE THEY ARE STAND-ALONE                
017200*    SCALARS, NOT PART OF ANY RECORD GROUP - THAT IS THE SAME             
017300*    RULE THIS SHOP HAS ALWAYS FOLLOWED FOR A LOOSE COUNTER OR            
017400*    CONSTANT THAT DOES NOT BELONG INSIDE A 01-LEVEL GROUP.               
017500*                                                                         
017600 77  WS-LINE-COUNT                PIC 9(05)   COMP VALUE ZERO.            
017700 77  WS-BANNER-LINE               PIC X(80)   VALUE ALL "-".              
017800*                                                                         
017900*    SWITCHES - WS-CARD-VALID-SWITCH IS THE OVERALL PASS/FAIL             
018000*    FLAG SET BY 0200 ONCE EVERY SUPPLIED CARD FIELD HAS BEEN             
018100*    CHECKED; 0100 TESTS IT RIGHT AFTER 0200 RETURNS AND ABANDONS         
018200*    THE RUN WITHOUT TOUCHING THE DISPENSE FILE IF IT CAME BACK           
018300*    "N".  WS-SWAP-MADE-SWITCH/WS-SHOULD-SWAP-SWITCH DRIVE THE            
018400*    BUBBLE SORT IN 0500-0540 - THE FORMER TELLS THE DRIVER               
018500*    WHETHER ANOTHER PASS IS NEEDED, THE LATTER IS THE PER-PAIR           
018600*    SWAP DECISION 0530 HANDS BACK TO 0520.  WS-SUBSTRING-FOUND-          
018700*    SWITCH IS THE RESULT FLAG OF THE SUBSTRING SEARCH IN                 
018800*    0430-0450, TESTED BY EACH OF THE THREE TEXT FILTERS IN 0400.         
018900*                                                                         
019000 01  WS-SWITCHES.                                                         
019100     05  WS-CARD-VALID-SWITCH     PIC X       VALUE "Y".                  
019200         88  WS-CARD-VALID                    VALUE "Y".                  
019300         88  WS-CARD-INVALID                  VALUE "N".                  
019400     05  WS-SWAP-MADE-SWITCH      PIC X       VALUE "N".                  
019500         88  WS-SWAP-MADE                     VALUE "Y".                  
019600     05  WS-SHOULD-SWAP-SWITCH    PIC X       VALUE "N".                  
019700         88  WS-SHOULD-SWAP                   VALUE "Y".                  
019800     05  WS-SUBSTRING-FOUND-SWITCH PIC X      VALUE "N".                  
019900         88  WS-SUBSTRING-FOUND               VALUE "Y".                  
020000*                                                                         
020100*    FILE STATUS FIELDS - CHECKED RIGHT AFTER EVERY OPEN/READ.            
020200*    A NON-ZERO STATUS ON EITHER FILE STOPS THE RUN COLD RATHER           
020300*    THAN LETTING THE PROGRAM CARRY ON WITH A HALF-LOADED TABLE -         
020400*    A PARTIAL DISPENSE LISTING IS WORSE THAN NO LISTING AT ALL.          
020500*                                                                         
020600 01  WS-FILE-STATUS-FIELDS.                                               
020700     05  WS-DSPCARD-STATUS        PIC XX.                                 
020800         88  WS-DSPCARD-OK                    VALUE "00".                 
020900     05  WS-DISPENSE-STATUS       PIC XX.                                 
021000         88  WS-DISPENSE-OK                   VALUE "00".                 
021100*                                                                         
021200*    COUNTERS - WS-TABLE-COUNT IS HOW MANY ROWS ARE CURRENTLY IN          
021300*    THE TABLE (SHRUNK BY 0400 AS FILTERED-OUT ROWS ARE DROPPED).         
021400*    WS-OUT-IX IS THE COMPACTION/PRINT POINTER; WS-SORT-IX IS THE         
021500*    BUBBLE-SORT SCAN POINTER; WS-SORT-LIMIT IS ONE LESS THAN THE         
021600*    SURVIVING ROW COUNT (THE LAST PAIR COMPARED IS N-1 VS N);            
021700*    WS-SCAN-POS WALKS CHARACTER POSITIONS IN 0430'S SUBSTRING            
021800*    SEARCH - IT MARKS WHERE IN THE HAYSTACK THE NEEDLE'S FIRST           
021900*    CHARACTER WAS FOUND.  WS-NEEDLE-POS AND WS-HAY-POS ARE THE           
022000*    TWO WALKING SUBSCRIPTS 0450 USES TO COMPARE THE REMAINDER            
022100*    OF THE NEEDLE, CHARACTER BY CHARACTER, AGAINST THE HAYSTACK          
022200*    STARTING RIGHT AFTER THAT FIRST-CHARACTER MATCH.  ALL SEVEN          
022300*    ARE COMP BECAUSE THEY ARE PURE COUNTERS OR SUBSCRIPTS THAT           
022400*    NEVER APPEAR ON A PRINTED LINE OR A CARD FIELD - THE SAME            
022500*    RULE THIS SHOP APPLIES TO EVERY SCRATCH COUNTER IN THE               
022600*    STOCK-SIDE PROGRAMS.                                                 
022700*                                                                         
022800 01  WS-COUNTERS.                                                         
022900     05  WS-TABLE-COUNT           PIC 9(04)   COMP VALUE ZERO.            
023000     05  WS-OUT-IX                PIC 9(04)   COMP VALUE ZERO.            
023100     05  WS-SORT-IX               PIC 9(04)   COMP VALUE ZERO.            
023200     05  WS-SORT-LIMIT            PIC 9(04)   COMP VALUE ZERO.            
023300     05  WS-SCAN-POS              PIC 9(02)   COMP VALUE ZERO.            
023400     05  WS-NEEDLE-POS            PIC 9(02)   COMP VALUE ZERO.            
023500     05  WS-HAY-POS               PIC 9(02)   COMP VALUE ZERO.            
023600*                                                                         
023700*    SORT CONTROL - WS-SORT-COLUMN NAMES WHICH COLUMN 0530                
023800*    COMPARES ON; VALUE ZERO (WS-SORT-BY-NONE) MEANS NO SORT              
023900*    FIELD WAS SUPPLIED AND THE TABLE STAYS IN FILE ORDER.  THE           
024000*    SEVEN 88-LEVELS BELOW MAP ONE-FOR-ONE ONTO THE SEVEN VALID           
024100*    FIELD NAMES 0210 LOADS INTO THE CMDSYN VALID-NAME TABLE, IN          
024200*    THE SAME ORDER THEY APPEAR ON THE DISPENSE-RECORD LAYOUT.            
024300*                                                                         
024400 01  WS-SORT-CONTROL.                                                     
024500     05  WS-SORT-COLUMN           PIC 9(01)   COMP VALUE ZERO.            
024600         88  WS-SORT-BY-ID                    VALUE 1.                    
024700         88  WS-SORT-BY-NAME                  VALUE 2.                    
024800         88  WS-SORT-BY-QUANTITY              VALUE 3.                    
024900         88  WS-SORT-BY-CUSTOMER-ID           VALUE 4.                    
025000         88  WS-SORT-BY-DATE                  VALUE 5.                    
025100         88  WS-SORT-BY-STAFF                 VALUE 6.                    
025200         88  WS-SORT-BY-STOCK-ID              VALUE 7.                    
025300         88  WS-SORT-BY-NONE                  VALUE 0.                    
025400     05  WS-SORT-REVERSED-SWITCH  PIC X       VALUE "N".                  
025500         88  WS-SORT-REVERSED                 VALUE "Y".                  
025600*                                                                         
025700*    WORKING TABLE - THE WHOLE DISPENSE FILE, SPUN INTO MEMORY THE        
025800*    SAME WAY THE STOCK SIDE SPINS STOCK-FILE.  SIZED AT 2000 TO          
025900*    MATCH STKLIST'S TABLE (TICKET PH-0512).  EACH ENTRY CARRIES          
026000*    A FLATTENED, UNEDITED COPY OF THE FIELDS THAT MATTER FOR             
026100*    FILTERING, SORTING AND PRINTING - THE ORIGINAL GROUPED DATE          
026200*    FIELD FROM THE DISPENSE RECORD ITSELF IS NOT KEPT IN THE             
026300*    TABLE, ONLY ITS REDEFINED NUMERIC FORM, SINCE THAT IS ALL            
026400*    THE FILTER AND SORT LOGIC EVER COMPARE.                              
026500*                                                                         
026600 01  WS-DISPENSE-TABLE.                                                   
026700     05  WS-DISPENSE-ENTRY OCCURS 2000 TIMES                              
026800                            INDEXED BY WS-TABLE-IX.                       
026900         10  WS-T-DISPENSE-ID     PIC 9(05).                              
027000         10  WS-T-MEDICINE-NAME   PIC X(30).                              
027100         10  WS-T-QUANTITY        PIC S9(07).                             
027200         10  WS-T-CUSTOMER-ID     PIC X(12).                              
027300         10  WS-T-DISPENSE-DATE-N PIC 9(08).                              
027400         10  WS-T-STAFF-NAME      PIC X(30).                              
027500         10  WS-T-STOCK-ID        PIC 9(05).                              
027600*                                                                         
027700*    HOLDING AREA FOR THE THREE-MOVE SWAP IDIOM IN 0540 - ONE             
027800*    FIELD PER TABLE COLUMN, IN THE SAME ORDER AS THE TABLE ITSELF.       
027900*    COBOL HAS NO WAY TO SWAP TWO TABLE ROWS IN ONE STATEMENT, SO         
028000*    THIS GROUP EXISTS PURELY TO HOLD ROW N WHILE ROW N+1 IS              
028100*    COPIED DOWN INTO ROW N'S SLOT - THE SAME HOLDING-AREA IDIOM          
028200*    THE STOCK-SIDE PROGRAMS USE FOR THEIR OWN BUBBLE SORTS.              
028300*                                                                         
028400 01  WS-SWAP-AREA.                                                        
028500     05  WS-SWAP-DISPENSE-ID      PIC 9(05).                              
028600     05  WS-SWAP-MEDICINE-NAME    PIC X(30).                              
028700     05  WS-SWAP-QUANTITY         PIC S9(07).                             
028800     05  WS-SWAP-CUSTOMER-ID      PIC X(12).                              
028900     05  WS-SWAP-DISPENSE-DATE-N  PIC 9(08).                              
029000     05  WS-SWAP-STAFF-NAME       PIC X(30).                              
029100     05  WS-SWAP-STOCK-ID         PIC 9(05).                              
029200*                                                                         
029300*    FILTER VALUES - THE CONVERTED CARD FILTERS, ZERO/SPACES              
029400*    MEANING "NO FILTER ON THIS COLUMN".  0200 MOVES THE RAW CARD         
029500*    TEXT INTO THESE FIELDS ONLY AFTER 3000-VALIDAR-OPCIONALES HAS        
029600*    CONFIRMED A NUMERIC OR DATE FIELD IS WELL-FORMED - A FILTER          
029700*    VALUE HERE IS ALWAYS TRUSTWORTHY BY THE TIME 0400 READS IT.          
029800*                                                                         
029900 01  WS-FILTER-VALUES.                                                    
030000     05  WS-F-ID                  PIC 9(05)   VALUE ZERO.                 
030100     05  WS-F-NAME                PIC X(30)   VALUE SPACES.               
030200     05  WS-F-QUANTITY            PIC S9(07)  VALUE ZERO.                 
030300     05  WS-F-CUSTOMER-ID         PIC X(12)   VALUE SPACES.               
030400     05  WS-F-DATE-N              PIC 9(08)   VALUE ZERO.                 
030500     05  WS-F-STAFF               PIC X(30)   VALUE SPACES.               
030600     05  WS-F-STOCK-ID            PIC 9(05)   VALUE ZERO.                 
030700*                                                                         
030800*    UPPERCASED COPIES OF THE SUBSTRING FILTERS AND OF THE FIELD          
030900*    BEING TESTED - THE CASE-INSENSITIVE SUBSTRING FILTERS FOLD           
031000*    BOTH SIDES THROUGH THE SHARED CMDSYNW CASE-FOLD WORK AREA.           
031100*    THE FILTER SIDE IS FOLDED ONCE, UP FRONT, IN 0230; THE               
031200*    TABLE-ROW SIDE HAS TO BE FOLDED FRESH FOR EVERY ROW 0400             
031300*    EXAMINES BECAUSE THE TABLE ITSELF IS NEVER REWRITTEN IN              
031400*    UPPERCASE - ONLY THE COMPARISON COPY IS.                             
031500*                                                                         
031600 01  WS-UPPER-VALUES.                                                     
031700     05  WS-F-NAME-UPPER          PIC X(30)   VALUE SPACES.               
031800     05  WS-F-CUSTOMER-ID-UPPER   PIC X(12)   VALUE SPACES.               
031900     05  WS-F-STAFF-UPPER         PIC X(30)   VALUE SPACES.               
032000     05  WS-T-FIELD-UPPER         PIC X(30)   VALUE SPACES.               
032100*                                                                         
032200*    DETAIL PRINT LINE - ONE ROW PER SURVIVING DISPENSE MOVEMENT.         
032300*    LAID OUT COLUMN-FOR-COLUMN IN THE SAME ORDER AS THE FILTER           
032400*    FIELDS ON THE CONTROL CARD, SO AN OPERATOR CROSS-CHECKING A          
032500*    PRINTOUT AGAINST THE CARD THAT PRODUCED IT DOES NOT HAVE TO          
032600*    HUNT ACROSS THE LINE FOR A GIVEN COLUMN.                             
032700*                                                                         
032800 01  WS-PRINT-LINE.                                                       
032900     05  FILLER                   PIC X(01)   VALUE SPACE.                
033000*        ZERO-SUPPRESSED KEY COLUMN.                                      
033100     05  WS-PR-DISPENSE-ID        PIC ZZZZ9.                              
033200     05  FILLER                   PIC X(02)   VALUE SPACES.               
033300     05  WS-PR-NAME               PIC X(30).                              
033400     05  FILLER                   PIC X(02)   VALUE SPACES.               
033500*        SIGNED-EDIT QUANTITY, SAME STYLE AS THE STOCK-SIDE               
033600*        LISTINGS.                                                        
033700     05  WS-PR-QUANTITY           PIC ------9.                            
033800     05  FILLER                   PIC X(02)   VALUE SPACES.               
033900     05  WS-PR-CUSTOMER-ID        PIC X(12).                              
034000     05  FILLER                   PIC X(02)   VALUE SPACES.               
034100     05  WS-PR-DATE               PIC 9(08).                              
034200     05  FILLER                   PIC X(02)   VALUE SPACES.               
034300     05  WS-PR-STAFF-NAME         PIC X(30).                              
034400     05  FILLER                   PIC X(02)   VALUE SPACES.               
034500     05  WS-PR-STOCK-ID           PIC ZZZZ9.                              
034600*                                                                         
034700     COPY CMDSYNW.                                                        
034800*                                                                         
034900 PROCEDURE DIVISION.                                                      
035000*                                                                         
035100*    PARAGRAPH MAP -                                                      
035200*      0100  MAIN LINE - DRIVES THE WHOLE RUN                             
035300*      0110  OPEN DSPCARD, READ THE ONE CARD, OPEN DISPFIL                
035400*      0200/0210/0220/0230  VALIDATE THE CARD, RESOLVE SORT               
035500*        FIELD NAME, FOLD SUBSTRING FILTERS TO UPPERCASE                  
035600*      0300/0310  LOAD THE WHOLE DISPENSE FILE INTO THE TABLE             
035700*      0400/0410/0420  APPLY FILTERS, COMPACT SURVIVORS FORWARD           
035800*      0430/0440/0450/0455  CASE-INSENSITIVE SUBSTRING SEARCH             
035900*      0500/0510/0520  BUBBLE SORT DRIVER                                 
036000*      0530  PER-COLUMN COMPARE, HONORING REVERSED-SORT                   
036100*      0540  THREE-MOVE ROW SWAP                                          
036200*      0600/0610  PRINT THE DETAIL LISTING                                
036300*      9900  END OF JOB                                                   
036400*                                                                         
036500*    0100 IS THE ONLY PARAGRAPH THAT DECIDES WHETHER THE JOB              
036600*    RUNS TO COMPLETION OR STOPS EARLY - EVERY OTHER PARAGRAPH            
036700*    EITHER RETURNS NORMALLY OR FALLS THROUGH TO 9900 DIRECTLY.           
036800 0100-INICIO.                                                             
036900     PERFORM 0110-ABRIR-ARCHIVOS THRU 0110-EXIT.                          
037000     PERFORM 0200-VALIDAR-PARAMETROS THRU 0200-EXIT.                      
037100     IF WS-CARD-INVALID                                                   
037200         DISPLAY "DSPLIST: PARAMETER CARD REJECTED - "                    
037300             CS-ERROR-MESSAGE                                             
037400         GO TO 9900-FIN-DE-TRABAJO                                        
037500     END-IF.                                                              
037600     PERFORM 0300-CARGAR-TABLA THRU 0300-EXIT.                            
037700     PERFORM 0400-APLICAR-FILTROS THRU 0400-EXIT.                         
037800     PERFORM 0500-ORDENAR-TABLA THRU 0500-EXIT.                           
037900     PERFORM 0600-IMPRIMIR-INFORME THRU 0600-EXIT.                        
038000     GO TO 9900-FIN-DE-TRABAJO.                                           
038100 0100-EXIT.                                                               
038200     EXIT.                                                                
038300*                                                                         
038400*    0110 - OPENS DSPCARD, READS THE ONE CARD THIS PROGRAM EVER           
038500*    PROCESSES, THEN OPENS DISPFIL FOR THE LOAD PASS IN 0300.             
038600*    DSPCARD IS CLOSED AGAIN RIGHT AFTER THE READ BECAUSE NOTHING         
038700*    ELSE IN THE PROGRAM EVER GOES BACK TO IT - ONE CARD IS ALL           
038800*    THIS JOB STEP EVER TAKES, UNLIKE A MULTI-CARD DRIVER.                
038900*                                                                         
039000 0110-ABRIR-ARCHIVOS.                                                     
039100     OPEN INPUT DSP-PARM-FILE.                                            
039200     IF NOT WS-DSPCARD-OK                                                 
039300         DISPLAY "DSPLIST: CANNOT OPEN DSPCARD, STATUS "                  
039400             WS-DSPCARD-STATUS                                            
039500         GO TO 9900-FIN-DE-TRABAJO                                        
039600     END-IF.                                                              
039700     READ DSP-PARM-FILE INTO DSP-PARM-CARD                                
039800         AT END                                                           
039900             DISPLAY "DSPLIST: DSPCARD IS EMPTY"                          
040000             GO TO 9900-FIN-DE-TRABAJO                                    
040100     END-READ.                                                            
040200     CLOSE DSP-PARM-FILE.                                                 
040300     OPEN INPUT DISPENSE-FILE.                                            
040400 0110-EXIT.                                                               
040500     EXIT.                                                                
040600*                                                                         
040700*    0200 - EVERY FIELD ON THIS CARD IS OPTIONAL - ONLY WHATEVER          
040800*    WAS SUPPLIED NEEDS TO BE WELL-FORMED, PLUS THE SORT/REVERSED         
040900*    -SORT FIELD-NAME CHECK.  NO REQUIRED-FIELD COUNT IS SET              
041000*    (CS-REQUIRED-COUNT STAYS ZERO) BECAUSE NOTHING ON THIS CARD          
041100*    IS MANDATORY - AN ALL-BLANK CARD JUST LISTS EVERYTHING.              
041200*    EACH OF THE SEVEN FILTER FIELDS BELOW IS CHECKED IN THE SAME         
041300*    LEFT-TO-RIGHT ORDER IT APPEARS ON THE CARD LAYOUT, WHICH IS          
041400*    ALSO THE ORDER THE DETAIL LINE PRINTS THEM IN - EASIER TO            
041500*    KEEP THE THREE IN STEP THAN TO HUNT FOR A MISMATCH LATER.            
041600*                                                                         
041700 0200-VALIDAR-PARAMETROS.                                                 
041800     SET CS-COMMAND-VALID TO TRUE.                                        
041900     MOVE ZERO TO CS-REQUIRED-COUNT.                                      
042000     MOVE ZERO TO CS-SUPPLIED-COUNT.                                      
042100     PERFORM 0210-CARGAR-NOMBRES-VALIDOS THRU 0210-EXIT.                  
042200*        ID FILTER - EXACT NUMERIC MATCH.  CS-FIELD-IS-STOCK-ID           
042300*        IS REUSED HERE RATHER THAN ADDING A DEDICATED SWITCH,            
042400*        SINCE THE VALIDATOR ONLY CARES THAT THE VALUE IS A               
042500*        WELL-FORMED FIVE-DIGIT NUMBER, THE SAME SHAPE AS A               
042600*        STOCK-ID.                                                        
042700     IF DC-ID-FILTER NOT = SPACES                                         
042800         MOVE DC-ID-FILTER TO CS-INPUT-TEXT                               
042900         SET CS-FIELD-IS-STOCK-ID TO TRUE                                 
043000         PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT                   
043100         MOVE CS-WORK-STOCK-ID TO WS-F-ID                                 
043200     END-IF.                                                              
043300*        NAME FILTER - PURE TEXT, FOLDED TO UPPERCASE BY 0230.            
043400     IF DC-NAME-FILTER NOT = SPACES                                       
043500         MOVE DC-NAME-FILTER TO WS-F-NAME                                 
043600     END-IF.                                                              
043700*        QUANTITY FILTER - EXACT NUMERIC MATCH.                           
043800     IF DC-QUANTITY-FILTER NOT = SPACES                                   
043900         MOVE DC-QUANTITY-FILTER TO CS-INPUT-TEXT                         
044000         SET CS-FIELD-IS-QUANTITY TO TRUE                                 
044100         PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT                   
044200         MOVE CS-WORK-QUANTITY TO WS-F-QUANTITY                           
044300     END-IF.                                                              
044400*        CUSTOMER-ID FILTER - PURE TEXT, FOLDED BY 0230.                  
044500     IF DC-CUSTOMER-ID-FILTER NOT = SPACES                                
044600         MOVE DC-CUSTOMER-ID-FILTER TO WS-F-CUSTOMER-ID                   
044700     END-IF.                                                              
044800*        DATE FILTER - EXACT MATCH, REUSES THE EXPIRY-DATE FIELD          
044900*        VALIDATOR SINCE THE CARD FORMAT (CCYYMMDD) IS IDENTICAL.         
045000*        THERE IS NO SEPARATE "DISPENSE-DATE" VALIDATOR IN                
045100*        CMDSYNP - A CCYYMMDD DATE IS A CCYYMMDD DATE REGARDLESS          
045200*        OF WHICH BUSINESS EVENT IT DESCRIBES.                            
045300     IF DC-DATE-FILTER NOT = SPACES                                       
045400         MOVE DC-DATE-FILTER TO CS-INPUT-TEXT                             
045500         SET CS-FIELD-IS-EXPIRY-DATE TO TRUE                              
045600         PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT                   
045700         MOVE CS-WORK-EXPIRY-DATE TO WS-F-DATE-N                          
045800     END-IF.                                                              
045900*        STAFF FILTER - PURE TEXT, FOLDED BY 0230.  STAFF NAMES           
046000*        ON THIS CARD ARE MATCHED THE SAME WAY MEDICINE NAMES             
046100*        ARE - A CASE-INSENSITIVE SUBSTRING, NOT AN EXACT MATCH -         
046200*        SINCE OPERATORS RARELY KNOW A STAFF MEMBER'S FULL NAME           
046300*        AS RECORDED ON THE DISPENSE RECORD.                              
046400     IF DC-STAFF-FILTER NOT = SPACES                                      
046500         MOVE DC-STAFF-FILTER TO WS-F-STAFF                               
046600     END-IF.                                                              
046700*        STOCK-ID FILTER - EXACT NUMERIC MATCH.                           
046800     IF DC-STOCK-ID-FILTER NOT = SPACES                                   
046900         MOVE DC-STOCK-ID-FILTER TO CS-INPUT-TEXT                         
047000         SET CS-FIELD-IS-STOCK-ID TO TRUE                                 
047100         PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT                   
047200         MOVE CS-WORK-STOCK-ID TO WS-F-STOCK-ID                           
047300     END-IF.                                                              
047400     PERFORM 0220-RESOLVER-CAMPO-ORDEN THRU 0220-EXIT.                    
047500     IF CS-COMMAND-INVALID                                                
047600         SET WS-CARD-INVALID TO TRUE                                      
047700     ELSE                                                                 
047800         SET WS-CARD-VALID TO TRUE                                        
047900         PERFORM 0230-PLEGAR-FILTROS-TEXTO THRU 0230-EXIT                 
048000     END-IF.                                                              
048100 0200-EXIT.                                                               
048200     EXIT.                                                                
048300*                                                                         
048400*    0210 - THE SEVEN COLUMN NAMES A SORT OR REVERSED-SORT CARD           
048500*    FIELD MAY NAME, LOADED INTO THE SHARED CMDSYN VALID-NAME             
048600*    TABLE FOR 3200 TO CHECK AGAINST.  THE NAMES THEMSELVES ARE           
048700*    THE SAME UNDERSCORE-STYLE NAMES USED ON THE CONTROL CARD             
048800*    ITSELF (CUSTOMER_ID, STOCK_ID) RATHER THAN THE HYPHENATED            
048900*    WS- DATA-NAMES INSIDE THE PROGRAM, SINCE THIS TABLE IS WHAT          
049000*    VALIDATES WHATEVER TEXT THE OPERATOR ACTUALLY TYPED.                 
049100*                                                                         
049200 0210-CARGAR-NOMBRES-VALIDOS.                                             
049300     MOVE 7 TO CS-VALID-FIELD-COUNT.                                      
049400     MOVE "ID"           TO CS-VALID-FIELD-ENTRY (1).                     
049500     MOVE "NAME"         TO CS-VALID-FIELD-ENTRY (2).                     
049600     MOVE "QUANTITY"     TO CS-VALID-FIELD-ENTRY (3).                     
049700     MOVE "CUSTOMER_ID"  TO CS-VALID-FIELD-ENTRY (4).                     
049800     MOVE "DATE"         TO CS-VALID-FIELD-ENTRY (5).                     
049900     MOVE "STAFF"        TO CS-VALID-FIELD-ENTRY (6).                     
050000     MOVE "STOCK_ID"     TO CS-VALID-FIELD-ENTRY (7).                     
050100 0210-EXIT.                                                               
050200     EXIT.                                                                
050300*                                                                         
050400*    0220 - RESOLVES WHICH COLUMN, IF ANY, TO SORT BY.  A                 
050500*    REVERSED-SORT FIELD NAME TAKES PRIORITY OVER A PLAIN SORT            
050600*    FIELD NAME IF BOTH SOMEHOW ARRIVED ON THE SAME CARD.  IF             
050700*    NEITHER IS SUPPLIED, THE PARAGRAPH EXITS EARLY WITH                  
050800*    WS-SORT-COLUMN LEFT AT ITS VALUE-ZERO (WS-SORT-BY-NONE)              
050900*    DEFAULT AND THE TABLE STAYS IN FILE ORDER.  AN UNRECOGNIZED          
051000*    FIELD NAME IS NOT TREATED AS A HARD CARD-REJECTION ERROR -           
051100*    IT SIMPLY LEAVES THE SORT COLUMN AT NONE, SINCE A BAD SORT           
051200*    NAME SHOULD NOT STOP AN OTHERWISE VALID LISTING REQUEST.             
051300*                                                                         
051400 0220-RESOLVER-CAMPO-ORDEN.                                               
051500     MOVE ZERO TO WS-SORT-COLUMN.                                         
051600     MOVE "N" TO WS-SORT-REVERSED-SWITCH.                                 
051700     IF DC-REVERSED-FIELD-NAME NOT = SPACES                               
051800         MOVE DC-REVERSED-FIELD-NAME TO CS-INPUT-TEXT                     
051900         SET WS-SORT-REVERSED TO TRUE                                     
052000     ELSE                                                                 
052100         IF DC-SORT-FIELD-NAME NOT = SPACES                               
052200             MOVE DC-SORT-FIELD-NAME TO CS-INPUT-TEXT                     
052300         ELSE                                                             
052400             GO TO 0220-EXIT                                              
052500         END-IF                                                           
052600     END-IF.                                                              
052700*        FOLD THE FIELD NAME TO UPPERCASE BEFORE VALIDATING IT -          
052800*        USERS TYPE COLUMN NAMES IN ANY CASE.                             
052900     MOVE CS-INPUT-TEXT (1:15) TO CS-FOLD-WORK-AREA (1:15).               
053000     MOVE SPACES TO CS-FOLD-WORK-AREA (16:15).                            
053100     PERFORM 3900-CONVERTIR-A-MAYUSCULAS THRU 3900-EXIT.                  
053200     MOVE CS-FOLD-WORK-AREA (1:15) TO CS-INPUT-TEXT (1:15).               
053300     PERFORM 3200-VALIDAR-NOMBRE-CAMPO-ORDEN THRU 3200-EXIT.              
053400     IF CS-FIELD-INVALID                                                  
053500         GO TO 0220-EXIT                                                  
053600     END-IF.                                                              
053700*        TRANSLATE THE VALIDATED NAME INTO THE 88-LEVEL THAT              
053800*        0530 SWITCHES ON.                                                
053900     EVALUATE CS-INPUT-TEXT (1:15)                                        
054000         WHEN "ID"                                                        
054100             SET WS-SORT-BY-ID TO TRUE                                    
054200         WHEN "NAME"                                                      
054300             SET WS-SORT-BY-NAME TO TRUE                                  
054400         WHEN "QUANTITY"                                                  
054500             SET WS-SORT-BY-QUANTITY TO TRUE                              
054600         WHEN "CUSTOMER_ID"                                               
054700             SET WS-SORT-BY-CUSTOMER-ID TO TRUE                           
054800         WHEN "DATE"                                                      
054900             SET WS-SORT-BY-DATE TO TRUE                                  
055000         WHEN "STAFF"                                                     
055100             SET WS-SORT-BY-STAFF TO TRUE                                 
055200         WHEN "STOCK_ID"                                                  
055300             SET WS-SORT-BY-STOCK-ID TO TRUE                              
055400     END-EVALUATE.                                                        
055500 0220-EXIT.                                                               
055600     EXIT.                                                                
055700*                                                                         
055800*    0230 - ONLY THE CASE-INSENSITIVE SUBSTRING FILTERS NEED AN           
055900*    UPPERCASED COPY PREPARED ONCE, UP FRONT, RATHER THAN                 
056000*    RE-FOLDING THE SAME FILTER VALUE ON EVERY TABLE ROW DURING           
056100*    0400'S SCAN.  THE EXACT-MATCH FILTERS (ID, QUANTITY, DATE,           
056200*    STOCK-ID) NEVER PASS THROUGH THIS PARAGRAPH AT ALL - THEY            
056300*    ARE NUMERIC, SO CASE DOES NOT APPLY TO THEM.                         
056400*                                                                         
056500 0230-PLEGAR-FILTROS-TEXTO.                                               
056600     IF WS-F-NAME NOT = SPACES                                            
056700         MOVE WS-F-NAME TO CS-FOLD-WORK-AREA                              
056800         PERFORM 3900-CONVERTIR-A-MAYUSCULAS THRU 3900-EXIT               
056900         MOVE CS-FOLD-WORK-AREA TO WS-F-NAME-UPPER                        
057000     END-IF.                                                              
057100     IF WS-F-CUSTOMER-ID NOT = SPACES                                     
057200         MOVE SPACES TO CS-FOLD-WORK-AREA                                 
057300         MOVE WS-F-CUSTOMER-ID TO CS-FOLD-WORK-AREA (1:12)                
057400         PERFORM 3900-CONVERTIR-A-MAYUSCULAS THRU 3900-EXIT               
057500         MOVE CS-FOLD-WORK-AREA (1:12) TO WS-F-CUSTOMER-ID-UPPER          
057600     END-IF.                                                              
057700     IF WS-F-STAFF NOT = SPACES                                           
057800         MOVE WS-F-STAFF TO CS-FOLD-WORK-AREA                             
057900         PERFORM 3900-CONVERTIR-A-MAYUSCULAS THRU 3900-EXIT               
058000         MOVE CS-FOLD-WORK-AREA TO WS-F-STAFF-UPPER                       
058100     END-IF.                                                              
058200 0230-EXIT.                                                               
058300     EXIT.                                                                
058400*                                                                         
058500*    0300 - LOADS THE WHOLE DISPENSE FILE INTO WS-DISPENSE-TABLE          
058600*    VIA 0310 BEFORE FILTERING BEGINS - FILTERING, SORTING AND            
058700*    PRINTING ALL WORK AGAINST THE TABLE, NEVER AGAINST THE FILE          
058800*    DIRECTLY, ONCE THIS PARAGRAPH RETURNS.  DISPENSE-FILE IS             
058900*    CLOSED AS SOON AS THE LOAD PASS FINISHES - NOTHING LATER IN          
059000*    THE PROGRAM EVER TOUCHES IT AGAIN.                                   
059100*                                                                         
059200 0300-CARGAR-TABLA.                                                       
059300     MOVE ZERO TO WS-TABLE-COUNT.                                         
059400     PERFORM 0310-LEER-DISPENSE-SIGUIENTE THRU 0310-EXIT.                 
059500     CLOSE DISPENSE-FILE.                                                 
059600 0300-EXIT.                                                               
059700     EXIT.                                                                
059800*                                                                         
059900*    0310 - LOADS ONE DISPENSE RECORD PER ITERATION.  THE                 
060000*    2000-ROW LIMIT MATCHES THE OCCURS CLAUSE ABOVE; EXTRA                
060100*    RECORDS ARE DROPPED WITH A WARNING RATHER THAN ABENDING THE          
060200*    JOB, THE SAME DEFENSIVE STYLE AS THE STOCK-SIDE PROGRAMS.            
060300*    THIS PARAGRAPH IS THE ONLY PLACE IN THE WHOLE PROGRAM THAT           
060400*    EVER READS DISPENSE-RECORD DIRECTLY - EVERY OTHER PARAGRAPH          
060500*    WORKS OFF THE IN-MEMORY WS-DISPENSE-ENTRY COPY INSTEAD.              
060600*                                                                         
060700 0310-LEER-DISPENSE-SIGUIENTE.                                            
060800     READ DISPENSE-FILE INTO DISPENSE-RECORD                              
060900         AT END GO TO 0310-EXIT                                           
061000     END-READ.                                                            
061100     IF WS-TABLE-COUNT IS LESS THAN 2000                                  
061200         ADD 1 TO WS-TABLE-COUNT                                          
061300         SET WS-TABLE-IX TO WS-TABLE-COUNT                                
061400         MOVE DP-DISPENSE-ID TO WS-T-DISPENSE-ID (WS-TABLE-IX)            
061500         MOVE DP-MEDICINE-NAME TO                                         
061600             WS-T-MEDICINE-NAME (WS-TABLE-IX)                             
061700         MOVE DP-QUANTITY TO WS-T-QUANTITY (WS-TABLE-IX)                  
061800         MOVE DP-CUSTOMER-ID TO WS-T-CUSTOMER-ID (WS-TABLE-IX)            
061900         MOVE DP-DISPENSE-DATE-N TO                                       
062000             WS-T-DISPENSE-DATE-N (WS-TABLE-IX)                           
062100         MOVE DP-STAFF-NAME TO WS-T-STAFF-NAME (WS-TABLE-IX)              
062200         MOVE DP-STOCK-ID TO WS-T-STOCK-ID (WS-TABLE-IX)                  
062300     ELSE                                                                 
062400         DISPLAY "DSPLIST: TABLE FULL AT 2000 MOVEMENTS, "                
062500             "REMAINING RECORDS DROPPED"                                  
062600     END-IF.                                                              
062700     GO TO 0310-LEER-DISPENSE-SIGUIENTE.                                  
062800 0310-EXIT.                                                               
062900     EXIT.                                                                
063000*                                                                         
063100*    0400 - FILTERS ARE JOINED BY AND.  ID/QUANTITY/STOCK-ID ARE          
063200*    EXACT NUMERIC MATCHES; NAME/CUSTOMER-ID/STAFF ARE CASE-              
063300*    INSENSITIVE SUBSTRING MATCHES; DATE IS AN EXACT MATCH.               
063400*    SURVIVORS ARE COMPACTED DOWN TO THE FRONT OF THE TABLE VIA           
063500*    0420 SO THE SORT AND PRINT PASSES BELOW ONLY EVER SEE ROWS           
063600*    1 THROUGH WS-TABLE-COUNT.  A ROW THAT FAILS ANY ONE FILTER           
063700*    IS SKIPPED IMMEDIATELY VIA A GO TO BACK TO 0410 - THE                
063800*    REMAINING FILTER CHECKS FOR THAT ROW ARE NEVER EVEN REACHED,         
063900*    WHICH KEEPS THE SCAN CHEAP WHEN AN EARLY FILTER (LIKE ID)            
064000*    ALREADY RULES OUT MOST OF THE TABLE.                                 
064100*                                                                         
064200 0400-APLICAR-FILTROS.                                                    
064300     MOVE ZERO TO WS-OUT-IX.                                              
064400     MOVE ZERO TO WS-SORT-IX.                                             
064500 0410-REVISAR-SIGUIENTE.                                                  
064600     ADD 1 TO WS-SORT-IX.                                                 
064700     IF WS-SORT-IX GREATER THAN WS-TABLE-COUNT                            
064800         GO TO 0400-EXIT                                                  
064900     END-IF.                                                              
065000     SET WS-TABLE-IX TO WS-SORT-IX.                                       
065100*        ID - EXACT MATCH, ZERO MEANS NOT SUPPLIED.                       
065200     IF WS-F-ID NOT = ZERO                                                
065300         IF WS-T-DISPENSE-ID (WS-TABLE-IX) NOT = WS-F-ID                  
065400             GO TO 0410-REVISAR-SIGUIENTE                                 
065500         END-IF                                                           
065600     END-IF.                                                              
065700*        NAME - CASE-INSENSITIVE SUBSTRING MATCH VIA 0430.                
065800     IF WS-F-NAME NOT = SPACES                                            
065900         MOVE WS-F-NAME-UPPER TO CS-INPUT-TEXT (1:30)                     
066000         MOVE WS-T-MEDICINE-NAME (WS-TABLE-IX) TO                         
066100             CS-FOLD-WORK-AREA                                            
066200         PERFORM 3900-CONVERTIR-A-MAYUSCULAS THRU 3900-EXIT               
066300         MOVE CS-FOLD-WORK-AREA TO WS-T-FIELD-UPPER                       
066400         PERFORM 0430-BUSCAR-SUBCADENA THRU 0430-EXIT                     
066500         IF NOT WS-SUBSTRING-FOUND                                        
066600             GO TO 0410-REVISAR-SIGUIENTE                                 
066700         END-IF                                                           
066800     END-IF.                                                              
066900*        QUANTITY - EXACT MATCH, ZERO MEANS NOT SUPPLIED.                 
067000     IF WS-F-QUANTITY NOT = ZERO                                          
067100         IF WS-T-QUANTITY (WS-TABLE-IX) NOT = WS-F-QUANTITY               
067200             GO TO 0410-REVISAR-SIGUIENTE                                 
067300         END-IF                                                           
067400     END-IF.                                                              
067500*        CUSTOMER-ID - CASE-INSENSITIVE SUBSTRING MATCH.                  
067600     IF WS-F-CUSTOMER-ID NOT = SPACES                                     
067700         MOVE SPACES TO WS-T-FIELD-UPPER                                  
067800         MOVE WS-T-CUSTOMER-ID (WS-TABLE-IX) TO                           
067900             CS-FOLD-WORK-AREA (1:12)                                     
068000         PERFORM 3900-CONVERTIR-A-MAYUSCULAS THRU 3900-EXIT               
068100         MOVE CS-FOLD-WORK-AREA (1:12) TO WS-T-FIELD-UPPER (1:12)         
068200         MOVE WS-F-CUSTOMER-ID-UPPER TO CS-INPUT-TEXT (1:12)              
068300         PERFORM 0430-BUSCAR-SUBCADENA THRU 0430-EXIT                     
068400         IF NOT WS-SUBSTRING-FOUND                                        
068500             GO TO 0410-REVISAR-SIGUIENTE                                 
068600         END-IF                                                           
068700     END-IF.                                                              
068800*        DATE - EXACT MATCH, ZERO MEANS NOT SUPPLIED.                     
068900     IF WS-F-DATE-N NOT = ZERO                                            
069000         IF WS-T-DISPENSE-DATE-N (WS-TABLE-IX) NOT = WS-F-DATE-N          
069100             GO TO 0410-REVISAR-SIGUIENTE                                 
069200         END-IF                                                           
069300     END-IF.                                                              
069400*        STAFF - CASE-INSENSITIVE SUBSTRING MATCH.                        
069500     IF WS-F-STAFF NOT = SPACES                                           
069600         MOVE WS-T-STAFF-NAME (WS-TABLE-IX) TO CS-FOLD-WORK-AREA          
069700         PERFORM 3900-CONVERTIR-A-MAYUSCULAS THRU 3900-EXIT               
069800         MOVE CS-FOLD-WORK-AREA TO WS-T-FIELD-UPPER                       
069900         MOVE WS-F-STAFF-UPPER TO CS-INPUT-TEXT (1:30)                    
070000         PERFORM 0430-BUSCAR-SUBCADENA THRU 0430-EXIT                     
070100         IF NOT WS-SUBSTRING-FOUND                                        
070200             GO TO 0410-REVISAR-SIGUIENTE                                 
070300         END-IF                                                           
070400     END-IF.                                                              
070500*        STOCK-ID - EXACT MATCH, ZERO MEANS NOT SUPPLIED.                 
070600     IF WS-F-STOCK-ID NOT = ZERO                                          
070700         IF WS-T-STOCK-ID (WS-TABLE-IX) NOT = WS-F-STOCK-ID               
070800             GO TO 0410-REVISAR-SIGUIENTE                                 
070900         END-IF                                                           
071000     END-IF.                                                              
071100*        SURVIVED EVERY FILTER - COMPACT FORWARD IF THIS ROW HAS          
071200*        ALREADY DRIFTED AHEAD OF ITS OUTPUT SLOT.                        
071300     ADD 1 TO WS-OUT-IX.                                                  
071400     IF WS-OUT-IX NOT = WS-SORT-IX                                        
071500         PERFORM 0420-COPIAR-FILA THRU 0420-EXIT                          
071600     END-IF.                                                              
071700     GO TO 0410-REVISAR-SIGUIENTE.                                        
071800 0400-EXIT.                                                               
071900     MOVE WS-OUT-IX TO WS-TABLE-COUNT.                                    
072000     EXIT.                                                                
072100*                                                                         
072200*    0420 - COPIES ONE SURVIVING ROW FROM ITS SCAN POSITION DOWN          
072300*    TO ITS COMPACTED OUTPUT POSITION, FIELD BY FIELD, THE SAME           
072400*    IDIOM STKLIST'S OWN COMPACTION PARAGRAPH USES.  ONLY CALLED          
072500*    WHEN THE OUTPUT POINTER HAS FALLEN BEHIND THE SCAN POINTER -         
072600*    IF EVERY ROW SO FAR HAS SURVIVED, THE TWO POINTERS ARE STILL         
072700*    EQUAL AND 0400 SKIPS THE COPY AS A NO-OP.                            
072800*                                                                         
072900 0420-COPIAR-FILA.                                                        
073000     SET WS-TABLE-IX TO WS-OUT-IX.                                        
073100     MOVE WS-T-DISPENSE-ID (WS-SORT-IX) TO                                
073200         WS-T-DISPENSE-ID (WS-TABLE-IX).                                  
073300     MOVE WS-T-MEDICINE-NAME (WS-SORT-IX) TO                              
073400         WS-T-MEDICINE-NAME (WS-TABLE-IX).                                
073500     MOVE WS-T-QUANTITY (WS-SORT-IX) TO                                   
073600         WS-T-QUANTITY (WS-TABLE-IX).                                     
073700     MOVE WS-T-CUSTOMER-ID (WS-SORT-IX) TO                                
073800         WS-T-CUSTOMER-ID (WS-TABLE-IX).                                  
073900     MOVE WS-T-DISPENSE-DATE-N (WS-SORT-IX) TO                            
074000         WS-T-DISPENSE-DATE-N (WS-TABLE-IX).                              
074100     MOVE WS-T-STAFF-NAME (WS-SORT-IX) TO                                 
074200         WS-T-STAFF-NAME (WS-TABLE-IX).                                   
074300     MOVE WS-T-STOCK-ID (WS-SORT-IX) TO                                   
074400         WS-T-STOCK-ID (WS-TABLE-IX).                                     
074500 0420-EXIT.                                                               
074600     EXIT.                                                                
074700*                                                                         
074800*    0430 - A PLAIN LEFT-TO-RIGHT SUBSTRING SCAN.  THIS SHOP HAS          
074900*    NEVER OWNED AN UNSTRING-BASED TEXT-SEARCH ROUTINE, SO THIS           
075000*    IS A STRAIGHTFORWARD CHARACTER-POSITION WALK INSTEAD.                
075100*    ENTRY - CS-INPUT-TEXT HOLDS THE (UPPERCASED) NEEDLE, LEFT-           
075200*    JUSTIFIED; WS-T-FIELD-UPPER HOLDS THE (UPPERCASED) HAYSTACK.         
075300*    THIS PARAGRAPH IS SHARED BY ALL THREE TEXT FILTERS IN 0400           
075400*    (NAME, CUSTOMER-ID, STAFF) - EACH CALLER LOADS ITS OWN               
075500*    NEEDLE AND HAYSTACK INTO THE SAME TWO WORK FIELDS AND THEN           
075600*    PERFORMS THIS PARAGRAPH, SO THE SEARCH LOGIC ITSELF ONLY             
075700*    EXISTS ONCE IN THE PROGRAM.                                          
075800*                                                                         
075900 0430-BUSCAR-SUBCADENA.                                                   
076000     SET WS-SUBSTRING-FOUND TO FALSE.                                     
076100     MOVE ZERO TO WS-SCAN-POS.                                            
076200*    0440 WALKS ONE HAYSTACK POSITION AT A TIME, LOOKING FOR A            
076300*    CHARACTER THAT MATCHES THE FIRST CHARACTER OF THE NEEDLE -           
076400*    THE 30-CHARACTER LIMIT BELOW IS THE WIDTH OF THE WIDEST              
076500*    HAYSTACK FIELD THIS PARAGRAPH IS EVER HANDED (NAME OR STAFF;         
076600*    THE 12-BYTE CUSTOMER-ID HAYSTACK SIMPLY HAS TRAILING SPACES          
076700*    FROM POSITION 13 ONWARD, WHICH THE SPACE CHECK BELOW CATCHES         
076800*    THE SAME AS A TRUE END-OF-FIELD).                                    
076900 0440-PROBAR-POSICION.                                                    
077000     ADD 1 TO WS-SCAN-POS.                                                
077100*        RAN PAST THE END OF THE HAYSTACK WITHOUT A MATCH.                
077200     IF WS-SCAN-POS GREATER THAN 30                                       
077300         GO TO 0430-EXIT                                                  
077400     END-IF.                                                              
077500*        AN ALL-BLANK NEEDLE IS TREATED AS A UNIVERSAL MATCH -            
077600*        THIS CANNOT ACTUALLY HAPPEN SINCE 0400 ONLY CALLS THIS           
077700*        PARAGRAPH WHEN THE FILTER FIELD IS NOT ALL SPACES, BUT           
077800*        THE CHECK IS KEPT AS A SAFETY NET.                               
077900     IF CS-INPUT-TEXT (1:1) = SPACE                                       
078000         SET WS-SUBSTRING-FOUND TO TRUE                                   
078100         GO TO 0430-EXIT                                                  
078200     END-IF.                                                              
078300*        RAN OFF THE END OF THE (SPACE-PADDED) HAYSTACK.                  
078400     IF WS-T-FIELD-UPPER (WS-SCAN-POS:1) = SPACE                          
078500         GO TO 0430-EXIT                                                  
078600     END-IF.                                                              
078700*        FIRST CHARACTER MATCHES - CHECK THE REST VIA 0450.               
078800     IF WS-T-FIELD-UPPER (WS-SCAN-POS:1) = CS-INPUT-TEXT (1:1)            
078900         PERFORM 0450-COMPROBAR-RESTO THRU 0450-EXIT                      
079000         IF WS-SUBSTRING-FOUND                                            
079100             GO TO 0430-EXIT                                              
079200         END-IF                                                           
079300     END-IF.                                                              
079400*        NO MATCH AT THIS POSITION - TRY THE NEXT ONE.                    
079500     GO TO 0440-PROBAR-POSICION.                                          
079600 0430-EXIT.                                                               
079700     EXIT.                                                                
079800*                                                                         
079900*    0450 - THE FIRST CHARACTER OF THE NEEDLE ALREADY MATCHED THE         
080000*    HAYSTACK AT WS-SCAN-POS (0440'S DOING) - THIS PARAGRAPH WALKS        
080100*    THE REMAINING NEEDLE CHARACTERS, ONE PER CALL TO 0455, AGAINST       
080200*    THE HAYSTACK STARTING RIGHT AFTER THAT POSITION.  A TRAILING         
080300*    SPACE IN THE NEEDLE MEANS EVERY NEEDLE CHARACTER HAS NOW BEEN        
080400*    MATCHED, SO THE WHOLE SUBSTRING IS FOUND; A MISMATCH, OR             
080500*    RUNNING OFF THE END OF THE HAYSTACK BEFORE THE NEEDLE ENDS,          
080600*    MEANS THIS STARTING POSITION WAS A FALSE START AND 0440              
080700*    SHOULD KEEP LOOKING FROM ITS NEXT POSITION.                          
080800*                                                                         
080900 0450-COMPROBAR-RESTO.                                                    
081000     SET WS-SUBSTRING-FOUND TO TRUE.                                      
081100     MOVE 2 TO WS-NEEDLE-POS.                                             
081200     MOVE WS-SCAN-POS TO WS-HAY-POS.                                      
081300 0455-COMPARAR-CARACTER.                                                  
081400*        NEEDLE RAN OUT OF CHARACTERS WITHOUT A MISMATCH - EVERY          
081500*        CHARACTER OF THE NEEDLE MATCHED, SO THE SUBSTRING WAS            
081600*        FOUND STARTING AT WS-SCAN-POS.  WS-SUBSTRING-FOUND IS            
081700*        ALREADY TRUE FROM THE PARAGRAPH HEADER ABOVE.                    
081800     IF CS-INPUT-TEXT (WS-NEEDLE-POS:1) = SPACE                           
081900         GO TO 0450-EXIT                                                  
082000     END-IF.                                                              
082100*        NEEDLE HAS MORE CHARACTERS BUT THE HAYSTACK RAN OUT -            
082200*        THIS POSITION IS NOT A MATCH.                                    
082300     ADD 1 TO WS-HAY-POS.                                                 
082400     IF WS-HAY-POS GREATER THAN 30                                        
082500         SET WS-SUBSTRING-FOUND TO FALSE                                  
082600         GO TO 0450-EXIT                                                  
082700     END-IF.                                                              
082800     IF WS-T-FIELD-UPPER (WS-HAY-POS:1) = SPACE                           
082900         SET WS-SUBSTRING-FOUND TO FALSE                                  
083000         GO TO 0450-EXIT                                                  
083100     END-IF.                                                              
083200*        COMPARE THE NEXT NEEDLE CHARACTER AGAINST THE NEXT               
083300*        HAYSTACK CHARACTER.                                              
083400     IF WS-T-FIELD-UPPER (WS-HAY-POS:1) NOT = CS-INPUT-TEXT               
083500             (WS-NEEDLE-POS:1)                                            
083600         SET WS-SUBSTRING-FOUND TO FALSE                                  
083700         GO TO 0450-EXIT                                                  
083800     END-IF.                                                              
083900     ADD 1 TO WS-NEEDLE-POS.                                              
084000     GO TO 0455-COMPARAR-CARACTER.                                        
084100 0450-EXIT.                                                               
084200     EXIT.                                                                
084300*                                                                         
084400*    0500 - BUBBLE-SORT DRIVER.  SKIPPED ENTIRELY WHEN NO SORT            
084500*    COLUMN WAS SUPPLIED, OR WHEN FEWER THAN TWO ROWS SURVIVED            
084600*    FILTERING (NOTHING TO COMPARE).  EACH PASS THROUGH 0510              
084700*    SCANS THE WHOLE TABLE VIA 0520; THE DRIVER KEEPS RUNNING             
084800*    PASSES UNTIL ONE COMPLETES WITHOUT A SWAP.  A BUBBLE SORT            
084900*    RATHER THAN ANYTHING FANCIER IS DELIBERATE - THE TABLE TOPS          
085000*    OUT AT 2000 ROWS PER RUN, WHICH THIS SORT HANDLES QUICKLY            
085100*    ENOUGH, AND IT IS THE SAME SORT IDIOM ALREADY IN USE ON THE          
085200*    STOCK-SIDE LISTINGS, SO ONE PATTERN COVERS BOTH.                     
085300*                                                                         
085400 0500-ORDENAR-TABLA.                                                      
085500     IF WS-SORT-BY-NONE                                                   
085600         GO TO 0500-EXIT                                                  
085700     END-IF.                                                              
085800     IF WS-TABLE-COUNT IS LESS THAN 2                                     
085900         GO TO 0500-EXIT                                                  
086000     END-IF.                                                              
086100     COMPUTE WS-SORT-LIMIT = WS-TABLE-COUNT - 1.                          
086200     MOVE "Y" TO WS-SWAP-MADE-SWITCH.                                     
086300 0510-PASADA.                                                             
086400*        NO SWAP LAST PASS - THE TABLE IS FULLY ORDERED.                  
086500     IF NOT WS-SWAP-MADE                                                  
086600         GO TO 0500-EXIT                                                  
086700     END-IF.                                                              
086800     MOVE "N" TO WS-SWAP-MADE-SWITCH.                                     
086900     MOVE ZERO TO WS-SORT-IX.                                             
087000 0520-COMPARAR-SIGUIENTE.                                                 
087100     ADD 1 TO WS-SORT-IX.                                                 
087200     IF WS-SORT-IX GREATER THAN WS-SORT-LIMIT                             
087300         GO TO 0510-PASADA                                                
087400     END-IF.                                                              
087500     PERFORM 0530-DEBE-INTERCAMBIAR THRU 0530-EXIT.                       
087600     GO TO 0520-COMPARAR-SIGUIENTE.                                       
087700 0500-EXIT.                                                               
087800     EXIT.                                                                
087900*                                                                         
088000*    0530 - COMPARES THE ROW AT WS-SORT-IX AGAINST ITS NEIGHBOR           
088100*    AT WS-SORT-IX + 1 ON WHICHEVER COLUMN WAS REQUESTED, THEN            
088200*    INVERTS THE RESULT WHEN A REVERSED SORT WAS ASKED FOR.  ONLY         
088300*    ONE OF THE SEVEN 88-LEVELS ON WS-SORT-COLUMN IS EVER TRUE AT         
088400*    A TIME, SO EXACTLY ONE BRANCH OF THE EVALUATE BELOW FIRES ON         
088500*    EACH CALL - THE REMAINING SIX ARE SKIPPED WITHOUT BEING              
088600*    TESTED, THE USUAL EVALUATE-TRUE SHORT-CIRCUIT BEHAVIOR.              
088700*                                                                         
088800 0530-DEBE-INTERCAMBIAR.                                                  
088900     SET WS-TABLE-IX TO WS-SORT-IX.                                       
089000     MOVE "N" TO WS-SHOULD-SWAP-SWITCH.                                   
089100     EVALUATE TRUE                                                        
089200*            DISPENSE-ID - THE MOVEMENT'S OWN SEQUENCE NUMBER.            
089300         WHEN WS-SORT-BY-ID                                               
089400             IF WS-T-DISPENSE-ID (WS-TABLE-IX) GREATER THAN               
089500                     WS-T-DISPENSE-ID (WS-TABLE-IX + 1)                   
089600                 SET WS-SHOULD-SWAP TO TRUE                               
089700             END-IF                                                       
089800*            MEDICINE NAME - ALPHABETICAL.                                
089900         WHEN WS-SORT-BY-NAME                                             
090000             IF WS-T-MEDICINE-NAME (WS-TABLE-IX) GREATER THAN             
090100                     WS-T-MEDICINE-NAME (WS-TABLE-IX + 1)                 
090200                 SET WS-SHOULD-SWAP TO TRUE                               
090300             END-IF                                                       
090400*            QUANTITY DISPENSED - NUMERIC.                                
090500         WHEN WS-SORT-BY-QUANTITY                                         
090600             IF WS-T-QUANTITY (WS-TABLE-IX) GREATER THAN                  
090700                     WS-T-QUANTITY (WS-TABLE-IX + 1)                      
090800                 SET WS-SHOULD-SWAP TO TRUE                               
090900             END-IF                                                       
091000*            CUSTOMER-ID - ALPHANUMERIC.                                  
091100         WHEN WS-SORT-BY-CUSTOMER-ID                                      
091200             IF WS-T-CUSTOMER-ID (WS-TABLE-IX) GREATER THAN               
091300                     WS-T-CUSTOMER-ID (WS-TABLE-IX + 1)                   
091400                 SET WS-SHOULD-SWAP TO TRUE                               
091500             END-IF                                                       
091600*            DISPENSE-DATE - COMPARED AS ONE CCYYMMDD NUMBER.             
091700         WHEN WS-SORT-BY-DATE                                             
091800             IF WS-T-DISPENSE-DATE-N (WS-TABLE-IX) GREATER THAN           
091900                     WS-T-DISPENSE-DATE-N (WS-TABLE-IX + 1)               
092000                 SET WS-SHOULD-SWAP TO TRUE                               
092100             END-IF                                                       
092200*            STAFF NAME - ALPHABETICAL.                                   
092300         WHEN WS-SORT-BY-STAFF                                            
092400             IF WS-T-STAFF-NAME (WS-TABLE-IX) GREATER THAN                
092500                     WS-T-STAFF-NAME (WS-TABLE-IX + 1)                    
092600                 SET WS-SHOULD-SWAP TO TRUE                               
092700             END-IF                                                       
092800*            SOURCE BATCH STOCK-ID - NUMERIC.                             
092900         WHEN WS-SORT-BY-STOCK-ID                                         
093000             IF WS-T-STOCK-ID (WS-TABLE-IX) GREATER THAN                  
093100                     WS-T-STOCK-ID (WS-TABLE-IX + 1)                      
093200                 SET WS-SHOULD-SWAP TO TRUE                               
093300             END-IF                                                       
093400     END-EVALUATE.                                                        
093500*        A REVERSED SORT WANTS DESCENDING ORDER, SO THE NORMAL            
093600*        ASCENDING SWAP DECISION IS FLIPPED HERE.                         
093700     IF WS-SORT-REVERSED                                                  
093800         IF WS-SHOULD-SWAP                                                
093900             MOVE "N" TO WS-SHOULD-SWAP-SWITCH                            
094000         ELSE                                                             
094100             MOVE "Y" TO WS-SHOULD-SWAP-SWITCH                            
094200         END-IF                                                           
094300     END-IF.                                                              
094400     IF WS-SHOULD-SWAP                                                    
094500         PERFORM 0540-INTERCAMBIAR-FILAS THRU 0540-EXIT                   
094600         MOVE "Y" TO WS-SWAP-MADE-SWITCH                                  
094700     END-IF.                                                              
094800 0530-EXIT.                                                               
094900     EXIT.                                                                
095000*                                                                         
095100*    0540 - THREE-STEP SWAP OF THE ROW AT WS-SORT-IX WITH ITS             
095200*    NEIGHBOR AT WS-SORT-IX + 1, VIA THE WS-SWAP-AREA HOLDING             
095300*    AREA - COBOL HAS NO SINGLE-STATEMENT ROW SWAP, SO THE                
095400*    PATTERN IS ALWAYS SAVE-OVERWRITE-RESTORE.  ALL SEVEN                 
095500*    DISPENSE-RECORD FIELDS MOVE TOGETHER IN EACH OF THE THREE            
095600*    STEPS BELOW SO THE ROW NEVER ENDS UP WITH FIELDS FROM TWO            
095700*    DIFFERENT DISPENSE MOVEMENTS MIXED TOGETHER.                         
095800*                                                                         
095900 0540-INTERCAMBIAR-FILAS.                                                 
096000*        STEP 1 OF 3 - SAVE ROW N INTO THE HOLDING AREA.                  
096100     SET WS-TABLE-IX TO WS-SORT-IX.                                       
096200     MOVE WS-T-DISPENSE-ID (WS-TABLE-IX) TO                               
096300         WS-SWAP-DISPENSE-ID.                                             
096400     MOVE WS-T-MEDICINE-NAME (WS-TABLE-IX) TO                             
096500         WS-SWAP-MEDICINE-NAME.                                           
096600     MOVE WS-T-QUANTITY (WS-TABLE-IX) TO WS-SWAP-QUANTITY.                
096700     MOVE WS-T-CUSTOMER-ID (WS-TABLE-IX) TO WS-SWAP-CUSTOMER-ID.          
096800     MOVE WS-T-DISPENSE-DATE-N (WS-TABLE-IX) TO                           
096900         WS-SWAP-DISPENSE-DATE-N.                                         
097000     MOVE WS-T-STAFF-NAME (WS-TABLE-IX) TO WS-SWAP-STAFF-NAME.            
097100     MOVE WS-T-STOCK-ID (WS-TABLE-IX) TO WS-SWAP-STOCK-ID.                
097200*        STEP 2 OF 3 - COPY ROW N+1 DOWN INTO ROW N'S SLOT.               
097300     SET WS-TABLE-IX UP BY 1.                                             
097400     MOVE WS-T-DISPENSE-ID (WS-TABLE-IX) TO                               
097500         WS-T-DISPENSE-ID (WS-SORT-IX).                                   
097600     MOVE WS-T-MEDICINE-NAME (WS-TABLE-IX) TO                             
097700         WS-T-MEDICINE-NAME (WS-SORT-IX).                                 
097800     MOVE WS-T-QUANTITY (WS-TABLE-IX) TO                                  
097900         WS-T-QUANTITY (WS-SORT-IX).                                      
098000     MOVE WS-T-CUSTOMER-ID (WS-TABLE-IX) TO                               
098100         WS-T-CUSTOMER-ID (WS-SORT-IX).                                   
098200     MOVE WS-T-DISPENSE-DATE-N (WS-TABLE-IX) TO                           
098300         WS-T-DISPENSE-DATE-N (WS-SORT-IX).                               
098400     MOVE WS-T-STAFF-NAME (WS-TABLE-IX) TO                                
098500         WS-T-STAFF-NAME (WS-SORT-IX).                                    
098600     MOVE WS-T-STOCK-ID (WS-TABLE-IX) TO                                  
098700         WS-T-STOCK-ID (WS-SORT-IX).                                      
098800*        STEP 3 OF 3 - RESTORE THE SAVED ROW N INTO ROW N+1'S             
098900*        NOW-VACATED SLOT, COMPLETING THE SWAP.                           
099000     MOVE WS-SWAP-DISPENSE-ID TO WS-T-DISPENSE-ID (WS-TABLE-IX).          
099100     MOVE WS-SWAP-MEDICINE-NAME TO                                        
099200         WS-T-MEDICINE-NAME (WS-TABLE-IX).                                
099300     MOVE WS-SWAP-QUANTITY TO WS-T-QUANTITY (WS-TABLE-IX).                
099400     MOVE WS-SWAP-CUSTOMER-ID TO WS-T-CUSTOMER-ID (WS-TABLE-IX).          
099500     MOVE WS-SWAP-DISPENSE-DATE-N TO                                      
099600         WS-T-DISPENSE-DATE-N (WS-TABLE-IX).                              
099700     MOVE WS-SWAP-STAFF-NAME TO WS-T-STAFF-NAME (WS-TABLE-IX).            
099800     MOVE WS-SWAP-STOCK-ID TO WS-T-STOCK-ID (WS-TABLE-IX).                
099900 0540-EXIT.                                                               
100000     EXIT.                                                                
100100*                                                                         
100200*    0600 - PRINTS THE DETAIL LISTING, BRACKETED BY THE BANNER            
100300*    LINE LIKE STKLIST'S REPORT, WITH A FOOTER LINE-COUNT TALLY           
100400*    ADDED BY TICKET PH-0603.  BY THE TIME THIS PARAGRAPH RUNS,           
100500*    THE TABLE HAS ALREADY BEEN FILTERED DOWN AND SORTED (IF A            
100600*    SORT WAS REQUESTED) BY THE EARLIER PARAGRAPHS - 0600 ITSELF          
100700*    DOES NOTHING BUT WALK THE TABLE FRONT TO BACK AND PRINT.             
100800*                                                                         
100900 0600-IMPRIMIR-INFORME.                                                   
101000*        STEP 1 OF 3 - OPENING BANNER AND HEADING LINE.                   
101100     MOVE ZERO TO WS-LINE-COUNT.                                          
101200     DISPLAY WS-BANNER-LINE.                                              
101300     DISPLAY "DISPENSE LISTING - " WS-TABLE-COUNT                         
101400         " RECORD(S)".                                                    
101500*        STEP 2 OF 3 - ONE DETAIL LINE PER SURVIVING ROW.                 
101600     MOVE ZERO TO WS-OUT-IX.                                              
101700 0610-IMPRIMIR-SIGUIENTE.                                                 
101800     ADD 1 TO WS-OUT-IX.                                                  
101900     IF WS-OUT-IX GREATER THAN WS-TABLE-COUNT                             
102000         GO TO 0600-EXIT                                                  
102100     END-IF.                                                              
102200     SET WS-TABLE-IX TO WS-OUT-IX.                                        
102300     MOVE WS-T-DISPENSE-ID (WS-TABLE-IX) TO WS-PR-DISPENSE-ID.            
102400     MOVE WS-T-MEDICINE-NAME (WS-TABLE-IX) TO WS-PR-NAME.                 
102500     MOVE WS-T-QUANTITY (WS-TABLE-IX) TO WS-PR-QUANTITY.                  
102600     MOVE WS-T-CUSTOMER-ID (WS-TABLE-IX) TO WS-PR-CUSTOMER-ID.            
102700     MOVE WS-T-DISPENSE-DATE-N (WS-TABLE-IX) TO WS-PR-DATE.               
102800     MOVE WS-T-STAFF-NAME (WS-TABLE-IX) TO WS-PR-STAFF-NAME.              
102900     MOVE WS-T-STOCK-ID (WS-TABLE-IX) TO WS-PR-STOCK-ID.                  
103000     DISPLAY WS-PRINT-LINE.                                               
103100     ADD 1 TO WS-LINE-COUNT.                                              
103200     GO TO 0610-IMPRIMIR-SIGUIENTE.                                       
103300 0600-EXIT.                                                               
103400*        STEP 3 OF 3 - PRINTED-COUNT FOOTER AND CLOSING BANNER.           
103500     DISPLAY "DSPLIST: LINES PRINTED " WS-LINE-COUNT.                     
103600     DISPLAY WS-BANNER-LINE.                                              
103700     EXIT.                                                                
103800*                                                                         
103900*    9900 - SINGLE EXIT POINT FOR THE JOB, REACHED EITHER AFTER           
104000*    A NORMAL COMPLETION OR VIA A GO TO FROM AN EARLIER REJECTION.        
104100*    NEITHER FILE IS EXPLICITLY CLOSED HERE - DSPCARD IS ALREADY          
104200*    CLOSED BY 0110 AND DISPENSE-FILE BY 0300 BEFORE THIS                 
104300*    PARAGRAPH IS EVER REACHED, EXCEPT ON THE OPEN-FAILURE PATHS          
104400*    IN 0110 WHERE THE FAILING FILE WAS NEVER SUCCESSFULLY OPENED.        
104500*                                                                         
104600 9900-FIN-DE-TRABAJO.                                                     
104700     STOP RUN.                                                            
104800*                                                                         
104900     COPY CMDSYNP.                                                        
