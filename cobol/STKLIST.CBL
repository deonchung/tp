000100*****************************************************************         
000200*  PROGRAM ......  STKLIST                                                
000300*  SHOP ........   FARMACIA CENTRAL - DEPTO DE SISTEMAS                   
000400*  PURPOSE .....   LISTS STOCK BATCHES FROM THE STOCK FILE,               
000500*                  APPLYING WHATEVER FILTERS AND SORT FIELD ARE           
000600*                  GIVEN ON THE CONTROL CARD.  DESCENDS FROM THE          
000700*                  OLD OPCION-3 STOCK-CRITICO SCAN AND OPCION-4           
000800*                  EXPIRY-DATE BROWSE, BOTH OF WHICH SPUN THE             
000900*                  MASTER FILE INTO A SMALLER WORKING TABLE.              
001000*                  UNLIKE STKADD AND STKUPDT, THIS STEP NEVER             
001100*                  WRITES STOCKFIL - IT ONLY READS AND REPORTS.           
001200*-----------------------------------------------------------------        
001300*  CHANGE LOG                                                             
001400*     02/05/89  C.RUZ    ORIGINAL - REPLACED THE OPCION-3                 
001500*                         STOCK-CRITICO BROWSE, WHICH ONLY EVER           
001600*                         SHOWED BATCHES BELOW A HARD-CODED               
001700*                         REORDER POINT AND COULD NOT BE POINTED          
001800*                         AT ANY OTHER COLUMN.                            
001900*     17/10/90  C.RUZ    FOLDED IN THE OPCION-4 EXPIRY-DATE               
002000*                         FILTER CASCADE - ONE LISTING PROGRAM            
002100*                         NOW COVERS BOTH OLD SCREENS, SO THE             
002200*                         WAREHOUSE ONLY HAS ONE REPORT TO ASK            
002300*                         THE OPERATOR TO RUN.                            
002400*     25/04/93  J.SOTO   ADDED THE REMAINING FILTER FIELDS                
002500*                         (PRICE, QUANTITY, MAX-QUANTITY,                 
002600*                         STOCK-ID) SO THE CARD CAN FILTER ON             
002700*                         ANY COLUMN, NOT JUST NAME/EXPIRY - THE          
002800*                         PURCHASING OFFICE HAD BEEN ASKING FOR A         
002900*                         PRICE-RANGE FILTER FOR OVER A YEAR.             
003000*     08/08/95  J.SOTO   ADDED SORT / REVERSED-SORT BY ANY ONE            
003100*                         COLUMN - PREVIOUSLY THE LISTING CAME            
003200*                         OUT IN FILE ORDER ONLY, WHICH MEANT             
003300*                         STOCK-ID ORDER SINCE THAT IS HOW THE            
003400*                         RECORDS LAND ON STOCKFIL.                       
003500*     03/12/97  M.DIAZ   MOVED PARAMETER CHECKING TO CMDSYN, SO           
003600*                         THIS PROGRAM SHARES THE SAME NUMERIC            
003700*                         AND FIELD-NAME VALIDATION AS THE OTHER          
003800*                         THREE COMMAND PROGRAMS.                         
003900*     29/11/98  R.PENA   Y2K - EXPIRY-DATE FILTER AND SORT KEY            
004000*                         NOW COMPARE A SINGLE CCYYMMDD FIELD             
004100*                         INSTEAD OF THREE SEPARATE TWO-DIGIT             
004200*                         PIECES.                                         
004300*     20/07/99  R.PENA   POST-Y2K CLEANUP - RECHECKED THE                 
004400*                         BUBBLE-SORT COMPARE ON THE DATE FIELD           
004500*                         AGAINST A HAND-BUILT TEST DECK SPANNING         
004600*                         THE CENTURY BOUNDARY.                           
004700*     19/08/03  L.VEGA   TICKET PH-0447 - NAME/DESCRIPTION                
004800*                         FILTERS DOCUMENTED AS CASE-SENSITIVE,           
004900*                         UNLIKE THE ADD/DISPENSE NAME COMPARES -         
005000*                         A WAREHOUSE CLERK HAD BEEN FILING A             
005100*                         COMPLAINT THAT "ASPIRINA" DID NOT FIND          
005200*                         A BATCH FILED AS "Aspirina".                    
005300*     11/02/05  L.VEGA   TICKET PH-0512 - TABLE SIZE RAISED TO            
005400*                         2000 BATCHES, OLD LIMIT OF 500 WAS              
005500*                         BEING HIT BY THE MAIN WAREHOUSE.                
005600*     11/02/05  L.VEGA   TICKET PH-0512 ALSO ADDED THE WS-LINE-           
005700*                         COUNT AND WS-BANNER-LINE 77-LEVELS              
005800*                         BELOW SO A REPORT THAT NOW RUNS TO              
005900*                         SEVERAL SCREENS SHOWS A LINE COUNT AND          
006000*                         A CLEAR BREAK AT THE END, MATCHING THE          
006100*                         UNDERLINE HABIT ON THE OLD SCREENS.             
006200*     11/02/05  L.VEGA   TICKET PH-0512, SAME PATCH - ALSO                
006300*                         COMMENTED THE FILTER AND SORT PARAGRAPHS        
006400*                         MORE FULLY THAN THEY HAD BEEN, SINCE THE        
006500*                         500-TO-2000 CHANGE TOOK LONGER TO GET           
006600*                         RIGHT THAN IT SHOULD HAVE, THE FIRST TIME       
006700*                         AROUND, BECAUSE THE ORIGINAL COMMENTS           
006800*                         DID NOT EXPLAIN WHY EACH FILTER TESTED          
006900*                         ZERO/SPACES AS ITS "NOT SUPPLIED" VALUE.        
007000*****************************************************************         
007100 IDENTIFICATION DIVISION.                                                 
007200 PROGRAM-ID.  STKLIST.                                                    
007300 AUTHOR.  C.RUZ.                                                          
007400 INSTALLATION.  FARMACIA CENTRAL - DEPTO DE SISTEMAS.                     
007500 DATE-WRITTEN.  02/05/89.                                                 
007600 DATE-COMPILED.                                                           
007700 SECURITY.  INTERNAL USE ONLY - PHARMACY STOCK DATA.                      
007800*                                                                         
007900 ENVIRONMENT DIVISION.                                                    
008000 CONFIGURATION SECTION.                                                   
008100 SPECIAL-NAMES.                                                           
008200     C01 IS TOP-OF-FORM.                                                  
008300*                                                                         
008400 INPUT-OUTPUT SECTION.                                                    
008500 FILE-CONTROL.                                                            
008600*    LISTCARD - THE ONE CONTROL CARD FOR THIS STEP.  EVERY FIELD          
008700*    ON IT IS OPTIONAL, WHICH MAKES THIS THE ONLY ONE OF THE FOUR         
008800*    COMMAND PROGRAMS WHOSE CONTROL CARD CAN BE ENTIRELY BLANK            
008900*    AND STILL BE A LEGAL REQUEST (LIST EVERYTHING, UNSORTED).            
009000     SELECT LIST-PARM-FILE ASSIGN TO LISTCARD                             
009100         ORGANIZATION IS SEQUENTIAL                                       
009200         FILE STATUS IS WS-LISTCARD-STATUS.                               
009300*    STOCKFIL - OPENED INPUT ONLY.  THIS STEP NEVER OPENS                 
009400*    STOCKFIL FOR OUTPUT OR EXTEND IN ANY FORM.                           
009500     SELECT STOCK-FILE     ASSIGN TO STOCKFIL                             
009600         ORGANIZATION IS SEQUENTIAL                                       
009700         FILE STATUS IS WS-STOCK-STATUS.                                  
009800*                                                                         
009900 DATA DIVISION.                                                           
010000 FILE SECTION.                                                            
010100*                                                                         
010200*    CONTROL CARD - EVERY FIELD OPTIONAL.  A BLANK FILTER FIELD           
010300*    MEANS "DO NOT FILTER ON THIS COLUMN".  SORT-FIELD-NAME AND           
010400*    REVERSED-SORT-FIELD-NAME ARE MUTUALLY EXCLUSIVE - 0220 BELOW         
010500*    ONLY LOOKS AT SORT-FIELD-NAME WHEN REVERSED IS BLANK, SO A           
010600*    CARD PUNCHER WHO ACCIDENTALLY FILLS BOTH SIMPLY GETS THE             
010700*    REVERSED SORT AND THE PLAIN ONE IS IGNORED, NOT REJECTED.            
010800*                                                                         
010900 FD  LIST-PARM-FILE                                                       
011000     LABEL RECORDS ARE STANDARD.                                          
011100 01  LIST-PARM-CARD.                                                      
011200*        EACH FILTER FIELD BELOW IS RAW UNEDITED CARD TEXT - THE          
011300*        NUMERIC ONES ARE PARSED THROUGH CMDSYNW'S 3000 EDIT              
011400*        JUST LIKE A REQUIRED FIELD WOULD BE, THE TEXT ONES ARE           
011500*        COMPARED VERBATIM.                                               
011600     05  LP-NAME-FILTER          PIC X(30).                               
011700     05  LP-PRICE-FILTER         PIC X(09).                               
011800     05  LP-QUANTITY-FILTER      PIC X(07).                               
011900     05  LP-EXPIRY-DATE-FILTER   PIC X(08).                               
012000     05  LP-DESCRIPTION-FILTER   PIC X(60).                               
012100     05  LP-MAX-QUANTITY-FILTER  PIC X(07).                               
012200     05  LP-STOCK-ID-FILTER      PIC X(05).                               
012300*        SORT-FIELD-NAME/REVERSED-FIELD-NAME - ONE OF THE SEVEN           
012400*        COLUMN NAMES LOADED INTO CS-VALID-FIELD-ENTRY BY 0210,           
012500*        OR BLANK FOR NO SORT.                                            
012600     05  LP-SORT-FIELD-NAME      PIC X(15).                               
012700     05  LP-REVERSED-FIELD-NAME  PIC X(15).                               
012800     05  FILLER                  PIC X(24).                               
012900*                                                                         
013000*    STOCK-RECORD - IDENTICAL LAYOUT TO STKADD/STKUPDT'S COPY OF          
013100*    THE SAME FILE.  KEPT AS A SEPARATE FD DECLARATION IN EACH            
013200*    PROGRAM RATHER THAN A SHARED COPYBOOK BECAUSE THIS SHOP HAS          
013300*    ALWAYS DECLARED ITS OWN FD RECORDS PER PROGRAM, EVEN WHEN            
013400*    SEVERAL PROGRAMS SHARE ONE PHYSICAL FILE.                            
013500*                                                                         
013600 FD  STOCK-FILE                                                           
013700     LABEL RECORDS ARE STANDARD.                                          
013800 01  STOCK-RECORD.                                                        
013900     05  ST-STOCK-ID              PIC 9(05).                              
014000     05  ST-MEDICINE-NAME         PIC X(30).                              
014100     05  ST-PRICE                 PIC S9(05)V99.                          
014200     05  ST-QUANTITY              PIC S9(07).                             
014300     05  ST-EXPIRY-DATE.                                                  
014400         10  ST-EXPIRY-CCYY       PIC 9(04).                              
014500         10  ST-EXPIRY-MM         PIC 9(02).                              
014600         10  ST-EXPIRY-DD         PIC 9(02).                              
014700     05  ST-EXPIRY-DATE-N REDEFINES ST-EXPIRY-DATE                        
014800                                  PIC 9(08).                              
014900     05  ST-DESCRIPTION           PIC X(60).                              
015000     05  ST-MAX-QUANTITY          PIC 9(07).                              
015100     05  FILLER                   PIC X(06).                              
015200*                                                                         
015300 WORKING-STORAGE SECTION.                                                 
015400*                                                                         
015500*    RUN-WIDE COUNTER, CARRIED AS A 77-LEVEL PER SHOP HABIT (SEE          
015600*    OPCION-1'S NUMERO-CORRELATIVO).  COUNTS EVERY DETAIL LINE            
015700*    ACTUALLY PRINTED TO SYSOUT BY 0600 BELOW - NOT THE SAME AS           
015800*    WS-TABLE-COUNT, WHICH IS THE FILTERED TABLE SIZE BEFORE              
015900*    PRINTING BEGINS.  DISPLAYED AGAIN AT THE FOOT OF THE REPORT          
016000*    SO THE TWO NUMBERS CAN BE CHECKED AGAINST EACH OTHER.                
016100*                                                                         
016200 77  WS-LINE-COUNT                PIC 9(05)  COMP VALUE ZERO.             
016300*                                                                         
016400*    UNDERLINE BANNER, PRINTED ABOVE AND BELOW THE REPORT BODY -          
016500*    THE SAME ALL-DASH LINE STKADD USES ON ITS CONFIRMATION,              
016600*    WHICH IS ITSELF LIFTED FROM OPCION-1'S OWN UNDERLINE HABIT.          
016700*                                                                         
016800 77  WS-BANNER-LINE               PIC X(80)  VALUE ALL "-".               
016900*                                                                         
017000 01  WS-SWITCHES.                                                         
017100*        CARRIED FOR SHOP HABIT - NOT ACTUALLY TESTED, SINCE THE          
017200*        TABLE LOAD LOOP IN 0310 CHECKS THE READ'S OWN AT END             
017300*        DIRECTLY, THE SAME PATTERN USED THROUGHOUT THIS SYSTEM.          
017400     05  WS-STOCK-EOF-SWITCH      PIC X       VALUE "N".                  
017500         88  WS-STOCK-EOF                     VALUE "Y".                  
017600*        OVERALL VALIDITY OF THE ONE CONTROL CARD FOR THIS RUN.           
017700     05  WS-CARD-VALID-SWITCH     PIC X       VALUE "Y".                  
017800         88  WS-CARD-VALID                    VALUE "Y".                  
017900         88  WS-CARD-INVALID                  VALUE "N".                  
018000*        SET WHEN THE BUBBLE-SORT PASS IN 0500 MOVED AT LEAST ONE         
018100*        PAIR OF ROWS - WHEN A WHOLE PASS MAKES NO SWAPS THE              
018200*        TABLE IS IN ORDER AND THE SORT PARAGRAPH STOPS.                  
018300     05  WS-SWAP-MADE-SWITCH      PIC X       VALUE "N".                  
018400         88  WS-SWAP-MADE                     VALUE "Y".                  
018500*        RESULT OF THE COMPARE IN 0530, FED BACK TO THE PASS              
018600*        PARAGRAPH SO IT KNOWS WHETHER TO SWAP THIS PAIR.                 
018700     05  WS-SHOULD-SWAP-SWITCH    PIC X       VALUE "N".                  
018800         88  WS-SHOULD-SWAP                   VALUE "Y".                  
018900*                                                                         
019000*    FILE-STATUS FIELDS - CHECKED AFTER EVERY OPEN SO A MISSING           
019100*    CONTROL-CARD FILE IS REPORTED RATHER THAN LOOKING LIKE AN            
019200*    EMPTY-CARD RUN.                                                      
019300*                                                                         
019400 01  WS-FILE-STATUS-FIELDS.                                               
019500     05  WS-LISTCARD-STATUS       PIC XX.                                 
019600         88  WS-LISTCARD-OK                   VALUE "00".                 
019700     05  WS-STOCK-STATUS          PIC XX.                                 
019800         88  WS-STOCK-OK                      VALUE "00".                 
019900*                                                                         
020000*    WORK COUNTERS AND INDEX FIELDS - ALL COMP, ALL PURE                  
020100*    ARITHMETIC/SUBSCRIPT WORK, NEVER DISPLAYED WITHOUT AN EDIT           
020200*    MOVE EXCEPT WS-TABLE-COUNT, WHICH DISPLAYS FINE AS A PLAIN           
020300*    NUMERIC ITEM ON THE REPORT HEADER LINE.                              
020400*                                                                         
020500 01  WS-COUNTERS.                                                         
020600*        HOW MANY ROWS ARE CURRENTLY IN WS-STOCK-TABLE - STARTS           
020700*        AS THE RAW ROW COUNT FROM STOCKFIL, THEN SHRINKS TO THE          
020800*        SURVIVOR COUNT ONCE 0400 HAS COMPACTED OUT THE ROWS THAT         
020900*        FAILED A FILTER.                                                 
021000     05  WS-TABLE-COUNT           PIC 9(04)   COMP VALUE ZERO.            
021100*        OUTPUT SUBSCRIPT, REUSED BY BOTH THE FILTER-COMPACTION           
021200*        LOOP IN 0400 AND THE PRINT LOOP IN 0600.                         
021300     05  WS-OUT-IX                PIC 9(04)   COMP VALUE ZERO.            
021400*        SCAN SUBSCRIPT FOR THE FILTER PASS AND THE BUBBLE-SORT           
021500*        COMPARE PASS.                                                    
021600     05  WS-SORT-IX               PIC 9(04)   COMP VALUE ZERO.            
021700*        LAST SUBSCRIPT THE BUBBLE SORT MAY COMPARE AGAINST ITS           
021800*        NEIGHBOUR - ONE LESS THAN THE TABLE COUNT, SINCE THE             
021900*        COMPARE ALWAYS LOOKS AT THE CURRENT ROW AND THE ONE              
022000*        AFTER IT.                                                        
022100     05  WS-SORT-LIMIT            PIC 9(04)   COMP VALUE ZERO.            
022200*                                                                         
022300*    SORT-COLUMN CODE - RESOLVED ONCE FROM THE CARD'S SORT-FIELD          
022400*    NAME BY 0220 BELOW, THEN USED BY THE COMPARE PARAGRAPH 0530          
022500*    ON EVERY SINGLE PASS OF THE BUBBLE SORT - RESOLVING IT ONCE          
022600*    UP FRONT RATHER THAN RE-COMPARING THE FIELD-NAME TEXT ON             
022700*    EVERY PASS IS THE ONE CONCESSION TO PERFORMANCE IN THIS              
022800*    OTHERWISE STRAIGHTFORWARD PROGRAM.                                   
022900*                                                                         
023000 01  WS-SORT-CONTROL.                                                     
023100*        NUMERIC CODE, NOT A LETTER OR THE FIELD-NAME TEXT                
023200*        ITSELF, SO THE EVALUATE IN 0530 IS A FAST NUMERIC                
023300*        COMPARE RATHER THAN A REPEATED TEXT COMPARE ON EVERY             
023400*        SINGLE ROW OF EVERY SINGLE SORT PASS.                            
023500     05  WS-SORT-COLUMN           PIC 9(01)   COMP VALUE ZERO.            
023600         88  WS-SORT-BY-STOCK-ID           VALUE 1.                       
023700         88  WS-SORT-BY-NAME               VALUE 2.                       
023800         88  WS-SORT-BY-PRICE               VALUE 3.                      
023900         88  WS-SORT-BY-QUANTITY             VALUE 4.                     
024000         88  WS-SORT-BY-EXPIRY-DATE          VALUE 5.                     
024100         88  WS-SORT-BY-DESCRIPTION          VALUE 6.                     
024200         88  WS-SORT-BY-MAX-QUANTITY         VALUE 7.                     
024300*        ZERO IS THE DEFAULT AND MEANS "CARD ASKED FOR NO SORT            
024400*        AT ALL" - 0500 CHECKS THIS CONDITION FIRST AND SKIPS             
024500*        THE WHOLE BUBBLE SORT WHEN IT IS TRUE.                           
024600         88  WS-SORT-BY-NONE                 VALUE 0.                     
024700*        SET WHEN THE CARD USED REVERSED-FIELD-NAME INSTEAD OF            
024800*        SORT-FIELD-NAME - FLIPS THE SENSE OF THE COMPARE IN              
024900*        0530 WITHOUT NEEDING A SEPARATE DESCENDING VERSION OF            
025000*        EVERY SINGLE COLUMN COMPARE.                                     
025100     05  WS-SORT-REVERSED-SWITCH  PIC X       VALUE "N".                  
025200         88  WS-SORT-REVERSED                VALUE "Y".                   
025300*                                                                         
025400*    WORKING TABLE - THE WHOLE STOCK FILE IS SPUN INTO MEMORY,            
025500*    THE SAME WAY OPCION-3 SPUN MEDICAMENTOS INTO STOCK-CRITICO,          
025600*    SO IT CAN BE FILTERED AND SORTED WITHOUT REWRITING THE FILE.         
025700*    2000 ENTRIES SINCE TICKET PH-0512 (SEE CHANGE LOG) - THE OLD         
025800*    500-ENTRY LIMIT WAS BEING HIT BY THE MAIN WAREHOUSE'S OWN            
025900*    STOCKFIL, WHICH SILENTLY DROPPED THE TAIL OF THE FILE.               
026000*                                                                         
026100 01  WS-STOCK-TABLE.                                                      
026200*        ONE TABLE ENTRY PER STOCK-RECORD FIELD, KEPT AS FLAT             
026300*        NUMERICS RATHER THAN THE FD'S OWN GROUP/REDEFINES PAIR           
026400*        FOR THE EXPIRY DATE - THE TABLE HAS NO NEED OF THE               
026500*        SEPARATE CCYY/MM/DD PIECES, ONLY THE COMPARABLE WHOLE.           
026600     05  WS-STOCK-ENTRY OCCURS 2000 TIMES                                 
026700                         INDEXED BY WS-TABLE-IX.                          
026800         10  WS-T-STOCK-ID        PIC 9(05).                              
026900         10  WS-T-MEDICINE-NAME   PIC X(30).                              
027000         10  WS-T-PRICE           PIC S9(05)V99.                          
027100         10  WS-T-QUANTITY        PIC S9(07).                             
027200         10  WS-T-EXPIRY-DATE-N   PIC 9(08).                              
027300         10  WS-T-DESCRIPTION     PIC X(60).                              
027400         10  WS-T-MAX-QUANTITY    PIC 9(07).                              
027500*                                                                         
027600*    ONE-ROW HOLDING AREA USED BY THE BUBBLE-SORT SWAP PARAGRAPH          
027700*    0540 - A THREE-WAY SHUFFLE (ROW INTO HERE, NEXT ROW DOWN             
027800*    INTO ROW'S OLD SLOT, HERE INTO NEXT ROW'S OLD SLOT) SINCE            
027900*    COBOL HAS NO SINGLE STATEMENT TO SWAP TWO GROUP ITEMS.               
028000*                                                                         
028100*        SAME SEVEN FIELDS AS THE TABLE ENTRY ITSELF - THIS               
028200*        GROUP EXISTS PURELY AS A TEMPORARY PARKING SPOT DURING           
028300*        A SWAP AND CARRIES NO VALUE CLAUSES SINCE IT IS ALWAYS           
028400*        FILLED BEFORE IT IS READ.                                        
028500 01  WS-SWAP-AREA.                                                        
028600     05  WS-SWAP-STOCK-ID         PIC 9(05).                              
028700     05  WS-SWAP-MEDICINE-NAME    PIC X(30).                              
028800     05  WS-SWAP-PRICE            PIC S9(05)V99.                          
028900     05  WS-SWAP-QUANTITY         PIC S9(07).                             
029000     05  WS-SWAP-EXPIRY-DATE-N    PIC 9(08).                              
029100     05  WS-SWAP-DESCRIPTION      PIC X(60).                              
029200     05  WS-SWAP-MAX-QUANTITY     PIC 9(07).                              
029300*                                                                         
029400*    PARSED FILTER VALUES - A ZERO OR SPACE VALUE MEANS "NO               
029500*    FILTER ON THIS COLUMN" IN 0400 BELOW, WHICH IS WHY EVERY             
029600*    NUMERIC FILTER MUST DEFAULT TO ZERO AND EVERY TEXT FILTER TO         
029700*    SPACES, NOT SOME OTHER SENTINEL.                                     
029800*                                                                         
029900 01  WS-FILTER-VALUES.                                                    
030000*        BLANK/ZERO BY DEFAULT SO A CARD THAT SUPPLIES NONE OF            
030100*        THESE SEVEN FIELDS FILTERS NOTHING OUT AT ALL.                   
030200     05  WS-F-NAME                PIC X(30)   VALUE SPACES.               
030300     05  WS-F-PRICE               PIC S9(05)V99 VALUE ZERO.               
030400     05  WS-F-QUANTITY            PIC S9(07)  VALUE ZERO.                 
030500     05  WS-F-EXPIRY-DATE-N       PIC 9(08)   VALUE ZERO.                 
030600     05  WS-F-DESCRIPTION         PIC X(60)   VALUE SPACES.               
030700     05  WS-F-MAX-QUANTITY        PIC 9(07)   VALUE ZERO.                 
030800     05  WS-F-STOCK-ID            PIC 9(05)   VALUE ZERO.                 
030900*                                                                         
031000*    REPORT DETAIL LINE - DISPLAYED STRAIGHT TO SYSOUT, THE SAME          
031100*    AS EVERY OTHER REPORT IN THIS SYSTEM.  THIS SHOP NEVER               
031200*    SPOOLED A REAL PRINT FILE FOR ANY OF THE FOUR OLD OPCION             
031300*    SCREENS, SO THE HABIT CARRIES OVER HERE UNCHANGED.                   
031400*                                                                         
031500*    ONE COLUMN PER STOCK-RECORD FIELD, IN THE SAME LEFT-TO-              
031600*    RIGHT ORDER AS THE FD RECORD, EACH SEPARATED BY A TWO-SPACE          
031700*    FILLER GUTTER FOR READABILITY ON A PRINTED LISTING.                  
031800 01  WS-PRINT-LINE.                                                       
031900     05  FILLER                   PIC X(01)   VALUE SPACE.                
032000     05  WS-PR-STOCK-ID           PIC ZZZZ9.                              
032100     05  FILLER                   PIC X(02)   VALUE SPACES.               
032200     05  WS-PR-NAME               PIC X(30).                              
032300     05  FILLER                   PIC X(02)   VALUE SPACES.               
032400     05  WS-PR-PRICE              PIC ZZZZ9.99.                           
032500     05  FILLER                   PIC X(02)   VALUE SPACES.               
032600*        SIGNED EDIT SO A NEGATIVE QUANTITY, IF ONE EVER SLIPPED          
032700*        THROUGH, WOULD PRINT WITH A VISIBLE MINUS RATHER THAN            
032800*        LOOKING LIKE A LEGITIMATE POSITIVE COUNT.                        
032900     05  WS-PR-QUANTITY           PIC ------9.                            
033000     05  FILLER                   PIC X(02)   VALUE SPACES.               
033100     05  WS-PR-EXPIRY             PIC 9(08).                              
033200     05  FILLER                   PIC X(02)   VALUE SPACES.               
033300*        DESCRIPTION IS TRUNCATED TO 30 CHARACTERS ON THE PRINT           
033400*        LINE EVEN THOUGH THE FILE FIELD IS 60 - A LISTING LINE           
033500*        WIDE ENOUGH FOR THE FULL DESCRIPTION WAS RULED TOO WIDE          
033600*        FOR THE OPERATOR'S SCREEN BACK WHEN THIS WAS WRITTEN.            
033700     05  WS-PR-DESCRIPTION        PIC X(30).                              
033800     05  FILLER                   PIC X(02)   VALUE SPACES.               
033900     05  WS-PR-MAX-QTY            PIC ZZZZZZ9.                            
034000*                                                                         
034100     COPY CMDSYNW.                                                        
034200*                                                                         
034300 PROCEDURE DIVISION.                                                      
034400*                                                                         
034500*    PARAGRAPH MAP FOR THIS PROGRAM, KEPT UP TO DATE BY WHOEVER           
034600*    TOUCHES THE PROCEDURE DIVISION - A NEW PARAGRAPH GETS A LINE         
034700*    HERE THE SAME DAY IT IS ADDED, NOT LATER:                            
034800*        0100  JOB ENTRY POINT / OVERALL PIPELINE ORDER                   
034900*        0110  OPEN CONTROL CARD, READ IT, OPEN STOCKFIL                  
035000*        0200  VALIDATE WHATEVER FILTER FIELDS WERE SUPPLIED              
035100*        0210  LOAD VALID SORT/REVERSED-SORT COLUMN NAMES                 
035200*        0220  RESOLVE THE REQUESTED SORT COLUMN, IF ANY                  
035300*        0300  LOAD THE WHOLE STOCK FILE INTO WS-STOCK-TABLE              
035400*        0310  READ LOOP FOR THE TABLE LOAD                               
035500*        0400  APPLY THE AND-JOINED FILTER SET, COMPACT SURVIVORS         
035600*        0410  PER-ROW FILTER TEST                                        
035700*        0420  COMPACTION COPY FOR A SURVIVING ROW                        
035800*        0500  BUBBLE-SORT DRIVER                                         
035900*        0510  ONE BUBBLE-SORT PASS                                       
036000*        0520  ONE COMPARE WITHIN A PASS                                  
036100*        0530  COLUMN-SPECIFIC COMPARE, REVERSED IF REQUESTED             
036200*        0540  THREE-STEP ROW SWAP                                        
036300*        0600  PRINT THE FINAL TABLE, BANNER TOP AND BOTTOM               
036400*        0610  ONE DETAIL LINE                                            
036500*        9900  END OF JOB                                                 
036600*                                                                         
036700*    0100 - JOB ENTRY POINT.  READS THE ONE CONTROL CARD,                 
036800*    VALIDATES IT, THEN RUNS THE LOAD/FILTER/SORT/PRINT PIPELINE          
036900*    STRAIGHT THROUGH IN ORDER - THIS PROGRAM HAS NO PER-CARD             
037000*    LOOP LIKE STKADD/STKUPDT SINCE IT ONLY EVER READS ONE CARD.          
037100*                                                                         
037200 0100-INICIO.                                                             
037300*        STEP 1 - OPEN AND READ THE CONTROL CARD.                         
037400     PERFORM 0110-ABRIR-ARCHIVOS THRU 0110-EXIT.                          
037500*        STEP 2 - VALIDATE WHATEVER FIELDS WERE SUPPLIED; A               
037600*        BAD SORT NAME OR AN UNPARSEABLE NUMERIC FILTER STOPS             
037700*        THE RUN HERE, BEFORE A SINGLE STOCKFIL ROW IS READ.              
037800     PERFORM 0200-VALIDAR-PARAMETROS THRU 0200-EXIT.                      
037900     IF WS-CARD-INVALID                                                   
038000         DISPLAY "STKLIST: PARAMETER CARD REJECTED - "                    
038100             CS-ERROR-MESSAGE                                             
038200         GO TO 9900-FIN-DE-TRABAJO                                        
038300     END-IF.                                                              
038400*        STEP 3 - LOAD, FILTER, SORT, PRINT, IN THAT ORDER.               
038500*        EACH STEP OPERATES ON THE OUTPUT OF THE ONE BEFORE IT.           
038600     PERFORM 0300-CARGAR-TABLA THRU 0300-EXIT.                            
038700     PERFORM 0400-APLICAR-FILTROS THRU 0400-EXIT.                         
038800     PERFORM 0500-ORDENAR-TABLA THRU 0500-EXIT.                           
038900     PERFORM 0600-IMPRIMIR-INFORME THRU 0600-EXIT.                        
039000     GO TO 9900-FIN-DE-TRABAJO.                                           
039100 0100-EXIT.                                                               
039200     EXIT.                                                                
039300*                                                                         
039400*    0110 - OPENS THE CONTROL-CARD FILE, READS ITS ONE CARD, AND          
039500*    THEN OPENS STOCKFIL FOR THE LOAD PASS.  LISTCARD IS CLOSED           
039600*    RIGHT AFTER THE READ SINCE NOTHING ELSE IN THIS PROGRAM              
039700*    TOUCHES IT AGAIN.  AN EMPTY LISTCARD IS NOT AN ERROR IN THE          
039800*    FILE-STATUS SENSE, BUT IT IS STILL TREATED AS FATAL - THIS           
039900*    STEP HAS NO SENSIBLE DEFAULT REQUEST TO FALL BACK ON.                
040000*                                                                         
040100 0110-ABRIR-ARCHIVOS.                                                     
040200     OPEN INPUT LIST-PARM-FILE.                                           
040300     IF NOT WS-LISTCARD-OK                                                
040400         DISPLAY "STKLIST: CANNOT OPEN LISTCARD, STATUS "                 
040500             WS-LISTCARD-STATUS                                           
040600         GO TO 9900-FIN-DE-TRABAJO                                        
040700     END-IF.                                                              
040800     READ LIST-PARM-FILE INTO LIST-PARM-CARD                              
040900         AT END                                                           
041000             DISPLAY "STKLIST: LISTCARD IS EMPTY"                         
041100             GO TO 9900-FIN-DE-TRABAJO                                    
041200     END-READ.                                                            
041300     CLOSE LIST-PARM-FILE.                                                
041400     OPEN INPUT STOCK-FILE.                                               
041500 0110-EXIT.                                                               
041600     EXIT.                                                                
041700*                                                                         
041800*    0200 - EVERY FIELD ON THIS CARD IS OPTIONAL, SO THERE IS NO          
041900*    REQUIRED-PARAMETER CHECK HERE THE WAY STKADD/STKUPDT HAVE -          
042000*    ONLY WELL-FORMEDNESS OF WHATEVER FIELDS WERE ACTUALLY                
042100*    SUPPLIED, PLUS THE SORT/REVERSED-SORT FIELD-NAME CHECK.              
042200*                                                                         
042300 0200-VALIDAR-PARAMETROS.                                                 
042400     SET CS-COMMAND-VALID TO TRUE.                                        
042500*        NO REQUIRED-FIELD CHECK FOR THIS COMMAND - LEAVING BOTH          
042600*        COUNTS AT ZERO MEANS 2000-VERIFICAR-REQUERIDOS, IF IT            
042700*        WERE EVER CALLED HERE, WOULD ALWAYS PASS; THIS PARAGRAPH         
042800*        NEVER ACTUALLY CALLS IT, ONLY 3000/3200 FOR PER-FIELD            
042900*        WELL-FORMEDNESS.                                                 
043000     MOVE ZERO TO CS-REQUIRED-COUNT.                                      
043100     MOVE ZERO TO CS-SUPPLIED-COUNT.                                      
043200     PERFORM 0210-CARGAR-NOMBRES-VALIDOS THRU 0210-EXIT.                  
043300*        NAME FILTER IS TEXT, TAKEN AS-IS - NO NUMERIC EDIT               
043400*        NEEDED, SO THIS IS THE ONLY FILTER FIELD THAT DOES NOT           
043500*        GO THROUGH 3000-VALIDAR-OPCIONALES.                              
043600     IF LP-NAME-FILTER NOT = SPACES                                       
043700         MOVE LP-NAME-FILTER TO WS-F-NAME                                 
043800     END-IF.                                                              
043900     IF LP-PRICE-FILTER NOT = SPACES                                      
044000         MOVE LP-PRICE-FILTER TO CS-INPUT-TEXT                            
044100         SET CS-FIELD-IS-PRICE TO TRUE                                    
044200         PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT                   
044300         MOVE CS-WORK-PRICE TO WS-F-PRICE                                 
044400     END-IF.                                                              
044500     IF LP-QUANTITY-FILTER NOT = SPACES                                   
044600         MOVE LP-QUANTITY-FILTER TO CS-INPUT-TEXT                         
044700         SET CS-FIELD-IS-QUANTITY TO TRUE                                 
044800         PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT                   
044900         MOVE CS-WORK-QUANTITY TO WS-F-QUANTITY                           
045000     END-IF.                                                              
045100     IF LP-EXPIRY-DATE-FILTER NOT = SPACES                                
045200         MOVE LP-EXPIRY-DATE-FILTER TO CS-INPUT-TEXT                      
045300         SET CS-FIELD-IS-EXPIRY-DATE TO TRUE                              
045400         PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT                   
045500         MOVE CS-WORK-EXPIRY-DATE TO WS-F-EXPIRY-DATE-N                   
045600     END-IF.                                                              
045700*        DESCRIPTION FILTER IS ALSO TEXT, TAKEN AS-IS, LIKE NAME.         
045800     IF LP-DESCRIPTION-FILTER NOT = SPACES                                
045900         MOVE LP-DESCRIPTION-FILTER TO WS-F-DESCRIPTION                   
046000     END-IF.                                                              
046100     IF LP-MAX-QUANTITY-FILTER NOT = SPACES                               
046200         MOVE LP-MAX-QUANTITY-FILTER TO CS-INPUT-TEXT                     
046300         SET CS-FIELD-IS-MAX-QUANTITY TO TRUE                             
046400         PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT                   
046500         MOVE CS-WORK-MAX-QUANTITY TO WS-F-MAX-QUANTITY                   
046600     END-IF.                                                              
046700     IF LP-STOCK-ID-FILTER NOT = SPACES                                   
046800         MOVE LP-STOCK-ID-FILTER TO CS-INPUT-TEXT                         
046900         SET CS-FIELD-IS-STOCK-ID TO TRUE                                 
047000         PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT                   
047100         MOVE CS-WORK-STOCK-ID TO WS-F-STOCK-ID                           
047200     END-IF.                                                              
047300*        LAST OF ALL, RESOLVE THE SORT/REVERSED-SORT COLUMN, IF           
047400*        ANY WAS REQUESTED - THIS CAN STILL FAIL THE CARD EVEN            
047500*        WHEN EVERY FILTER FIELD ABOVE WAS FINE.                          
047600     PERFORM 0220-RESOLVER-CAMPO-ORDEN THRU 0220-EXIT.                    
047700     IF CS-COMMAND-INVALID                                                
047800         SET WS-CARD-INVALID TO TRUE                                      
047900     ELSE                                                                 
048000         SET WS-CARD-VALID TO TRUE                                        
048100     END-IF.                                                              
048200 0200-EXIT.                                                               
048300     EXIT.                                                                
048400*                                                                         
048500*    THE ONLY LEGAL SORT/REVERSED-SORT NAMES FOR THIS COMMAND -           
048600*    LOADED INTO THE SHARED CMDSYNW TABLE BEFORE CALLING 3200,            
048700*    WHICH REJECTS ANYTHING NOT ON THIS LIST.                             
048800*                                                                         
048900 0210-CARGAR-NOMBRES-VALIDOS.                                             
049000*        SEVEN NAMES, ONE PER STOCK-RECORD COLUMN - THE SAME              
049100*        SEVEN WORDS THE OPERATOR WOULD USE TALKING ABOUT THE             
049200*        FILE OUT LOUD, WHICH IS WHY THEY ARE SPELLED WITH                
049300*        UNDERSCORES RATHER THAN THE PROGRAM'S OWN ST- PREFIX.            
049400     MOVE 7 TO CS-VALID-FIELD-COUNT.                                      
049500     MOVE "STOCK_ID"      TO CS-VALID-FIELD-ENTRY (1).                    
049600     MOVE "NAME"          TO CS-VALID-FIELD-ENTRY (2).                    
049700     MOVE "PRICE"         TO CS-VALID-FIELD-ENTRY (3).                    
049800     MOVE "QUANTITY"      TO CS-VALID-FIELD-ENTRY (4).                    
049900     MOVE "EXPIRY_DATE"   TO CS-VALID-FIELD-ENTRY (5).                    
050000     MOVE "DESCRIPTION"   TO CS-VALID-FIELD-ENTRY (6).                    
050100     MOVE "MAX_QUANTITY"  TO CS-VALID-FIELD-ENTRY (7).                    
050200 0210-EXIT.                                                               
050300     EXIT.                                                                
050400*                                                                         
050500*    0220 - PICKS WHICHEVER OF SORT-FIELD-NAME / REVERSED-FIELD-          
050600*    NAME WAS SUPPLIED (REVERSED WINS IF BOTH ARE), VALIDATES IT          
050700*    AGAINST THE TABLE JUST LOADED, THEN SETS THE 88-LEVEL                
050800*    CONDITION 0530'S COMPARE PARAGRAPH WILL TEST ON EVERY PASS.          
050900*    A BLANK SORT-FIELD-NAME LEAVES WS-SORT-BY-NONE TRUE, WHICH           
051000*    0500 TREATS AS "SKIP THE SORT ENTIRELY".                             
051100*                                                                         
051200 0220-RESOLVER-CAMPO-ORDEN.                                               
051300     MOVE ZERO TO WS-SORT-COLUMN.                                         
051400     MOVE "N" TO WS-SORT-REVERSED-SWITCH.                                 
051500     IF LP-REVERSED-FIELD-NAME NOT = SPACES                               
051600         MOVE LP-REVERSED-FIELD-NAME TO CS-INPUT-TEXT                     
051700         SET WS-SORT-REVERSED TO TRUE                                     
051800     ELSE                                                                 
051900         IF LP-SORT-FIELD-NAME NOT = SPACES                               
052000             MOVE LP-SORT-FIELD-NAME TO CS-INPUT-TEXT                     
052100         ELSE                                                             
052200             GO TO 0220-EXIT                                              
052300         END-IF                                                           
052400     END-IF.                                                              
052500     PERFORM 3200-VALIDAR-NOMBRE-CAMPO-ORDEN THRU 3200-EXIT.              
052600     IF CS-FIELD-INVALID                                                  
052700         GO TO 0220-EXIT                                                  
052800     END-IF.                                                              
052900     EVALUATE CS-INPUT-TEXT (1:15)                                        
053000         WHEN "STOCK_ID"                                                  
053100             SET WS-SORT-BY-STOCK-ID TO TRUE                              
053200         WHEN "NAME"                                                      
053300             SET WS-SORT-BY-NAME TO TRUE                                  
053400         WHEN "PRICE"                                                     
053500             SET WS-SORT-BY-PRICE TO TRUE                                 
053600         WHEN "QUANTITY"                                                  
053700             SET WS-SORT-BY-QUANTITY TO TRUE                              
053800         WHEN "EXPIRY_DATE"                                               
053900             SET WS-SORT-BY-EXPIRY-DATE TO TRUE                           
054000         WHEN "DESCRIPTION"                                               
054100             SET WS-SORT-BY-DESCRIPTION TO TRUE                           
054200         WHEN "MAX_QUANTITY"                                              
054300             SET WS-SORT-BY-MAX-QUANTITY TO TRUE                          
054400     END-EVALUATE.                                                        
054500 0220-EXIT.                                                               
054600     EXIT.                                                                
054700*                                                                         
054800*    0300 - LOADS THE ENTIRE STOCK FILE INTO WS-STOCK-TABLE ONCE,         
054900*    THEN CLOSES THE FILE - EVERYTHING FROM HERE DOWN WORKS ON            
055000*    THE IN-MEMORY TABLE, NOT THE FILE ITSELF.                            
055100*                                                                         
055200 0300-CARGAR-TABLA.                                                       
055300*        RESET THE COUNT BEFORE THE FIRST READ - THIS PROGRAM             
055400*        NEVER RE-ENTERS 0300 WITHIN A RUN, SO THE RESET IS               
055500*        BELT-AND-BRACES RATHER THAN STRICTLY NECESSARY, BUT              
055600*        EVERY COUNTER IN THIS SHOP'S PROGRAMS GETS AN EXPLICIT           
055700*        RESET IMMEDIATELY BEFORE THE LOOP THAT FILLS IT.                 
055800     MOVE ZERO TO WS-TABLE-COUNT.                                         
055900     PERFORM 0310-LEER-STOCK-SIGUIENTE THRU 0310-EXIT.                    
056000     CLOSE STOCK-FILE.                                                    
056100 0300-EXIT.                                                               
056200     EXIT.                                                                
056300*                                                                         
056400*    0310 - READ LOOP FOR THE TABLE LOAD.  STOPS ACCEPTING ROWS           
056500*    ONCE THE TABLE'S 2000-ENTRY CEILING IS HIT, BUT KEEPS                
056600*    READING TO END OF FILE ANYWAY SO THE FILE IS FULLY DRAINED           
056700*    BEFORE CLOSE - AND SAYS SO ON SYSOUT, SO A REPORT THAT LOOKS         
056800*    SHORT IS NEVER MISTAKEN FOR "EVERYTHING MATCHED".                    
056900*                                                                         
057000 0310-LEER-STOCK-SIGUIENTE.                                               
057100     READ STOCK-FILE INTO STOCK-RECORD                                    
057200         AT END GO TO 0310-EXIT                                           
057300     END-READ.                                                            
057400     IF WS-TABLE-COUNT IS LESS THAN 2000                                  
057500         ADD 1 TO WS-TABLE-COUNT                                          
057600         SET WS-TABLE-IX TO WS-TABLE-COUNT                                
057700*            ONE MOVE PER STOCK-RECORD FIELD - THE TABLE ENTRY            
057800*            LAYOUT MIRRORS STOCK-RECORD FIELD FOR FIELD SO THIS          
057900*            PARAGRAPH IS A STRAIGHT COPY, NOT A TRANSFORMATION.          
058000         MOVE ST-STOCK-ID TO WS-T-STOCK-ID (WS-TABLE-IX)                  
058100         MOVE ST-MEDICINE-NAME TO                                         
058200             WS-T-MEDICINE-NAME (WS-TABLE-IX)                             
058300         MOVE ST-PRICE TO WS-T-PRICE (WS-TABLE-IX)                        
058400         MOVE ST-QUANTITY TO WS-T-QUANTITY (WS-TABLE-IX)                  
058500         MOVE ST-EXPIRY-DATE-N TO                                         
058600             WS-T-EXPIRY-DATE-N (WS-TABLE-IX)                             
058700         MOVE ST-DESCRIPTION TO WS-T-DESCRIPTION (WS-TABLE-IX)            
058800         MOVE ST-MAX-QUANTITY TO                                          
058900             WS-T-MAX-QUANTITY (WS-TABLE-IX)                              
059000     ELSE                                                                 
059100         DISPLAY "STKLIST: TABLE FULL AT 2000 BATCHES, "                  
059200             "REMAINING RECORDS DROPPED"                                  
059300     END-IF.                                                              
059400     GO TO 0310-LEER-STOCK-SIGUIENTE.                                     
059500 0310-EXIT.                                                               
059600     EXIT.                                                                
059700*                                                                         
059800*    0400 - FILTER PASS (BUSINESS RULE).  FILTERS ARE JOINED BY           
059900*    AND - A BATCH MUST MATCH EVERY FILTER THAT WAS SUPPLIED ON           
060000*    THE CARD TO SURVIVE.  NAME/DESCRIPTION ARE EXACT, CASE-              
060100*    SENSITIVE COMPARES FOR THIS COMMAND, UNLIKE THE FOLDED               
060200*    COMPARE STKADD/STKUPDT USE FOR THEIR OWN NAME MATCHING - SEE         
060300*    THE 2003 CHANGE-LOG ENTRY ABOVE.  SURVIVORS ARE COMPACTED            
060400*    DOWN TO THE FRONT OF THE TABLE SO THE SORT AND PRINT                 
060500*    PARAGRAPHS BELOW NEVER HAVE TO KNOW A FILTER EVEN RAN.               
060600*                                                                         
060700 0400-APLICAR-FILTROS.                                                    
060800     MOVE ZERO TO WS-OUT-IX.                                              
060900     MOVE ZERO TO WS-SORT-IX.                                             
061000 0410-REVISAR-SIGUIENTE.                                                  
061100     ADD 1 TO WS-SORT-IX.                                                 
061200     IF WS-SORT-IX GREATER THAN WS-TABLE-COUNT                            
061300         GO TO 0400-EXIT                                                  
061400     END-IF.                                                              
061500     SET WS-TABLE-IX TO WS-SORT-IX.                                       
061600*        NAME FILTER - EXACT, CASE-SENSITIVE COMPARE.  A ZERO OR          
061700*        SPACE FILTER VALUE ALWAYS MEANS "DO NOT CHECK", SO A             
061800*        BLANK NAME-FILTER CARD FIELD LETS EVERY ROW THROUGH THIS         
061900*        PARTICULAR TEST REGARDLESS OF WHAT THE ROW'S NAME IS.            
062000     IF WS-F-NAME NOT = SPACES                                            
062100         IF WS-T-MEDICINE-NAME (WS-TABLE-IX) NOT = WS-F-NAME              
062200             GO TO 0410-REVISAR-SIGUIENTE                                 
062300         END-IF                                                           
062400     END-IF.                                                              
062500*        PRICE FILTER - EXACT MATCH ONLY, THIS COMMAND HAS NEVER          
062600*        SUPPORTED A PRICE RANGE, ONLY AN EXACT PRICE TO LOOK FOR.        
062700     IF WS-F-PRICE NOT = ZERO                                             
062800         IF WS-T-PRICE (WS-TABLE-IX) NOT = WS-F-PRICE                     
062900             GO TO 0410-REVISAR-SIGUIENTE                                 
063000         END-IF                                                           
063100     END-IF.                                                              
063200*        QUANTITY FILTER - EXACT MATCH, MOSTLY USED BY THE                
063300*        WAREHOUSE TO FIND EVERY BATCH SITTING AT A ROUND NUMBER          
063400*        LIKE ZERO WHEN CHASING DOWN A DEPLETED MEDICINE.                 
063500     IF WS-F-QUANTITY NOT = ZERO                                          
063600         IF WS-T-QUANTITY (WS-TABLE-IX) NOT = WS-F-QUANTITY               
063700             GO TO 0410-REVISAR-SIGUIENTE                                 
063800         END-IF                                                           
063900     END-IF.                                                              
064000*        EXPIRY-DATE FILTER - COMPARED AS ONE FLAT CCYYMMDD               
064100*        NUMBER, THE SAME REDEFINES IDIOM USED THROUGHOUT THIS            
064200*        SYSTEM SINCE THE Y2K REWRITE NOTED IN THE CHANGE LOG.            
064300     IF WS-F-EXPIRY-DATE-N NOT = ZERO                                     
064400         IF WS-T-EXPIRY-DATE-N (WS-TABLE-IX)                              
064500                 NOT = WS-F-EXPIRY-DATE-N                                 
064600             GO TO 0410-REVISAR-SIGUIENTE                                 
064700         END-IF                                                           
064800     END-IF.                                                              
064900*        DESCRIPTION FILTER - ALSO EXACT AND CASE-SENSITIVE, NOT          
065000*        A PARTIAL-TEXT SEARCH; THIS COMMAND HAS NEVER OFFERED            
065100*        WILDCARD OR SUBSTRING MATCHING ON ANY FIELD.                     
065200     IF WS-F-DESCRIPTION NOT = SPACES                                     
065300         IF WS-T-DESCRIPTION (WS-TABLE-IX) NOT = WS-F-DESCRIPTION         
065400             GO TO 0410-REVISAR-SIGUIENTE                                 
065500         END-IF                                                           
065600     END-IF.                                                              
065700*        MAX-QUANTITY FILTER - LETS THE WAREHOUSE PULL EVERY              
065800*        BATCH SHARING ONE PARTICULAR CEILING, USEFUL WHEN                
065900*        REVIEWING WHICH MEDICINES STILL CARRY AN OLD CEILING             
066000*        VALUE THAT HAS NOT BEEN REVISITED IN YEARS.                      
066100     IF WS-F-MAX-QUANTITY NOT = ZERO                                      
066200         IF WS-T-MAX-QUANTITY (WS-TABLE-IX)                               
066300                 NOT = WS-F-MAX-QUANTITY                                  
066400             GO TO 0410-REVISAR-SIGUIENTE                                 
066500         END-IF                                                           
066600     END-IF.                                                              
066700*        STOCK-ID FILTER - LOOKS UP ONE SPECIFIC BATCH BY ITS             
066800*        CORRELATIVE KEY, THE MOST PRECISE FILTER ON THE CARD.            
066900     IF WS-F-STOCK-ID NOT = ZERO                                          
067000         IF WS-T-STOCK-ID (WS-TABLE-IX) NOT = WS-F-STOCK-ID               
067100             GO TO 0410-REVISAR-SIGUIENTE                                 
067200         END-IF                                                           
067300     END-IF.                                                              
067400*        ROW SURVIVED EVERY FILTER THAT WAS ACTUALLY SUPPLIED -           
067500*        KEEP IT, COMPACTING IT FORWARD IF EARLIER ROWS HAVE              
067600*        ALREADY BEEN DROPPED.                                            
067700     ADD 1 TO WS-OUT-IX.                                                  
067800     IF WS-OUT-IX NOT = WS-SORT-IX                                        
067900         PERFORM 0420-COPIAR-FILA THRU 0420-EXIT                          
068000     END-IF.                                                              
068100     GO TO 0410-REVISAR-SIGUIENTE.                                        
068200 0400-EXIT.                                                               
068300     MOVE WS-OUT-IX TO WS-TABLE-COUNT.                                    
068400     EXIT.                                                                
068500*                                                                         
068600*    0420 - COPIES A SURVIVING ROW DOWN TO THE NEXT FREE OUTPUT           
068700*    SLOT WHEN FILTERED-OUT ROWS HAVE OPENED A GAP AHEAD OF IT -          
068800*    ONLY CALLED WHEN THE OUTPUT AND SCAN SUBSCRIPTS HAVE ALREADY         
068900*    DIVERGED, SO NO ROW EVER COPIES ONTO ITSELF.                         
069000*                                                                         
069100 0420-COPIAR-FILA.                                                        
069200*        SAME SEVEN-FIELD COPY IDIOM AS 0310'S TABLE LOAD, JUST           
069300*        WORKING TABLE-ENTRY TO TABLE-ENTRY INSTEAD OF FD RECORD          
069400*        TO TABLE-ENTRY.                                                  
069500     SET WS-TABLE-IX TO WS-OUT-IX.                                        
069600     MOVE WS-T-STOCK-ID (WS-SORT-IX) TO                                   
069700         WS-T-STOCK-ID (WS-TABLE-IX).                                     
069800     MOVE WS-T-MEDICINE-NAME (WS-SORT-IX) TO                              
069900         WS-T-MEDICINE-NAME (WS-TABLE-IX).                                
070000     MOVE WS-T-PRICE (WS-SORT-IX) TO                                      
070100         WS-T-PRICE (WS-TABLE-IX).                                        
070200     MOVE WS-T-QUANTITY (WS-SORT-IX) TO                                   
070300         WS-T-QUANTITY (WS-TABLE-IX).                                     
070400     MOVE WS-T-EXPIRY-DATE-N (WS-SORT-IX) TO                              
070500         WS-T-EXPIRY-DATE-N (WS-TABLE-IX).                                
070600     MOVE WS-T-DESCRIPTION (WS-SORT-IX) TO                                
070700         WS-T-DESCRIPTION (WS-TABLE-IX).                                  
070800     MOVE WS-T-MAX-QUANTITY (WS-SORT-IX) TO                               
070900         WS-T-MAX-QUANTITY (WS-TABLE-IX).                                 
071000 0420-EXIT.                                                               
071100     EXIT.                                                                
071200*                                                                         
071300*    0500 - CLASSIC BUBBLE SORT OVER THE SURVIVING TABLE ROWS.            
071400*    THIS SHOP HAS NEVER MERGED OR SORTED A PHYSICAL FILE WITH            
071500*    THE SORT VERB - THE TABLE IS SMALL ENOUGH TO TURN IN MEMORY,         
071600*    AND A BUBBLE SORT NEEDS NO WORK FILE OR EXTRA DISK SPACE,            
071700*    WHICH MATTERED MORE WHEN THIS PARAGRAPH WAS FIRST WRITTEN            
071800*    THAN IT DOES NOW.  SKIPPED ENTIRELY WHEN NO SORT FIELD WAS           
071900*    REQUESTED OR THE TABLE HAS FEWER THAN TWO ROWS.                      
072000*                                                                         
072100 0500-ORDENAR-TABLA.                                                      
072200     IF WS-SORT-BY-NONE                                                   
072300         GO TO 0500-EXIT                                                  
072400     END-IF.                                                              
072500     IF WS-TABLE-COUNT IS LESS THAN 2                                     
072600         GO TO 0500-EXIT                                                  
072700     END-IF.                                                              
072800     COMPUTE WS-SORT-LIMIT = WS-TABLE-COUNT - 1.                          
072900     MOVE "Y" TO WS-SWAP-MADE-SWITCH.                                     
073000 0510-PASADA.                                                             
073100     IF NOT WS-SWAP-MADE                                                  
073200         GO TO 0500-EXIT                                                  
073300     END-IF.                                                              
073400     MOVE "N" TO WS-SWAP-MADE-SWITCH.                                     
073500     MOVE ZERO TO WS-SORT-IX.                                             
073600 0520-COMPARAR-SIGUIENTE.                                                 
073700     ADD 1 TO WS-SORT-IX.                                                 
073800     IF WS-SORT-IX GREATER THAN WS-SORT-LIMIT                             
073900         GO TO 0510-PASADA                                                
074000     END-IF.                                                              
074100     PERFORM 0530-DEBE-INTERCAMBIAR THRU 0530-EXIT.                       
074200     GO TO 0520-COMPARAR-SIGUIENTE.                                       
074300 0500-EXIT.                                                               
074400     EXIT.                                                                
074500*                                                                         
074600*    0530 - COMPARES ONE ADJACENT PAIR OF ROWS ON WHICHEVER               
074700*    COLUMN 0220 RESOLVED, THEN FLIPS THE RESULT WHEN A REVERSED          
074800*    SORT WAS REQUESTED - REVERSING THE COMPARE RESULT RATHER             
074900*    THAN WRITING A SECOND SET OF DESCENDING COMPARES KEEPS THIS          
075000*    PARAGRAPH TO ONE EVALUATE INSTEAD OF TWO.                            
075100*                                                                         
075200 0530-DEBE-INTERCAMBIAR.                                                  
075300     SET WS-TABLE-IX TO WS-SORT-IX.                                       
075400     MOVE "N" TO WS-SHOULD-SWAP-SWITCH.                                   
075500     EVALUATE TRUE                                                        
075600*            STOCK-ID SORT - PLAIN NUMERIC COMPARE, THE SAME              
075700*            ORDER THE FILE WOULD ALREADY BE IN IF IT HAD NEVER           
075800*            BEEN FILTERED, SINCE STOCK-ID IS THE CORRELATIVE KEY         
075900*            STKADD HANDS OUT IN FILE-ARRIVAL ORDER.                      
076000         WHEN WS-SORT-BY-STOCK-ID                                         
076100             IF WS-T-STOCK-ID (WS-TABLE-IX) GREATER THAN                  
076200                     WS-T-STOCK-ID (WS-TABLE-IX + 1)                      
076300                 SET WS-SHOULD-SWAP TO TRUE                               
076400             END-IF                                                       
076500*            MEDICINE-NAME SORT - PLAIN ALPHABETIC COMPARE, CASE-         
076600*            SENSITIVE THE SAME AS THE NAME FILTER ABOVE, NOT             
076700*            FOLDED TO UPPERCASE FIRST.                                   
076800         WHEN WS-SORT-BY-NAME                                             
076900             IF WS-T-MEDICINE-NAME (WS-TABLE-IX) GREATER THAN             
077000                     WS-T-MEDICINE-NAME (WS-TABLE-IX + 1)                 
077100                 SET WS-SHOULD-SWAP TO TRUE                               
077200             END-IF                                                       
077300*            PRICE SORT - USEFUL TO PURCHASING WHEN REVIEWING             
077400*            WHICH MEDICINES ARE THE MOST EXPENSIVE PER UNIT.             
077500         WHEN WS-SORT-BY-PRICE                                            
077600             IF WS-T-PRICE (WS-TABLE-IX) GREATER THAN                     
077700                     WS-T-PRICE (WS-TABLE-IX + 1)                         
077800                 SET WS-SHOULD-SWAP TO TRUE                               
077900             END-IF                                                       
078000*            QUANTITY SORT - THE WAREHOUSE'S MOST COMMONLY                
078100*            REQUESTED SORT, USUALLY REVERSED SO THE LOWEST-              
078200*            QUANTITY BATCHES SHOW UP FIRST FOR REORDERING.               
078300         WHEN WS-SORT-BY-QUANTITY                                         
078400             IF WS-T-QUANTITY (WS-TABLE-IX) GREATER THAN                  
078500                     WS-T-QUANTITY (WS-TABLE-IX + 1)                      
078600                 SET WS-SHOULD-SWAP TO TRUE                               
078700             END-IF                                                       
078800*            EXPIRY-DATE SORT - SOONEST-EXPIRING BATCHES FIRST            
078900*            WHEN NOT REVERSED, THE DIRECT DESCENDANT OF THE OLD          
079000*            OPCION-4 EXPIRY BROWSE NOTED IN THE CHANGE LOG.              
079100         WHEN WS-SORT-BY-EXPIRY-DATE                                      
079200             IF WS-T-EXPIRY-DATE-N (WS-TABLE-IX) GREATER THAN             
079300                     WS-T-EXPIRY-DATE-N (WS-TABLE-IX + 1)                 
079400                 SET WS-SHOULD-SWAP TO TRUE                               
079500             END-IF                                                       
079600*            DESCRIPTION SORT - ALPHABETIC ON THE FREE-TEXT               
079700*            DESCRIPTION FIELD, RARELY REQUESTED BUT KEPT SINCE           
079800*            EVERY OTHER COLUMN GOT ONE WHEN THIS WAS WRITTEN.            
079900         WHEN WS-SORT-BY-DESCRIPTION                                      
080000             IF WS-T-DESCRIPTION (WS-TABLE-IX) GREATER THAN               
080100                     WS-T-DESCRIPTION (WS-TABLE-IX + 1)                   
080200                 SET WS-SHOULD-SWAP TO TRUE                               
080300             END-IF                                                       
080400*            MAX-QUANTITY SORT - GROUPS BATCHES BY CEILING VALUE,         
080500*            USED WHEN REVIEWING CEILINGS ACROSS THE WHOLE FILE.          
080600         WHEN WS-SORT-BY-MAX-QUANTITY                                     
080700             IF WS-T-MAX-QUANTITY (WS-TABLE-IX) GREATER THAN              
080800                     WS-T-MAX-QUANTITY (WS-TABLE-IX + 1)                  
080900                 SET WS-SHOULD-SWAP TO TRUE                               
081000             END-IF                                                       
081100     END-EVALUATE.                                                        
081200     IF WS-SORT-REVERSED                                                  
081300         IF WS-SHOULD-SWAP                                                
081400             MOVE "N" TO WS-SHOULD-SWAP-SWITCH                            
081500         ELSE                                                             
081600             MOVE "Y" TO WS-SHOULD-SWAP-SWITCH                            
081700         END-IF                                                           
081800     END-IF.                                                              
081900     IF WS-SHOULD-SWAP                                                    
082000         PERFORM 0540-INTERCAMBIAR-FILAS THRU 0540-EXIT                   
082100         MOVE "Y" TO WS-SWAP-MADE-SWITCH                                  
082200     END-IF.                                                              
082300 0530-EXIT.                                                               
082400     EXIT.                                                                
082500*                                                                         
082600*    0540 - SWAPS TWO ADJACENT TABLE ROWS FIELD BY FIELD THROUGH          
082700*    THE ONE-ROW HOLDING AREA DECLARED ABOVE - COBOL HAS NO               
082800*    SINGLE MOVE FOR "SWAP THESE TWO GROUPS", SO IT TAKES THREE           
082900*    MOVES PER FIELD: OUT TO THE HOLDING AREA, DOWN A SLOT, BACK          
083000*    IN FROM THE HOLDING AREA.                                            
083100*                                                                         
083200 0540-INTERCAMBIAR-FILAS.                                                 
083300*        STEP 1 OF 3 - SAVE THE ROW AT WS-SORT-IX INTO THE                
083400*        HOLDING AREA BEFORE IT IS OVERWRITTEN BELOW.                     
083500     SET WS-TABLE-IX TO WS-SORT-IX.                                       
083600     MOVE WS-T-STOCK-ID (WS-TABLE-IX) TO WS-SWAP-STOCK-ID.                
083700     MOVE WS-T-MEDICINE-NAME (WS-TABLE-IX) TO                             
083800         WS-SWAP-MEDICINE-NAME.                                           
083900     MOVE WS-T-PRICE (WS-TABLE-IX) TO WS-SWAP-PRICE.                      
084000     MOVE WS-T-QUANTITY (WS-TABLE-IX) TO WS-SWAP-QUANTITY.                
084100     MOVE WS-T-EXPIRY-DATE-N (WS-TABLE-IX) TO                             
084200         WS-SWAP-EXPIRY-DATE-N.                                           
084300     MOVE WS-T-DESCRIPTION (WS-TABLE-IX) TO WS-SWAP-DESCRIPTION.          
084400     MOVE WS-T-MAX-QUANTITY (WS-TABLE-IX) TO                              
084500         WS-SWAP-MAX-QUANTITY.                                            
084600*        STEP 2 OF 3 - MOVE THE NEXT ROW DOWN INTO THE SLOT THE           
084700*        SAVED ROW JUST VACATED.                                          
084800     SET WS-TABLE-IX UP BY 1.                                             
084900     MOVE WS-T-STOCK-ID (WS-TABLE-IX) TO                                  
085000         WS-T-STOCK-ID (WS-SORT-IX).                                      
085100     MOVE WS-T-MEDICINE-NAME (WS-TABLE-IX) TO                             
085200         WS-T-MEDICINE-NAME (WS-SORT-IX).                                 
085300     MOVE WS-T-PRICE (WS-TABLE-IX) TO WS-T-PRICE (WS-SORT-IX).            
085400     MOVE WS-T-QUANTITY (WS-TABLE-IX) TO                                  
085500         WS-T-QUANTITY (WS-SORT-IX).                                      
085600     MOVE WS-T-EXPIRY-DATE-N (WS-TABLE-IX) TO                             
085700         WS-T-EXPIRY-DATE-N (WS-SORT-IX).                                 
085800     MOVE WS-T-DESCRIPTION (WS-TABLE-IX) TO                               
085900         WS-T-DESCRIPTION (WS-SORT-IX).                                   
086000     MOVE WS-T-MAX-QUANTITY (WS-TABLE-IX) TO                              
086100         WS-T-MAX-QUANTITY (WS-SORT-IX).                                  
086200*        STEP 3 OF 3 - STORE THE SAVED ROW INTO THE SLOT THE              
086300*        MOVED ROW JUST VACATED, COMPLETING THE SWAP.                     
086400     MOVE WS-SWAP-STOCK-ID TO WS-T-STOCK-ID (WS-TABLE-IX).                
086500     MOVE WS-SWAP-MEDICINE-NAME TO                                        
086600         WS-T-MEDICINE-NAME (WS-TABLE-IX).                                
086700     MOVE WS-SWAP-PRICE TO WS-T-PRICE (WS-TABLE-IX).                      
086800     MOVE WS-SWAP-QUANTITY TO WS-T-QUANTITY (WS-TABLE-IX).                
086900     MOVE WS-SWAP-EXPIRY-DATE-N TO                                        
087000         WS-T-EXPIRY-DATE-N (WS-TABLE-IX).                                
087100     MOVE WS-SWAP-DESCRIPTION TO WS-T-DESCRIPTION (WS-TABLE-IX).          
087200     MOVE WS-SWAP-MAX-QUANTITY TO                                         
087300         WS-T-MAX-QUANTITY (WS-TABLE-IX).                                 
087400 0540-EXIT.                                                               
087500     EXIT.                                                                
087600*                                                                         
087700*    0600 - PRINTS THE FINAL FILTERED, SORTED TABLE, BRACKETED BY         
087800*    THE UNDERLINE BANNER SO A LONG REPORT STAYS READABLE.  THE           
087900*    HEADER LINE SHOWS THE SURVIVOR COUNT BEFORE A SINGLE DETAIL          
088000*    LINE IS PRINTED, SO AN OPERATOR SCANNING SYSOUT SEES RIGHT           
088100*    AWAY WHETHER THE FILTER MATCHED ANYTHING AT ALL.                     
088200*                                                                         
088300 0600-IMPRIMIR-INFORME.                                                   
088400     MOVE ZERO TO WS-LINE-COUNT.                                          
088500     DISPLAY WS-BANNER-LINE.                                              
088600     DISPLAY "STOCK LISTING - " WS-TABLE-COUNT " BATCH(ES)".              
088700     DISPLAY WS-BANNER-LINE.                                              
088800     MOVE ZERO TO WS-OUT-IX.                                              
088900*    ONE PASS THROUGH THE FINAL TABLE, LOWEST SUBSCRIPT FIRST -           
089000*    BY THE TIME THIS PARAGRAPH RUNS THE TABLE IS ALREADY IN ITS          
089100*    FINAL FILTERED, SORTED ORDER, SO A STRAIGHT FORWARD WALK IS          
089200*    ALL THAT IS NEEDED TO PRODUCE THE REPORT.                            
089300 0610-IMPRIMIR-SIGUIENTE.                                                 
089400     ADD 1 TO WS-OUT-IX.                                                  
089500     IF WS-OUT-IX GREATER THAN WS-TABLE-COUNT                             
089600         GO TO 0600-EXIT                                                  
089700     END-IF.                                                              
089800     SET WS-TABLE-IX TO WS-OUT-IX.                                        
089900*        EDITS EACH TABLE FIELD INTO ITS PRINT-LINE COLUMN - THE          
090000*        NUMERIC-EDITED PICTURES ON WS-PRINT-LINE DO THE ZERO-            
090100*        SUPPRESSION AND DECIMAL ALIGNMENT AUTOMATICALLY.                 
090200     MOVE WS-T-STOCK-ID (WS-TABLE-IX) TO WS-PR-STOCK-ID.                  
090300     MOVE WS-T-MEDICINE-NAME (WS-TABLE-IX) TO WS-PR-NAME.                 
090400     MOVE WS-T-PRICE (WS-TABLE-IX) TO WS-PR-PRICE.                        
090500     MOVE WS-T-QUANTITY (WS-TABLE-IX) TO WS-PR-QUANTITY.                  
090600     MOVE WS-T-EXPIRY-DATE-N (WS-TABLE-IX) TO WS-PR-EXPIRY.               
090700     MOVE WS-T-DESCRIPTION (WS-TABLE-IX) (1:30) TO                        
090800         WS-PR-DESCRIPTION.                                               
090900     MOVE WS-T-MAX-QUANTITY (WS-TABLE-IX) TO WS-PR-MAX-QTY.               
091000     DISPLAY WS-PRINT-LINE.                                               
091100     ADD 1 TO WS-LINE-COUNT.                                              
091200     GO TO 0610-IMPRIMIR-SIGUIENTE.                                       
091300*    FOOTER BANNER AND FINAL LINE COUNT - COMPARED BY THE                 
091400*    OPERATOR AGAINST THE HEADER'S BATCH COUNT ABOVE; THE TWO             
091500*    SHOULD ALWAYS MATCH SINCE EVERY SURVIVING ROW IS PRINTED             
091600*    EXACTLY ONCE.                                                        
091700 0600-EXIT.                                                               
091800     DISPLAY WS-BANNER-LINE.                                              
091900     DISPLAY "STKLIST: LINES PRINTED " WS-LINE-COUNT.                     
092000     EXIT.                                                                
092100*                                                                         
092200*    9900 - END OF JOB.  NO FILES ARE STILL OPEN AT THIS POINT -          
092300*    LISTCARD WAS CLOSED IN 0110 AND STOCKFIL IN 0300, SO THIS            
092400*    PARAGRAPH HAS NOTHING TO CLOSE ITSELF, UNLIKE STKADD AND             
092500*    STKUPDT WHICH BOTH CLOSE THEIR OWN CONTROL-CARD FILE HERE.           
092600*    REACHED EITHER BY FALLING OFF THE END OF 0100'S NORMAL               
092700*    PIPELINE OR BY A GO TO FROM AN EARLY REJECTION IN 0110 OR            
092800*    0100 ITSELF - IN EVERY CASE THE NEXT STATEMENT IS STOP RUN.          
092900*                                                                         
093000 9900-FIN-DE-TRABAJO.                                                     
093100     STOP RUN.                                                            
093200*                                                                         
093300     COPY CMDSYNP.                                                        
