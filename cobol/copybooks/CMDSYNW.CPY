000100*****************************************************************         
000200*  CMDSYNW  -  COPY MEMBER  -  WORKING-STORAGE FOR CMDSYN.                
000300*                                                                         
000400*  THIS MEMBER HOLDS EVERY WORKING-STORAGE ITEM THE SHARED                
000500*  PARAMETER-VALIDATION LOGIC IN CMDSYNP NEEDS.  IT IS COPIED             
000600*  INTO THE WORKING-STORAGE SECTION OF STKADD, STKLIST, STKUPDT           
000700*  AND DSPLIST - THE FOUR COMMAND PROGRAMS THAT READ A CONTROL            
000800*  CARD AND HAVE TO CHECK IT THE SAME WAY.  BEFORE THIS COPYBOOK          
000900*  EXISTED EACH OF THE FOUR OPCION PROGRAMS CARRIED ITS OWN COPY          
001000*  OF THE SAME NUMERIC-STAGING AND ERROR-MESSAGE FIELDS, AND A            
001100*  FIX TO ONE NEVER MADE IT TO THE OTHERS.                                
001200*                                                                         
001300*  NOTHING IN THIS MEMBER OPENS OR READS A FILE - IT IS PURE              
001400*  WORK AREA.  THE CALLING PROGRAM OWNS ALL FILE I-O.                     
001500*                                                                         
001600*  HISTORY -                                                              
001700*     1987-02-11  C.RUZ    ORIGINAL - PULLED OUT OF OPCION-1              
001800*                          THRU OPCION-5 PARAMETER CHECKING, WHICH        
001900*                          HAD FOUR SLIGHTLY DIFFERENT COPIES OF          
002000*                          THE SAME NUMERIC-EDIT LOGIC.                   
002100*     1991-06-04  C.RUZ    ADDED MAX-QUANTITY AND STOCK-ID                
002200*                          VALIDATORS FOR THE STOCK CEILING WORK          
002300*                          THAT CAME IN WITH THE NEW STOCK-UPDATE         
002400*                          PROGRAM.                                       
002500*     1998-11-30  R.PENA   Y2K - EXPIRY/DISPENSE DATES NOW CARRY          
002600*                          A FOUR DIGIT CENTURY-YEAR, VALIDATOR           
002700*                          REWRITTEN FOR CCYYMMDD.  THE OLD               
002800*                          DD-MM-AA STAGING FIELD IS GONE.                
002900*     2003-08-19  R.PENA   TICKET PH-0447 - CASE-INSENSITIVE NAME         
003000*                          COMPARE TABLE ADDED FOR ADD/LIST WORK,         
003100*                          PLUS TWO HOUSEKEEPING COUNTERS SO A            
003200*                          DUMP CAN SHOW HOW MANY TIMES EACH              
003300*                          VALIDATION ENTRY POINT RAN THIS JOB.           
003400*****************************************************************         
003500*                                                                         
003600*    HOUSEKEEPING COUNTERS - CARRIED AS 77-LEVEL ITEMS PER SHOP           
003700*    HABIT (SEE OPCION-1'S NUMERO-CORRELATIVO).  THESE ARE NOT            
003800*    RESET BY THE COPYBOOK ITSELF; THEY ACCUMULATE FOR THE LIFE           
003900*    OF THE RUN SO A DUMP TAKEN AFTER AN ABEND SHOWS HOW FAR              
004000*    VALIDATION GOT BEFORE THE PROBLEM.                                   
004100*                                                                         
004200 77  CS-REQUIRED-CHECK-COUNT      PIC 9(04)  COMP VALUE ZERO.             
004300 77  CS-VALIDATION-CALL-COUNT     PIC 9(04)  COMP VALUE ZERO.             
004400*                                                                         
004500*    OVERALL COMMAND VALIDITY - GOES INVALID THE MOMENT ANY               
004600*    REQUIRED-PARAMETER CHECK OR ANY SINGLE FIELD VALIDATOR               
004700*    FAILS, AND STAYS INVALID FOR THE REST OF THE CARD.                   
004800*                                                                         
004900 01  CS-COMMAND-SYNTAX-SWITCHES.                                          
005000    05  CS-COMMAND-VALID-SWITCH     PIC X       VALUE "Y".                
005100        88  CS-COMMAND-VALID                    VALUE "Y".                
005200        88  CS-COMMAND-INVALID                  VALUE "N".                
005300*        PER-FIELD RESULT OF THE VALIDATOR THAT JUST RAN - THE            
005400*        CALLING PROGRAM TESTS THIS RIGHT AFTER 3000-VALIDAR-             
005500*        OPCIONALES RETURNS, BEFORE MOVING THE PARSED VALUE ON.           
005600    05  CS-FIELD-VALID-SWITCH       PIC X       VALUE "Y".                
005700        88  CS-FIELD-VALID                      VALUE "Y".                
005800        88  CS-FIELD-INVALID                    VALUE "N".                
005900*                                                                         
006000*    REQUIRED/SUPPLIED PARAMETER COUNTS - THE CALLING PROGRAM             
006100*    SETS CS-REQUIRED-COUNT TO HOWEVER MANY OF ITS OWN CARD               
006200*    FIELDS ARE MANDATORY (ZERO FOR THE LIST-STYLE COMMANDS,              
006300*    WHOSE FIELDS ARE ALL OPTIONAL FILTERS) AND COUNTS UP                 
006400*    CS-SUPPLIED-COUNT AS IT FINDS NON-BLANK REQUIRED FIELDS ON           
006500*    THE CARD.  2000-VERIFICAR-REQUERIDOS COMPARES THE TWO.               
006600*                                                                         
006700 01  CS-PARAMETER-COUNTS.                                                 
006800    05  CS-REQUIRED-COUNT           PIC 9(02)   COMP VALUE ZERO.          
006900    05  CS-SUPPLIED-COUNT           PIC 9(02)   COMP VALUE ZERO.          
007000*                                                                         
007100*    ERROR-MESSAGE AREA - WHICHEVER VALIDATOR FAILS LAST WINS;            
007200*    THE CALLING PROGRAM DISPLAYS THIS ON THE REJECTION LINE SO           
007300*    THE OPERATOR KNOWS WHAT TO FIX ON THE NEXT RUN'S CARD DECK.          
007400*                                                                         
007500 01  CS-ERROR-MESSAGE                PIC X(60)   VALUE SPACES.            
007600*                                                                         
007700*    CS-FIELD-CODE TELLS 3000-VALIDAR-OPCIONALES WHICH VALIDATOR          
007800*    TO DISPATCH TO - THE CALLING PROGRAM MOVES THE RAW CARD TEXT         
007900*    TO CS-INPUT-TEXT, SETS ONE OF THESE 88-LEVELS, THEN PERFORMS         
008000*    3000-VALIDAR-OPCIONALES.  ONE CODE PER STOCK/DISPENSE FIELD          
008100*    THAT EVER NEEDS VALIDATING ACROSS ALL FOUR PROGRAMS.                 
008200*                                                                         
008300 01  CS-FIELD-CODE                   PIC 9(01)   VALUE ZERO.              
008400    88  CS-FIELD-IS-PRICE                       VALUE 1.                  
008500    88  CS-FIELD-IS-QUANTITY                    VALUE 2.                  
008600    88  CS-FIELD-IS-EXPIRY-DATE                 VALUE 3.                  
008700    88  CS-FIELD-IS-DESCRIPTION                 VALUE 4.                  
008800    88  CS-FIELD-IS-NAME                        VALUE 5.                  
008900    88  CS-FIELD-IS-MAX-QUANTITY                VALUE 6.                  
009000    88  CS-FIELD-IS-STOCK-ID                    VALUE 7.                  
009100*                                                                         
009200*    RAW CARD TEXT FOR WHATEVER FIELD IS BEING VALIDATED THIS             
009300*    CALL - UP TO 60 BYTES SO ONE FIELD (DESCRIPTION) FITS                
009400*    WITHOUT A SEPARATE STAGING AREA OF ITS OWN.                          
009500*                                                                         
009600 01  CS-INPUT-TEXT                   PIC X(60)   VALUE SPACES.            
009700*                                                                         
009800*    STAGING AREAS - CARD TEXT IS UNPUNCTUATED NUMERIC, MOVED             
009900*    HERE THEN RE-EXAMINED THROUGH A REDEFINES SO IT CAN BE               
010000*    NUMERIC-TESTED AND MOVED INTO THE WORK FIELD BELOW.  FOUR            
010100*    WIDTHS ARE CARRIED BECAUSE THE FOUR NUMERIC FIELDS ON THE            
010200*    STOCK RECORD (PRICE, QUANTITY/MAX-QUANTITY, STOCK-ID, AND            
010300*    THE EIGHT-DIGIT DATE) ARE FOUR DIFFERENT WIDTHS.                     
010400*                                                                         
010500*    PRICE STAGING - 9 BYTES, 7 WHOLE DIGITS PLUS 2 IMPLIED               
010600*    DECIMAL DIGITS, NO DECIMAL POINT PUNCHED ON THE CARD.                
010700*                                                                         
010800 01  CS-NUMERIC-STAGING-9            PIC X(09)   VALUE SPACES.            
010900 01  CS-NUMERIC-STAGING-9R REDEFINES CS-NUMERIC-STAGING-9                 
011000                                     PIC 9(07)V99.                        
011100*                                                                         
011200*    QUANTITY / MAX-QUANTITY STAGING - 7 WHOLE DIGITS, SHARED BY          
011300*    BOTH FIELDS SINCE THEY ARE THE SAME WIDTH.                           
011400*                                                                         
011500 01  CS-NUMERIC-STAGING-7            PIC X(07)   VALUE SPACES.            
011600 01  CS-NUMERIC-STAGING-7R REDEFINES CS-NUMERIC-STAGING-7                 
011700                                     PIC 9(07).                           
011800*                                                                         
011900*    STOCK-ID STAGING - 5 DIGITS, MATCHES ST-STOCK-ID'S WIDTH ON          
012000*    THE STOCK RECORD.                                                    
012100*                                                                         
012200 01  CS-NUMERIC-STAGING-5            PIC X(05)   VALUE SPACES.            
012300 01  CS-NUMERIC-STAGING-5R REDEFINES CS-NUMERIC-STAGING-5                 
012400                                     PIC 9(05).                           
012500*                                                                         
012600*    DATE STAGING - 8 DIGITS, CCYYMMDD SINCE THE Y2K REWRITE.             
012700*    REDEFINED AS THREE SUB-FIELDS SO THE MONTH/DAY RANGE CHECK           
012800*    BELOW CAN GET AT EACH PIECE WITHOUT A SEPARATE UNSTRING.             
012900*                                                                         
013000 01  CS-NUMERIC-STAGING-8            PIC X(08)   VALUE SPACES.            
013100 01  CS-NUMERIC-STAGING-8R REDEFINES CS-NUMERIC-STAGING-8.                
013200    05  CS-STAGING-8-CCYY           PIC 9(04).                            
013300    05  CS-STAGING-8-MM             PIC 9(02).                            
013400    05  CS-STAGING-8-DD             PIC 9(02).                            
013500*                                                                         
013600*    VALIDATED-FIELD RESULT AREA - THE CALLER PICKS UP WHICHEVER          
013700*    OF THESE APPLIES TO THE FIELD CODE IT JUST VALIDATED.  ONE           
013800*    GROUP HOLDS ALL SEVEN POSSIBLE RESULTS RATHER THAN A                 
013900*    REDEFINES, SINCE PRICE/QUANTITY/DATE CAN ALL BE PRESENT ON           
014000*    THE SAME CARD AND MUST NOT OVERWRITE EACH OTHER.                     
014100*                                                                         
014200 01  CS-VALIDATED-RESULTS.                                                
014300    05  CS-WORK-PRICE               PIC S9(05)V99 VALUE ZERO.             
014400    05  CS-WORK-QUANTITY            PIC S9(07)  VALUE ZERO.               
014500    05  CS-WORK-MAX-QUANTITY        PIC 9(07)   VALUE ZERO.               
014600    05  CS-WORK-STOCK-ID            PIC 9(05)   VALUE ZERO.               
014700    05  CS-WORK-EXPIRY-DATE.                                              
014800        10  CS-WORK-EXPIRY-CCYY     PIC 9(04)   VALUE ZERO.               
014900        10  CS-WORK-EXPIRY-MM       PIC 9(02)   VALUE ZERO.               
015000        10  CS-WORK-EXPIRY-DD       PIC 9(02)   VALUE ZERO.               
015100*        PADS THE GROUP OUT TO A ROUND 30 BYTES - SHOP HABIT OF           
015200*        LEAVING ROOM IN A RESULT AREA IN CASE AN EIGHTH FIELD            
015300*        EVER NEEDS VALIDATING.                                           
015400    05  FILLER                      PIC X(10)   VALUE SPACES.             
015500*                                                                         
015600*    CASE-FOLD WORK AREA - HOLDS A 30-BYTE NAME FIELD WHILE               
015700*    3900-CONVERTIR-A-MAYUSCULAS UPPERCASES IT FOR THE                    
015800*    CASE-INSENSITIVE MEDICINE-NAME COMPARES.  ADDED WITH                 
015900*    TICKET PH-0447 BELOW - BEFORE THAT, NAME COMPARES WERE               
016000*    CASE-SENSITIVE AND CAUSED DUPLICATE BATCHES.                         
016100*                                                                         
016200 01  CS-FOLD-WORK-AREA               PIC X(30)   VALUE SPACES.            
016300*                                                                         
016400*    VALID SORT/REVERSED_SORT FIELD-NAME LIST - THE CALLING               
016500*    PROGRAM LOADS ITS OWN COMMAND'S LEGAL FIELD NAMES HERE               
016600*    BEFORE PERFORMING 3200-VALIDAR-NOMBRE-CAMPO-ORDEN.  TEN              
016700*    SLOTS IS MORE THAN ANY COMMAND CURRENTLY NEEDS (SEVEN AT             
016800*    MOST) BUT LEAVES ROOM FOR A FUTURE FIELD WITHOUT A LAYOUT            
016900*    CHANGE.                                                              
017000*                                                                         
017100 01  CS-VALID-FIELD-NAME-TABLE.                                           
017200    05  CS-VALID-FIELD-COUNT        PIC 9(02)   COMP VALUE ZERO.          
017300    05  CS-VALID-FIELD-ENTRY        PIC X(15)                             
017400                                     OCCURS 10 TIMES                      
017500                                     INDEXED BY CS-FIELD-NAME-IX          
017600                                     VALUE SPACES.                        
