000100*****************************************************************         
000200*  CMDSYNP  -  COPY MEMBER  -  PROCEDURE DIVISION FOR CMDSYN.             
000300*                                                                         
000400*  COPY THIS MEMBER INTO THE PROCEDURE DIVISION OF ANY STOCK OR           
000500*  DISPENSE COMMAND PROGRAM - IT IS ALWAYS THE LAST THING IN THE          
000600*  SOURCE, AFTER THE PROGRAM'S OWN LAST PARAGRAPH, SO THE FLOW            
000700*  OF CONTROL NEVER FALLS INTO IT BY ACCIDENT.  THE CALLING               
000800*  PROGRAM IS RESPONSIBLE FOR SETTING CS-REQUIRED-COUNT /                 
000900*  CS-SUPPLIED-COUNT AND FOR MOVING RAW CARD TEXT INTO                    
001000*  CS-INPUT-TEXT WITH CS-FIELD-CODE SET BEFORE PERFORMING                 
001100*  3000-VALIDAR-OPCIONALES.  NOTHING IN HERE OPENS, READS, OR             
001200*  WRITES A FILE.                                                         
001300*                                                                         
001400*  HISTORY -                                                              
001500*     1987-02-11  C.RUZ    ORIGINAL - ONE VALIDATOR PARAGRAPH PER         
001600*                          FIELD, PULLED OUT OF THE FOUR OPCION           
001700*                          PROGRAMS' DUPLICATED EDIT LOGIC.               
001800*     1991-06-04  C.RUZ    MAX-QUANTITY / STOCK-ID VALIDATORS             
001900*                          ADDED FOR THE STOCK CEILING WORK.              
002000*     1998-11-30  R.PENA   Y2K - CCYYMMDD EXPIRY VALIDATOR                
002100*                          REWRITTEN, MONTH/DAY RANGE CHECK KEPT.         
002200*     2003-08-19  R.PENA   TICKET PH-0447 - 3900-CONVERTIR ADDED          
002300*                          FOR CASE-INSENSITIVE NAME COMPARES;            
002400*                          3200-VALIDAR-NOMBRE-CAMPO-ORDEN ADDED          
002500*                          FOR THE NEW SORT/REVERSED_SORT CARDS.          
002600*     2003-08-19  R.PENA   ALSO ADDED THE TWO CS-*-COUNT TALLIES          
002700*                          NOW CARRIED IN CMDSYNW SO A DUMP TAKEN         
002800*                          MID-JOB SHOWS HOW MANY REQUIRED-FIELD          
002900*                          CHECKS AND OPTIONAL-FIELD VALIDATIONS          
003000*                          RAN BEFORE THE PROBLEM HIT.                    
003100*****************************************************************         
003200*                                                                         
003300*    2000 - THE ONLY REQUIRED-PARAMETER CHECK IN THE WHOLE                
003400*    COPYBOOK.  EVERY COMMAND HAS AT MOST ONE REQUIRED FIELD              
003500*    TODAY (STKUPDT'S STOCK_ID) BUT THE COUNT-COMPARE STYLE               
003600*    LEAVES ROOM FOR A COMMAND WITH SEVERAL REQUIRED FIELDS               
003700*    WITHOUT CHANGING THIS PARAGRAPH.                                     
003800*                                                                         
003900 2000-VERIFICAR-REQUERIDOS.                                               
004000*    BUMP THE HOUSEKEEPING TALLY BEFORE THE COMPARE SO IT COUNTS          
004100*    EVERY CALL, PASS OR FAIL.                                            
004200     ADD 1 TO CS-REQUIRED-CHECK-COUNT.                                    
004300     IF CS-SUPPLIED-COUNT IS LESS THAN CS-REQUIRED-COUNT                  
004400         SET CS-COMMAND-INVALID TO TRUE                                   
004500         MOVE "MISSING REQUIRED PARAMETER" TO CS-ERROR-MESSAGE            
004600     END-IF.                                                              
004700 2000-EXIT.                                                               
004800     EXIT.                                                                
004900*                                                                         
005000*    3000 - DISPATCHES TO ONE OF THE SEVEN PER-FIELD VALIDATORS           
005100*    BELOW ACCORDING TO WHICHEVER CS-FIELD-CODE 88-LEVEL THE              
005200*    CALLING PROGRAM SET.  AN UNRECOGNIZED CODE CANNOT HAPPEN IN          
005300*    PRACTICE - EVERY CALLER SETS ONE OF THE SEVEN - BUT THE              
005400*    WHEN OTHER BRANCH IS KEPT BECAUSE A FUTURE FIELD ADDED TO            
005500*    ONE PROGRAM AND FORGOTTEN HERE SHOULD FAIL LOUDLY, NOT               
005600*    SILENTLY VALIDATE AS BLANK.                                          
005700*                                                                         
005800 3000-VALIDAR-OPCIONALES.                                                 
005900*    BUMP THE HOUSEKEEPING TALLY EVERY TIME A SINGLE FIELD GETS           
006000*    VALIDATED, WHICH COMBINED WITH CS-REQUIRED-CHECK-COUNT GIVES         
006100*    A ROUGH SENSE OF HOW BUSY A CARD KEPT THIS COPYBOOK.                 
006200     ADD 1 TO CS-VALIDATION-CALL-COUNT.                                   
006300     SET CS-FIELD-VALID TO TRUE.                                          
006400     EVALUATE TRUE                                                        
006500         WHEN CS-FIELD-IS-PRICE                                           
006600             PERFORM 3110-VALIDAR-PRICE-FIELD                             
006700         WHEN CS-FIELD-IS-QUANTITY                                        
006800             PERFORM 3120-VALIDAR-QUANTITY-FIELD                          
006900         WHEN CS-FIELD-IS-EXPIRY-DATE                                     
007000             PERFORM 3130-VALIDAR-EXPIRY-DATE-FIELD                       
007100         WHEN CS-FIELD-IS-DESCRIPTION                                     
007200             PERFORM 3140-VALIDAR-DESCRIPTION-FIELD                       
007300         WHEN CS-FIELD-IS-NAME                                            
007400             PERFORM 3150-VALIDAR-NAME-FIELD                              
007500         WHEN CS-FIELD-IS-MAX-QUANTITY                                    
007600             PERFORM 3160-VALIDAR-MAX-QUANTITY-FIELD                      
007700         WHEN CS-FIELD-IS-STOCK-ID                                        
007800             PERFORM 3170-VALIDAR-STOCK-ID-FIELD                          
007900         WHEN OTHER                                                       
008000*            SHOULD NEVER FIRE - KEPT AS A SAFETY NET, SEE THE            
008100*            PARAGRAPH BANNER ABOVE.                                      
008200             SET CS-FIELD-INVALID TO TRUE                                 
008300             MOVE "PARAMETER NOT IN REQUIRED OR OPTIONAL SET"             
008400                 TO CS-ERROR-MESSAGE                                      
008500     END-EVALUATE.                                                        
008600*    ANY SINGLE FIELD GOING BAD FAILS THE WHOLE CARD - THERE IS           
008700*    NO "PARTIAL SUCCESS" FOR A COMMAND, THE CARD IS ALL OR               
008800*    NOTHING.                                                             
008900     IF CS-FIELD-INVALID                                                  
009000         SET CS-COMMAND-INVALID TO TRUE                                   
009100     END-IF.                                                              
009200 3000-EXIT.                                                               
009300     EXIT.                                                                
009400*                                                                         
009500*    PRICE - 9 NUMERIC CARD BYTES, 7 INTEGER + 2 DECIMAL DIGITS,          
009600*    NO PUNCTUATION.  BLANK CARD FIELD MEANS THE OPTIONAL                 
009700*    PARAMETER WAS NOT SUPPLIED - THE CALLER NEVER SENDS A BLANK          
009800*    HERE FOR A REQUIRED FIELD, IT CATCHES THAT IN                        
009900*    2000-VERIFICAR-REQUERIDOS INSTEAD.  ONLY GETS AS FAR AS              
010000*    THIS PARAGRAPH WHEN THE CALLER ALREADY SAW A NON-BLANK               
010100*    PRICE FIELD ON THE CARD.                                             
010200*                                                                         
010300 3110-VALIDAR-PRICE-FIELD.                                                
010400     MOVE CS-INPUT-TEXT (1:9) TO CS-NUMERIC-STAGING-9.                    
010500     IF CS-NUMERIC-STAGING-9 NOT NUMERIC                                  
010600         SET CS-FIELD-INVALID TO TRUE                                     
010700         MOVE "PRICE IS NOT NUMERIC" TO CS-ERROR-MESSAGE                  
010800     ELSE                                                                 
010900*        REDEFINES CARRIES THE IMPLIED TWO DECIMAL DIGITS -               
011000*        NO SEPARATE SCALING STEP NEEDED HERE.                            
011100         MOVE CS-NUMERIC-STAGING-9R TO CS-WORK-PRICE                      
011200     END-IF.                                                              
011300 3110-EXIT.                                                               
011400     EXIT.                                                                
011500*                                                                         
011600*    QUANTITY - 7 NUMERIC CARD BYTES, WHOLE UNITS ONLY.  USED             
011700*    BOTH FOR ADDCARD'S NEW-BATCH QUANTITY AND UPDTCARD'S                 
011800*    QUANTITY-CHANGE FIELD - THE CALLING PROGRAM DECIDES WHAT             
011900*    THE VALIDATED NUMBER MEANS, THIS PARAGRAPH ONLY CHECKS IT            
012000*    IS A NUMBER.                                                         
012100*                                                                         
012200 3120-VALIDAR-QUANTITY-FIELD.                                             
012300     MOVE CS-INPUT-TEXT (1:7) TO CS-NUMERIC-STAGING-7.                    
012400     IF CS-NUMERIC-STAGING-7 NOT NUMERIC                                  
012500         SET CS-FIELD-INVALID TO TRUE                                     
012600         MOVE "QUANTITY IS NOT NUMERIC" TO CS-ERROR-MESSAGE               
012700     ELSE                                                                 
012800         MOVE CS-NUMERIC-STAGING-7R TO CS-WORK-QUANTITY                   
012900     END-IF.                                                              
013000 3120-EXIT.                                                               
013100     EXIT.                                                                
013200*                                                                         
013300*    EXPIRY-DATE / DISPENSE-DATE - 8 NUMERIC CARD BYTES, CCYYMMDD.        
013400*    A LOOSE CALENDAR CHECK ONLY - MONTH 01-12, DAY 01-31 - THIS          
013500*    SHOP HAS NEVER OWNED A DATE-VALIDATION PACKAGE AND HAS NEVER         
013600*    NEEDED ONE BADLY ENOUGH TO BUY OR WRITE ONE; A 31ST OF               
013700*    FEBRUARY SLIPS THROUGH HERE JUST AS IT DID IN THE OLD                
013800*    OPCION-4 EXPIRY SCREEN.                                              
013900*                                                                         
014000 3130-VALIDAR-EXPIRY-DATE-FIELD.                                          
014100     MOVE CS-INPUT-TEXT (1:8) TO CS-NUMERIC-STAGING-8.                    
014200     IF CS-NUMERIC-STAGING-8 NOT NUMERIC                                  
014300         SET CS-FIELD-INVALID TO TRUE                                     
014400         MOVE "EXPIRY DATE IS NOT NUMERIC" TO CS-ERROR-MESSAGE            
014500     ELSE                                                                 
014600*        MONTH RANGE FIRST, THEN DAY RANGE - NESTED RATHER THAN           
014700*        ONE COMPOUND IF SO EACH FAILURE GETS ITS OWN MESSAGE.            
014800         IF CS-STAGING-8-MM IS LESS THAN 1                                
014900                 OR CS-STAGING-8-MM IS GREATER THAN 12                    
015000             SET CS-FIELD-INVALID TO TRUE                                 
015100             MOVE "EXPIRY DATE MONTH OUT OF RANGE"                        
015200                 TO CS-ERROR-MESSAGE                                      
015300         ELSE                                                             
015400             IF CS-STAGING-8-DD IS LESS THAN 1                            
015500                     OR CS-STAGING-8-DD IS GREATER THAN 31                
015600                 SET CS-FIELD-INVALID TO TRUE                             
015700                 MOVE "EXPIRY DATE DAY OUT OF RANGE"                      
015800                     TO CS-ERROR-MESSAGE                                  
015900             ELSE                                                         
016000*                BOTH RANGES OK - COPY THE THREE PIECES INTO THE          
016100*                RESULT GROUP FOR THE CALLER TO PICK UP.                  
016200                 MOVE CS-STAGING-8-CCYY TO CS-WORK-EXPIRY-CCYY            
016300                 MOVE CS-STAGING-8-MM   TO CS-WORK-EXPIRY-MM              
016400                 MOVE CS-STAGING-8-DD   TO CS-WORK-EXPIRY-DD              
016500             END-IF                                                       
016600         END-IF                                                           
016700     END-IF.                                                              
016800 3130-EXIT.                                                               
016900     EXIT.                                                                
017000*                                                                         
017100*    DESCRIPTION - FREE TEXT, UP TO 60 BYTES.  NOTHING TO CHECK           
017200*    BEYOND FITTING THE CARD FIELD, WHICH IT ALWAYS DOES SINCE            
017300*    THE CARD LAYOUT ITSELF IS 60 BYTES WIDE FOR THIS FIELD.              
017400*    KEPT AS ITS OWN PARAGRAPH, EVEN THOUGH IT DOES NOTHING,              
017500*    SO THE EVALUATE ABOVE STAYS ONE LINE PER FIELD CODE AND              
017600*    A FUTURE DESCRIPTION RULE HAS SOMEWHERE TO GO.                       
017700*                                                                         
017800 3140-VALIDAR-DESCRIPTION-FIELD.                                          
017900     CONTINUE.                                                            
018000 3140-EXIT.                                                               
018100     EXIT.                                                                
018200*                                                                         
018300*    NAME - FREE TEXT, UP TO 30 BYTES.  MUST NOT BE ALL SPACES            
018400*    WHEN THE CALLER PASSES IT AS SUPPLIED - AN ADD OR UPDATE             
018500*    CARD WITH A BLANK NAME FIELD WOULD OTHERWISE LEAVE THE               
018600*    STOCK RECORD'S MEDICINE NAME BLANK, WHICH BREAKS EVERY               
018700*    SAME-NAME LOOKUP DOWNSTREAM.                                         
018800*                                                                         
018900 3150-VALIDAR-NAME-FIELD.                                                 
019000     IF CS-INPUT-TEXT (1:30) = SPACES                                     
019100         SET CS-FIELD-INVALID TO TRUE                                     
019200         MOVE "MEDICINE NAME IS BLANK" TO CS-ERROR-MESSAGE                
019300     END-IF.                                                              
019400 3150-EXIT.                                                               
019500     EXIT.                                                                
019600*                                                                         
019700*    MAX-QUANTITY - 7 NUMERIC CARD BYTES, SAME WIDTH AS QUANTITY.         
019800*    THIS IS THE OLD LOW-STOCK-THRESHOLD FIELD FROM THE VENCIDOS          
019900*    SCREENS, REPURPOSED AS THE NEW STOCK CEILING.                        
020000*                                                                         
020100 3160-VALIDAR-MAX-QUANTITY-FIELD.                                         
020200     MOVE CS-INPUT-TEXT (1:7) TO CS-NUMERIC-STAGING-7.                    
020300     IF CS-NUMERIC-STAGING-7 NOT NUMERIC                                  
020400         SET CS-FIELD-INVALID TO TRUE                                     
020500         MOVE "MAX QUANTITY IS NOT NUMERIC" TO CS-ERROR-MESSAGE           
020600     ELSE                                                                 
020700         MOVE CS-NUMERIC-STAGING-7R TO CS-WORK-MAX-QUANTITY               
020800     END-IF.                                                              
020900 3160-EXIT.                                                               
021000     EXIT.                                                                
021100*                                                                         
021200*    STOCK-ID - FORMAT CHECK ONLY.  WHETHER THE ID NAMES AN               
021300*    EXISTING BATCH IS CHECKED BY THE CALLING PROGRAM AGAINST             
021400*    ITS OWN STOCK TABLE, SINCE THIS COPYBOOK HAS NO FILE ACCESS          
021500*    AND CANNOT SEE STOCKFIL.                                             
021600*                                                                         
021700 3170-VALIDAR-STOCK-ID-FIELD.                                             
021800     MOVE CS-INPUT-TEXT (1:5) TO CS-NUMERIC-STAGING-5.                    
021900     IF CS-NUMERIC-STAGING-5 NOT NUMERIC                                  
022000         SET CS-FIELD-INVALID TO TRUE                                     
022100         MOVE "STOCK ID IS NOT NUMERIC" TO CS-ERROR-MESSAGE               
022200     ELSE                                                                 
022300         MOVE CS-NUMERIC-STAGING-5R TO CS-WORK-STOCK-ID                   
022400     END-IF.                                                              
022500 3170-EXIT.                                                               
022600     EXIT.                                                                
022700*                                                                         
022800*    3200 - VALIDATES A SORT/REVERSED_SORT FIELD-NAME AGAINST THE         
022900*    NAME LIST THE CALLER LOADED INTO CS-VALID-FIELD-NAME-TABLE.          
023000*    THIS IS THE CARD-FILE ANALOGUE OF REJECTING AN UNKNOWN               
023100*    PARAMETER NAME - OUR CARD SLOTS ARE FIXED POSITIONS, BUT             
023200*    THE SORT-FIELD NAME ITSELF IS FREE TEXT AND MUST STILL BE            
023300*    ONE OF THE COMMAND'S OWN FIELD NAMES, NOT SOME OTHER                 
023400*    COMMAND'S OR A TYPO.  A BLANK SORT-FIELD NAME MEANS "DO NOT          
023500*    SORT" AND IS NOT AN ERROR.                                           
023600*                                                                         
023700 3200-VALIDAR-NOMBRE-CAMPO-ORDEN.                                         
023800     IF CS-INPUT-TEXT (1:15) = SPACES                                     
023900         GO TO 3200-EXIT                                                  
024000     END-IF.                                                              
024100     SET CS-FIELD-INVALID TO TRUE.                                        
024200     SET CS-FIELD-NAME-IX TO 1.                                           
024300*    LINEAR SCAN OF THE CALLER'S OWN FIELD-NAME LIST - TEN SLOTS          
024400*    AT MOST, SO A TABLE SEARCH VERB WOULD BE OVERKILL FOR WHAT           
024500*    A SIMPLE GO TO LOOP HANDLES IN A FEW COMPARES.                       
024600 3210-BUSCAR-NOMBRE-CAMPO.                                                
024700     IF CS-FIELD-NAME-IX GREATER THAN CS-VALID-FIELD-COUNT                
024800*        RAN OFF THE END OF THE LIST WITHOUT A MATCH - THE NAME           
024900*        ON THE CARD IS NOT ONE THIS COMMAND KNOWS ABOUT.                 
025000         MOVE "SORT FIELD NAME NOT RECOGNIZED" TO CS-ERROR-MESSAGE        
025100         SET CS-COMMAND-INVALID TO TRUE                                   
025200         GO TO 3200-EXIT                                                  
025300     END-IF.                                                              
025400     IF CS-INPUT-TEXT (1:15) = CS-VALID-FIELD-ENTRY (CS-FIELD-NAME-IX)    
025500         SET CS-FIELD-VALID TO TRUE                                       
025600         GO TO 3200-EXIT                                                  
025700     END-IF.                                                              
025800     SET CS-FIELD-NAME-IX UP BY 1.                                        
025900     GO TO 3210-BUSCAR-NOMBRE-CAMPO.                                      
026000 3200-EXIT.                                                               
026100     EXIT.                                                                
026200*                                                                         
026300*    3900 - UPPERCASES CS-FOLD-WORK-AREA FOR A CASE-INSENSITIVE           
026400*    MEDICINE-NAME COMPARE.  ADDED WHEN TICKET PH-0447 FOUND              
026500*    "ASPIRINA" AND "aspirina" BATCHES BEING TREATED AS TWO               
026600*    DIFFERENT MEDICINES BY THE OLD SAME-NAME LOOKUP - THE                
026700*    OPERATOR HAD TYPED ONE PURCHASE INVOICE IN CAPS AND THE              
026800*    NEXT ONE MIXED CASE.  INSPECT ... CONVERTING IS USED                 
026900*    INSTEAD OF AN INTRINSIC FUNCTION SINCE THIS COMPILER'S               
027000*    RUN-TIME LIBRARY PREDATES FUNCTION UPPER-CASE.                       
027100*                                                                         
027200 3900-CONVERTIR-A-MAYUSCULAS.                                             
027300     INSPECT CS-FOLD-WORK-AREA                                            
027400         CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
027500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
027600 3900-EXIT.                                                               
027700     EXIT.                                                                
