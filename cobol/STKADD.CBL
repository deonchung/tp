000100*****************************************************************         
000200*  PROGRAM ......  STKADD                                                 
000300*  SHOP ........   FARMACIA CENTRAL - DEPTO DE SISTEMAS                   
000400*  PURPOSE .....   ADDS A NEW MEDICINE STOCK BATCH, OR TOPS UP AN         
000500*                  EXISTING BATCH OF THE SAME MEDICINE, ONTO THE          
000600*                  STOCK FILE.  ONE CONTROL CARD PER BATCH TO BE          
000700*                  ADDED - THIS STEP MAY PROCESS SEVERAL CARDS IN         
000800*                  ONE RUN OF THE NIGHTLY STOCK JOB.  A "BATCH"           
000900*                  IS ONE ROW OF STOCKFIL: SAME MEDICINE NAME CAN         
001000*                  APPEAR ON SEVERAL ROWS WITH DIFFERENT EXPIRY           
001100*                  DATES, PRICES, AND QUANTITIES - THAT IS HOW            
001200*                  THIS SHOP HAS ALWAYS TRACKED PURCHASE LOTS.            
001300*-----------------------------------------------------------------        
001400*  CHANGE LOG                                                             
001500*     06/12/88  C.RUZ    ORIGINAL - GREW OUT OF THE OLD OPCION-1          
001600*                         PURCHASE-INVOICE SCREEN, MINUS THE              
001700*                         INVOICE AND LABORATORY BOOKKEEPING THAT         
001800*                         SCREEN ALSO DID.  ONLY THE MEDICAMENTOS         
001900*                         SIDE OF THAT SCREEN SURVIVES HERE.              
002000*     14/03/89  C.RUZ    ADDED THE TOP-UP PATH - A SECOND BATCH           
002100*                         OF A MEDICINE ALREADY ON FILE NO LONGER         
002200*                         NEEDS ITS OWN DESCRIPTION/MAX-QUANTITY;         
002300*                         BEFORE THIS CHANGE EVERY TOP-UP CARD HAD        
002400*                         TO RETYPE THE SAME DESCRIPTION TEXT.            
002500*     22/09/90  C.RUZ    CEILING CHECK NOW SUMS ALL BATCHES OF            
002600*                         THE MEDICINE, NOT JUST THE FIRST ONE            
002700*                         FOUND ON FILE (PR 90-114) - A MEDICINE          
002800*                         WITH THREE BATCHES WAS ONLY BEING               
002900*                         CHECKED AGAINST ONE OF THEM.                    
003000*     11/07/92  J.SOTO   EXPIRY-DATE MUST NOT BE EARLIER THAN ANY         
003100*                         BATCH ALREADY ON FILE FOR THE MEDICINE -        
003200*                         A NEWER PURCHASE ARRIVING WITH AN OLDER         
003300*                         EXPIRY THAN STOCK ALREADY ON THE SHELF          
003400*                         USUALLY MEANS THE INVOICE DATE WAS              
003500*                         KEYED WRONG.                                    
003600*     30/01/94  J.SOTO   CASE-INSENSITIVE MEDICINE-NAME MATCH -           
003700*                         "ASPIRINA" AND "aspirina" WERE BEING            
003800*                         FILED AS TWO DIFFERENT MEDICINES BY THE         
003900*                         SAME-NAME LOOKUP, EACH WITH ITS OWN             
004000*                         CEILING, WHICH DEFEATED THE WHOLE POINT         
004100*                         OF A SHARED CEILING.                            
004200*     19/11/96  M.DIAZ   MOVED PARAMETER CHECKING OUT TO THE              
004300*                         SHARED CMDSYN COPYBOOK, SO THIS PROGRAM         
004400*                         AND THE OTHER THREE COMMAND PROGRAMS ALL        
004500*                         VALIDATE A NUMERIC FIELD THE SAME WAY.          
004600*     30/11/98  R.PENA   Y2K - STOCK-RECORD EXPIRY DATE COLLAPSED         
004700*                         FROM THREE TWO-DIGIT FIELDS TO ONE              
004800*                         CCYYMMDD FIELD.  CONTROL CARD LAYOUT            
004900*                         CHANGED TO MATCH - AP-EXPIRY-DATE IS NOW        
005000*                         EIGHT BYTES, NOT SIX.                           
005100*     14/06/99  R.PENA   POST-Y2K CLEANUP - VERIFIED CENTURY              
005200*                         ROLLOVER ON THE EXPIRY COMPARE DID NOT          
005300*                         NEED A SEPARATE WINDOWING RULE SINCE THE        
005400*                         CARD ALREADY CARRIES A FULL FOUR-DIGIT          
005500*                         YEAR.                                           
005600*     08/02/01  R.PENA   TICKET PH-0290 - EXTEND-MODE OPEN WAS            
005700*                         LEAVING THE FILE STATUS UNCHECKED, SO A         
005800*                         FULL DISK WOULD SILENTLY DROP A BATCH.          
005900*     19/08/03  L.VEGA   TICKET PH-0447 - CORRELATIVE STOCK-ID            
006000*                         NOW COUNTS THE FILE ON EVERY CARD, NOT          
006100*                         JUST ONCE AT JOB START, SO TWO CARDS IN         
006200*                         THE SAME RUN NO LONGER COLLIDE ON THE           
006300*                         SAME NEW STOCK-ID.                              
006400*     19/08/03  L.VEGA   TICKET PH-0447 ALSO ADDED THE RUN-WIDE           
006500*                         WS-CARDS-READ-COUNT 77-LEVEL BELOW AND          
006600*                         THE BANNER LINE PRINTED AROUND EACH             
006700*                         CONFIRMATION, MATCHING THE UNDERLINE            
006800*                         HABIT OPCION-1 ALWAYS USED ON ITS OWN           
006900*                         SCREEN CONFIRMATIONS.                           
007000*****************************************************************         
007100 IDENTIFICATION DIVISION.                                                 
007200 PROGRAM-ID.  STKADD.                                                     
007300 AUTHOR.  C.RUZ.                                                          
007400 INSTALLATION.  FARMACIA CENTRAL - DEPTO DE SISTEMAS.                     
007500 DATE-WRITTEN.  06/12/88.                                                 
007600 DATE-COMPILED.                                                           
007700 SECURITY.  INTERNAL USE ONLY - PHARMACY STOCK DATA.                      
007800*                                                                         
007900*    ENVIRONMENT DIVISION - C01 IS TOP-OF-FORM IS CARRIED OVER            
008000*    FROM THE OLD SCREEN PROGRAMS EVEN THOUGH THIS STEP NO LONGER         
008100*    SPOOLS A PAGED REPORT; IT COSTS NOTHING TO LEAVE IT DECLARED         
008200*    AND EVERY PROGRAM IN THIS SHOP DECLARES IT BY HABIT.                 
008300*                                                                         
008400 ENVIRONMENT DIVISION.                                                    
008500 CONFIGURATION SECTION.                                                   
008600 SPECIAL-NAMES.                                                           
008700     C01 IS TOP-OF-FORM.                                                  
008800*                                                                         
008900 INPUT-OUTPUT SECTION.                                                    
009000 FILE-CONTROL.                                                            
009100*    ADDCARD - THE CONTROL-CARD FILE FOR THIS STEP.  ONE CARD             
009200*    PER MEDICINE BATCH TO ADD, READ IN ORDER, END OF FILE ENDS           
009300*    THE RUN.                                                             
009400     SELECT ADD-PARM-FILE  ASSIGN TO ADDCARD                              
009500         ORGANIZATION IS SEQUENTIAL                                       
009600         FILE STATUS IS WS-ADDCARD-STATUS.                                
009700*    STOCKFIL - THE MEDICINE STOCK MASTER.  OPENED INPUT TO SUM           
009800*    EXISTING BATCHES, THEN REOPENED EXTEND TO APPEND THE NEW             
009900*    ROW - SEE 0400 AND 0800 BELOW FOR WHY IT IS OPENED TWICE.            
010000     SELECT STOCK-FILE     ASSIGN TO STOCKFIL                             
010100         ORGANIZATION IS SEQUENTIAL                                       
010200         FILE STATUS IS WS-STOCK-STATUS.                                  
010300*                                                                         
010400 DATA DIVISION.                                                           
010500 FILE SECTION.                                                            
010600*                                                                         
010700*    CONTROL CARD - ONE PER MEDICINE BATCH TO BE ADDED.  A BLANK          
010800*    FIELD MEANS THAT PARAMETER WAS NOT SUPPLIED ON THIS CARD -           
010900*    ADDCOMMAND DECLARES ALL SIX FIELDS REQUIRED, SO A BLANK ONE          
011000*    ALWAYS FAILS 2000-VERIFICAR-REQUERIDOS IN THE SHARED                 
011100*    COPYBOOK, EXCEPT DESCRIPTION/MAX-QUANTITY ON A TOP-UP CARD,          
011200*    WHICH ARE STILL REQUIRED TO BE PRESENT BUT ARE THROWN AWAY           
011300*    IN FAVOUR OF THE EXISTING BATCH'S VALUES.                            
011400*                                                                         
011500 FD  ADD-PARM-FILE                                                        
011600     LABEL RECORDS ARE STANDARD.                                          
011700 01  ADD-PARM-CARD.                                                       
011800     05  AP-NAME                 PIC X(30).                               
011900     05  AP-PRICE                PIC X(09).                               
012000     05  AP-QUANTITY             PIC X(07).                               
012100     05  AP-EXPIRY-DATE          PIC X(08).                               
012200     05  AP-DESCRIPTION          PIC X(60).                               
012300     05  AP-MAX-QUANTITY         PIC X(07).                               
012400*        PADS THE CARD OUT TO A ROUND 130 BYTES, MATCHING                 
012500*        STOCK-RECORD'S OWN WIDTH BELOW - A SHOP HABIT OF                 
012600*        KEEPING RELATED RECORDS THE SAME PHYSICAL SIZE.                  
012700     05  FILLER                  PIC X(09).                               
012800*                                                                         
012900*    STOCK-RECORD - ONE ROW PER PURCHASE BATCH.  ST-STOCK-ID IS           
013000*    THE CORRELATIVE KEY ASSIGNED BY 0700 BELOW; ST-MEDICINE-NAME         
013100*    IS THE COMMON KEY USED TO GROUP BATCHES OF THE SAME MEDICINE         
013200*    FOR THE CEILING CHECK.                                               
013300*                                                                         
013400 FD  STOCK-FILE                                                           
013500     LABEL RECORDS ARE STANDARD.                                          
013600 01  STOCK-RECORD.                                                        
013700     05  ST-STOCK-ID              PIC 9(05).                              
013800     05  ST-MEDICINE-NAME         PIC X(30).                              
013900*        ZONED DISPLAY, NOT PACKED - THIS SHOP HAS NEVER PACKED           
014000*        A MONEY FIELD, EVEN ON THE OLDER INVOICE PROGRAMS.               
014100     05  ST-PRICE                 PIC S9(05)V99.                          
014200     05  ST-QUANTITY              PIC S9(07).                             
014300*        EXPIRY DATE - CCYY/MM/DD GROUP, PLUS A FLAT REDEFINES            
014400*        SO THE WHOLE DATE CAN BE COMPARED AS ONE NUMBER RATHER           
014500*        THAN THREE SEPARATE COMPARES.  SEE THE Y2K ENTRY ABOVE.          
014600     05  ST-EXPIRY-DATE.                                                  
014700         10  ST-EXPIRY-CCYY       PIC 9(04).                              
014800         10  ST-EXPIRY-MM         PIC 9(02).                              
014900         10  ST-EXPIRY-DD         PIC 9(02).                              
015000     05  ST-EXPIRY-DATE-N REDEFINES ST-EXPIRY-DATE                        
015100                                  PIC 9(08).                              
015200     05  ST-DESCRIPTION           PIC X(60).                              
015300*        THE OLD LOW-STOCK-THRESHOLD FIELD FROM THE VENCIDOS              
015400*        SCREENS, REPURPOSED AS THE STOCK CEILING FOR THIS SYSTEM.        
015500     05  ST-MAX-QUANTITY          PIC 9(07).                              
015600     05  FILLER                   PIC X(06).                              
015700*                                                                         
015800 WORKING-STORAGE SECTION.                                                 
015900*                                                                         
016000*    RUN-WIDE COUNTER, CARRIED AS A 77-LEVEL PER SHOP HABIT (SEE          
016100*    OPCION-1'S NUMERO-CORRELATIVO) - COUNTS EVERY CARD THE               
016200*    PROGRAM READS THIS RUN, ACCEPTED OR REJECTED, AND IS PRINTED         
016300*    ON THE END-OF-JOB LINE IN 9900 SO THE OPERATOR CAN CROSS-            
016400*    CHECK IT AGAINST THE NUMBER OF CARDS PUNCHED FOR THE RUN.            
016500*                                                                         
016600 77  WS-CARDS-READ-COUNT          PIC 9(05)  COMP VALUE ZERO.             
016700*                                                                         
016800*    UNDERLINE BANNER FOR THE CONFIRMATION LISTING - THE SAME             
016900*    ALL-DASH LINE OPCION-1'S SCREEN CONFIRMATION USED TO DRAW            
017000*    UNDER THE ACCEPTED-BATCH MESSAGE, NOW PRINTED AROUND THE             
017100*    DISPLAY CONFIRMATION SINCE THIS STEP RUNS UNATTENDED.                
017200*                                                                         
017300 77  WS-BANNER-LINE               PIC X(80)  VALUE ALL "-".               
017400*                                                                         
017500*    SWITCHES.                                                            
017600*                                                                         
017700 01  WS-SWITCHES.                                                         
017800*        SET WHEN ADDCARD HAS NO MORE CARDS - CARRIED FOR SHOP            
017900*        HABIT EVEN THOUGH THE MAIN LOOP BELOW TESTS THE READ'S           
018000*        OWN AT END CLAUSE DIRECTLY RATHER THAN THIS SWITCH.              
018100     05  WS-ADDCARD-EOF-SWITCH    PIC X       VALUE "N".                  
018200         88  WS-ADDCARD-EOF                   VALUE "Y".                  
018300*        OVERALL VALIDITY OF THE CARD CURRENTLY BEING PROCESSED -         
018400*        GOES INVALID THE MOMENT ANY CHECK IN 0300 FAILS.                 
018500     05  WS-CARD-VALID-SWITCH     PIC X       VALUE "Y".                  
018600         88  WS-CARD-VALID                    VALUE "Y".                  
018700         88  WS-CARD-INVALID                  VALUE "N".                  
018800*        SET BY 0400/0410 WHEN AT LEAST ONE BATCH OF THE CARD'S           
018900*        MEDICINE NAME IS ALREADY ON STOCKFIL - CONTROLS WHETHER          
019000*        THIS IS A TOP-UP (INHERIT DESCRIPTION/MAX-QUANTITY) OR A         
019100*        BRAND-NEW MEDICINE (TAKE THEM FROM THE CARD).                    
019200     05  WS-MEDICINE-FOUND-SWITCH PIC X       VALUE "N".                  
019300         88  WS-MEDICINE-FOUND                VALUE "Y".                  
019400         88  WS-MEDICINE-NOT-FOUND            VALUE "N".                  
019500*                                                                         
019600*    FILE-STATUS FIELDS - CHECKED AFTER EVERY OPEN/WRITE SO A             
019700*    FULL DISK OR MISSING FILE IS CAUGHT RATHER THAN SILENTLY             
019800*    IGNORED, PER THE PH-0290 FIX NOTED ABOVE.                            
019900*                                                                         
020000 01  WS-FILE-STATUS-FIELDS.                                               
020100     05  WS-ADDCARD-STATUS        PIC XX.                                 
020200         88  WS-ADDCARD-OK                    VALUE "00".                 
020300     05  WS-STOCK-STATUS          PIC XX.                                 
020400         88  WS-STOCK-OK                      VALUE "00".                 
020500*                                                                         
020600*    COUNTERS - ALL COMP SINCE THEY ARE PURE WORK FIELDS, NEVER           
020700*    PRINTED WITHOUT AN EDIT MOVE FIRST.                                  
020800*                                                                         
020900 01  WS-COUNTERS.                                                         
021000*        HOW MANY ROWS STOCKFIL HAD WHEN 0400 SCANNED IT FOR THIS         
021100*        CARD - THE CORRELATIVE-ID SOURCE IN 0700 BELOW.                  
021200     05  WS-RECORD-COUNT          PIC 9(05)   COMP VALUE ZERO.            
021300     05  WS-NEXT-STOCK-ID         PIC 9(05)   COMP VALUE ZERO.            
021400*        HOW MANY BATCHES THIS RUN HAS SUCCESSFULLY WRITTEN -             
021500*        PRINTED ON EVERY CONFIRMATION LINE SO THE OPERATOR SEES          
021600*        A RUNNING TOTAL WITHOUT WAITING FOR END OF JOB.                  
021700     05  WS-ROWS-WRITTEN          PIC 9(05)   COMP VALUE ZERO.            
021800*                                                                         
021900*    ACCUMULATORS BUILT BY THE 0400/0410 STOCK-TOTAL SCAN.                
022000*                                                                         
022100 01  WS-ACCUMULATORS.                                                     
022200*        SUM OF QUANTITY OVER EVERY EXISTING BATCH OF THE CARD'S          
022300*        MEDICINE NAME - COMPARED AGAINST THE CEILING IN 0500.            
022400     05  WS-TOTAL-STOCK           PIC S9(07)  VALUE ZERO.                 
022500*        LATEST EXPIRY DATE SEEN AMONG THOSE SAME BATCHES -               
022600*        COMPARED AGAINST THE CARD'S OWN EXPIRY IN 0600.                  
022700     05  WS-MAX-EXPIRY-DATE       PIC 9(08)   VALUE ZERO.                 
022800*                                                                         
022900*    TOP-UP INHERITANCE VALUES - CAPTURED FROM THE FIRST MATCHING         
023000*    BATCH FOUND ON FILE, USED INSTEAD OF THE CARD'S OWN                  
023100*    DESCRIPTION/MAX-QUANTITY WHEN WS-MEDICINE-FOUND IS TRUE.             
023200*                                                                         
023300 01  WS-EXISTING-BATCH-DATA.                                              
023400     05  WS-EXIST-DESCRIPTION     PIC X(60)   VALUE SPACES.               
023500     05  WS-EXIST-MAX-QUANTITY    PIC 9(07)   VALUE ZERO.                 
023600*                                                                         
023700*    UPPERCASED COPIES OF THE CARD NAME AND WHATEVER FILE-RECORD          
023800*    NAME IS CURRENTLY BEING COMPARED - BOTH FOLDED THROUGH               
023900*    CMDSYNP'S 3900 PARAGRAPH SO "ASPIRINA" MATCHES "aspirina"            
024000*    PER THE 1994 FIX NOTED IN THE CHANGE LOG.                            
024100*                                                                         
024200 01  WS-COMPARE-NAMES.                                                    
024300     05  WS-CARD-NAME-UPPER       PIC X(30)   VALUE SPACES.               
024400     05  WS-FILE-NAME-UPPER       PIC X(30)   VALUE SPACES.               
024500*                                                                         
024600*    PARSED CARD VALUES, PICKED UP FROM CMDSYNW'S CS-WORK-*               
024700*    RESULT FIELDS AFTER EACH CALL TO 3000-VALIDAR-OPCIONALES.            
024800*                                                                         
024900 01  WS-NEW-VALUES.                                                       
025000     05  WS-NEW-PRICE             PIC S9(05)V99 VALUE ZERO.               
025100     05  WS-NEW-QUANTITY          PIC S9(07)  VALUE ZERO.                 
025200     05  WS-NEW-MAX-QUANTITY      PIC 9(07)   VALUE ZERO.                 
025300*                                                                         
025400*    PARSED EXPIRY DATE - GROUP FORM PLUS A FLAT REDEFINES SO IT          
025500*    CAN BE COMPARED AGAINST WS-MAX-EXPIRY-DATE AS ONE NUMBER IN          
025600*    0600, THE SAME REDEFINES TRICK USED ON STOCK-RECORD ITSELF.          
025700*                                                                         
025800 01  WS-NEW-EXPIRY-DATE-GRP.                                              
025900     05  WS-NEW-EXPIRY-CCYY       PIC 9(04)   VALUE ZERO.                 
026000     05  WS-NEW-EXPIRY-MM         PIC 9(02)   VALUE ZERO.                 
026100     05  WS-NEW-EXPIRY-DD         PIC 9(02)   VALUE ZERO.                 
026200 01  WS-NEW-EXPIRY-DATE REDEFINES WS-NEW-EXPIRY-DATE-GRP                  
026300                                  PIC 9(08).                              
026400*                                                                         
026500*    PRINT LINE FOR THE ADD CONFIRMATION - THIS SHOP DISPLAYS             
026600*    STRAIGHT TO SYSOUT, IT HAS NEVER SPOOLED A REAL PRINT FILE           
026700*    FOR ANY OF THE FOUR OPCION SCREENS EITHER, SO THE HABIT              
026800*    CARRIES STRAIGHT OVER TO A BATCH STEP.                               
026900*                                                                         
027000 01  WS-PRINT-LINE.                                                       
027100     05  FILLER                   PIC X(01)   VALUE SPACE.                
027200     05  WS-PR-STOCK-ID           PIC ZZZZ9.                              
027300     05  FILLER                   PIC X(02)   VALUE SPACES.               
027400     05  WS-PR-NAME               PIC X(30).                              
027500     05  FILLER                   PIC X(02)   VALUE SPACES.               
027600     05  WS-PR-PRICE              PIC ZZZZ9.99.                           
027700     05  FILLER                   PIC X(02)   VALUE SPACES.               
027800     05  WS-PR-QUANTITY           PIC ------9.                            
027900     05  FILLER                   PIC X(02)   VALUE SPACES.               
028000     05  WS-PR-EXPIRY             PIC 9(08).                              
028100     05  FILLER                   PIC X(02)   VALUE SPACES.               
028200     05  WS-PR-DESCRIPTION        PIC X(30).                              
028300     05  FILLER                   PIC X(02)   VALUE SPACES.               
028400     05  WS-PR-MAX-QTY            PIC ZZZZZZ9.                            
028500*                                                                         
028600     COPY CMDSYNW.                                                        
028700*                                                                         
028800 PROCEDURE DIVISION.                                                      
028900*                                                                         
029000*    0100 - JOB ENTRY POINT.  OPENS THE CONTROL-CARD FILE AND             
029100*    FALLS STRAIGHT INTO THE READ LOOP; STOCKFIL IS OPENED AND            
029200*    CLOSED ONCE PER CARD FURTHER DOWN, NOT HERE, SINCE 0400              
029300*    NEEDS A FRESH INPUT PASS FOR EVERY CARD.                             
029400*                                                                         
029500 0100-INICIO.                                                             
029600     PERFORM 0110-ABRIR-ARCHIVOS THRU 0110-EXIT.                          
029700     GO TO 0200-LEER-TARJETA-PARM.                                        
029800 0100-EXIT.                                                               
029900     EXIT.                                                                
030000*                                                                         
030100 0110-ABRIR-ARCHIVOS.                                                     
030200     OPEN INPUT ADD-PARM-FILE.                                            
030300     IF NOT WS-ADDCARD-OK                                                 
030400         DISPLAY "STKADD: CANNOT OPEN ADDCARD, STATUS "                   
030500             WS-ADDCARD-STATUS                                            
030600         GO TO 9900-FIN-DE-TRABAJO                                        
030700     END-IF.                                                              
030800 0110-EXIT.                                                               
030900     EXIT.                                                                
031000*                                                                         
031100*    MAIN CARD LOOP - ONE PASS OF THIS LOOP PER BATCH TO ADD.             
031200*    THE STOCK FILE IS RE-SCANNED FOR EVERY CARD SO A LATER CARD          
031300*    IN THE SAME RUN SEES BATCHES ADDED BY AN EARLIER CARD - THIS         
031400*    IS WHAT TICKET PH-0447 FIXED, SEE THE CHANGE LOG ABOVE.              
031500*    LOOPS VIA GO TO, NOT AN INLINE PERFORM, PER SHOP STYLE.              
031600*                                                                         
031700 0200-LEER-TARJETA-PARM.                                                  
031800     READ ADD-PARM-FILE INTO ADD-PARM-CARD                                
031900         AT END GO TO 9900-FIN-DE-TRABAJO                                 
032000     END-READ.                                                            
032100     ADD 1 TO WS-CARDS-READ-COUNT.                                        
032200     PERFORM 0300-PROCESAR-TARJETA THRU 0300-EXIT.                        
032300     GO TO 0200-LEER-TARJETA-PARM.                                        
032400*                                                                         
032500*    0300 - PER-CARD DISPATCHER.  VALIDATES THE CARD, THEN - ONLY         
032600*    WHEN THE MEDICINE ALREADY HAS BATCHES ON FILE - RUNS THE             
032700*    CEILING AND EXPIRY CHECKS AGAINST THOSE BATCHES.  A BRAND            
032800*    NEW MEDICINE HAS NOTHING TO CHECK AGAINST, SO THOSE TWO              
032900*    STEPS ARE SKIPPED FOR IT.  ANY REJECTION SHORT-CIRCUITS              
033000*    STRAIGHT TO 0300-EXIT VIA GO TO, SKIPPING THE WRITE.                 
033100*                                                                         
033200 0300-PROCESAR-TARJETA.                                                   
033300     PERFORM 0310-VALIDAR-TARJETA THRU 0310-EXIT.                         
033400     IF WS-CARD-INVALID                                                   
033500         PERFORM 9000-RECHAZAR-TARJETA THRU 9000-EXIT                     
033600         GO TO 0300-EXIT                                                  
033700     END-IF.                                                              
033800     PERFORM 0400-CALCULAR-STOCK-TOTAL THRU 0400-EXIT.                    
033900     IF WS-MEDICINE-FOUND                                                 
034000         PERFORM 0500-VALIDAR-TOPE-CANTIDAD THRU 0500-EXIT                
034100         IF WS-CARD-INVALID                                               
034200             PERFORM 9000-RECHAZAR-TARJETA THRU 9000-EXIT                 
034300             GO TO 0300-EXIT                                              
034400         END-IF                                                           
034500         PERFORM 0600-VALIDAR-FECHA-VENCIMIENTO THRU 0600-EXIT            
034600         IF WS-CARD-INVALID                                               
034700             PERFORM 9000-RECHAZAR-TARJETA THRU 9000-EXIT                 
034800             GO TO 0300-EXIT                                              
034900         END-IF                                                           
035000     END-IF.                                                              
035100     PERFORM 0700-ASIGNAR-CORRELATIVO THRU 0700-EXIT.                     
035200     PERFORM 0750-CONSTRUIR-REGISTRO-NUEVO THRU 0750-EXIT.                
035300     PERFORM 0800-GRABAR-REGISTRO THRU 0800-EXIT.                         
035400     PERFORM 0850-IMPRIMIR-CONFIRMACION THRU 0850-EXIT.                   
035500 0300-EXIT.                                                               
035600     EXIT.                                                                
035700*                                                                         
035800*    0310 - REQUIRED-PARAMETER CHECK AND PER-FIELD VALIDATION.            
035900*    ADDCOMMAND ALWAYS DECLARES ALL SIX PARAMETERS REQUIRED, EVEN         
036000*    ON A TOP-UP CARD WHERE DESCRIPTION/MAX-QUANTITY END UP BEING         
036100*    DISCARDED IN FAVOUR OF THE EXISTING BATCH'S VALUES - THE             
036200*    CARD STILL HAS TO CARRY SOMETHING IN THOSE COLUMNS, EVEN IF          
036300*    0750 THROWS IT AWAY, SO THE OPERATOR NEVER LEAVES THEM               
036400*    BLANK BY MISTAKE ON A BRAND-NEW MEDICINE'S CARD.                     
036500*                                                                         
036600 0310-VALIDAR-TARJETA.                                                    
036700     SET CS-COMMAND-VALID TO TRUE.                                        
036800     MOVE 6 TO CS-REQUIRED-COUNT.                                         
036900     PERFORM 0320-CONTAR-SUMINISTRADOS THRU 0320-EXIT.                    
037000     PERFORM 2000-VERIFICAR-REQUERIDOS THRU 2000-EXIT.                    
037100     IF CS-COMMAND-VALID                                                  
037200         PERFORM 0330-VALIDAR-CAMPOS THRU 0330-EXIT                       
037300     END-IF.                                                              
037400     IF CS-COMMAND-INVALID                                                
037500         SET WS-CARD-INVALID TO TRUE                                      
037600     ELSE                                                                 
037700         SET WS-CARD-VALID TO TRUE                                        
037800     END-IF.                                                              
037900 0310-EXIT.                                                               
038000     EXIT.                                                                
038100*                                                                         
038200*    0320 - COUNTS HOW MANY OF THE SIX CARD FIELDS ARE NON-BLANK,         
038300*    FOR THE REQUIRED-PARAMETER COMPARE IN THE SHARED COPYBOOK.           
038400*    SIX SEPARATE IFS RATHER THAN A TABLE LOOP SINCE THE FIELDS           
038500*    ARE DIFFERENT WIDTHS AND THERE ARE ONLY SIX OF THEM.                 
038600*                                                                         
038700 0320-CONTAR-SUMINISTRADOS.                                               
038800     MOVE ZERO TO CS-SUPPLIED-COUNT.                                      
038900     IF AP-NAME NOT = SPACES                                              
039000         ADD 1 TO CS-SUPPLIED-COUNT                                       
039100     END-IF.                                                              
039200     IF AP-PRICE NOT = SPACES                                             
039300         ADD 1 TO CS-SUPPLIED-COUNT                                       
039400     END-IF.                                                              
039500     IF AP-QUANTITY NOT = SPACES                                          
039600         ADD 1 TO CS-SUPPLIED-COUNT                                       
039700     END-IF.                                                              
039800     IF AP-EXPIRY-DATE NOT = SPACES                                       
039900         ADD 1 TO CS-SUPPLIED-COUNT                                       
040000     END-IF.                                                              
040100     IF AP-DESCRIPTION NOT = SPACES                                       
040200         ADD 1 TO CS-SUPPLIED-COUNT                                       
040300     END-IF.                                                              
040400     IF AP-MAX-QUANTITY NOT = SPACES                                      
040500         ADD 1 TO CS-SUPPLIED-COUNT                                       
040600     END-IF.                                                              
040700 0320-EXIT.                                                               
040800     EXIT.                                                                
040900*                                                                         
041000*    0330 - RUNS EACH SUPPLIED FIELD THROUGH THE SHARED VALIDATOR         
041100*    IN CMDSYNP, ONE FIELD CODE AT A TIME, AND PICKS UP THE               
041200*    PARSED RESULT INTO THIS PROGRAM'S OWN WS-NEW-* FIELDS.  THE          
041300*    ORDER HERE MATCHES THE CARD LAYOUT LEFT TO RIGHT.                    
041400*                                                                         
041500 0330-VALIDAR-CAMPOS.                                                     
041600     MOVE AP-NAME TO CS-INPUT-TEXT.                                       
041700     SET CS-FIELD-IS-NAME TO TRUE.                                        
041800     PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT.                      
041900     MOVE AP-PRICE TO CS-INPUT-TEXT.                                      
042000     SET CS-FIELD-IS-PRICE TO TRUE.                                       
042100     PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT.                      
042200     MOVE CS-WORK-PRICE TO WS-NEW-PRICE.                                  
042300     MOVE AP-QUANTITY TO CS-INPUT-TEXT.                                   
042400     SET CS-FIELD-IS-QUANTITY TO TRUE.                                    
042500     PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT.                      
042600     MOVE CS-WORK-QUANTITY TO WS-NEW-QUANTITY.                            
042700     MOVE AP-EXPIRY-DATE TO CS-INPUT-TEXT.                                
042800     SET CS-FIELD-IS-EXPIRY-DATE TO TRUE.                                 
042900     PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT.                      
043000     MOVE CS-WORK-EXPIRY-DATE TO WS-NEW-EXPIRY-DATE-GRP.                  
043100     MOVE AP-DESCRIPTION TO CS-INPUT-TEXT.                                
043200     SET CS-FIELD-IS-DESCRIPTION TO TRUE.                                 
043300     PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT.                      
043400     MOVE AP-MAX-QUANTITY TO CS-INPUT-TEXT.                               
043500     SET CS-FIELD-IS-MAX-QUANTITY TO TRUE.                                
043600     PERFORM 3000-VALIDAR-OPCIONALES THRU 3000-EXIT.                      
043700     MOVE CS-WORK-MAX-QUANTITY TO WS-NEW-MAX-QUANTITY.                    
043800 0330-EXIT.                                                               
043900     EXIT.                                                                
044000*                                                                         
044100*    0400 - TOTAL-STOCK COMPUTATION (BUSINESS RULE).  SPINS THE           
044200*    WHOLE STOCK FILE THE WAY OPCION-3 USED TO SPIN MEDICAMENTOS          
044300*    INTO ITS DERIVED STOCK-CRITICO FILE, BUT HERE WE ONLY                
044400*    ACCUMULATE - WE ARE NOT BUILDING A SECOND FILE.  RUNS ONCE           
044500*    PER CARD SO A CARD PROCESSED LATER IN THE SAME RUN SEES              
044600*    STOCK WRITTEN BY AN EARLIER CARD.                                    
044700*                                                                         
044800 0400-CALCULAR-STOCK-TOTAL.                                               
044900     MOVE ZERO TO WS-TOTAL-STOCK.                                         
045000     MOVE ZERO TO WS-MAX-EXPIRY-DATE.                                     
045100     MOVE ZERO TO WS-RECORD-COUNT.                                        
045200     SET WS-MEDICINE-NOT-FOUND TO TRUE.                                   
045300     MOVE AP-NAME TO CS-FOLD-WORK-AREA.                                   
045400     PERFORM 3900-CONVERTIR-A-MAYUSCULAS THRU 3900-EXIT.                  
045500     MOVE CS-FOLD-WORK-AREA TO WS-CARD-NAME-UPPER.                        
045600     OPEN INPUT STOCK-FILE.                                               
045700     PERFORM 0410-LEER-STOCK-SIGUIENTE THRU 0410-EXIT.                    
045800 0400-EXIT.                                                               
045900     EXIT.                                                                
046000*                                                                         
046100*    0410 - READS STOCKFIL TO EOF, COUNTING EVERY ROW (FOR THE            
046200*    CORRELATIVE-ID IN 0700) AND ACCUMULATING ONLY THE ROWS THAT          
046300*    MATCH THE CARD'S MEDICINE NAME (CASE-INSENSITIVE).  THE              
046400*    FIRST MATCHING ROW FOUND ALSO DONATES ITS DESCRIPTION AND            
046500*    MAX-QUANTITY TO THE TOP-UP-INHERITANCE FIELDS.                       
046600*                                                                         
046700 0410-LEER-STOCK-SIGUIENTE.                                               
046800     READ STOCK-FILE INTO STOCK-RECORD                                    
046900         AT END GO TO 0410-FIN                                            
047000     END-READ.                                                            
047100     ADD 1 TO WS-RECORD-COUNT.                                            
047200     MOVE ST-MEDICINE-NAME TO CS-FOLD-WORK-AREA.                          
047300     PERFORM 3900-CONVERTIR-A-MAYUSCULAS THRU 3900-EXIT.                  
047400     MOVE CS-FOLD-WORK-AREA TO WS-FILE-NAME-UPPER.                        
047500     IF WS-FILE-NAME-UPPER = WS-CARD-NAME-UPPER                           
047600         ADD ST-QUANTITY TO WS-TOTAL-STOCK                                
047700         IF ST-EXPIRY-DATE-N GREATER THAN WS-MAX-EXPIRY-DATE              
047800             MOVE ST-EXPIRY-DATE-N TO WS-MAX-EXPIRY-DATE                  
047900         END-IF                                                           
048000         IF WS-MEDICINE-NOT-FOUND                                         
048100             SET WS-MEDICINE-FOUND TO TRUE                                
048200             MOVE ST-DESCRIPTION TO WS-EXIST-DESCRIPTION                  
048300             MOVE ST-MAX-QUANTITY TO WS-EXIST-MAX-QUANTITY                
048400         END-IF                                                           
048500     END-IF.                                                              
048600     GO TO 0410-LEER-STOCK-SIGUIENTE.                                     
048700 0410-FIN.                                                                
048800     CLOSE STOCK-FILE.                                                    
048900 0410-EXIT.                                                               
049000     EXIT.                                                                
049100*                                                                         
049200*    0500 - CEILING CHECK (BUSINESS RULE).  THE NEW BATCH'S               
049300*    QUANTITY PLUS WHATEVER IS ALREADY ON FILE FOR THIS MEDICINE          
049400*    MUST NOT EXCEED THE MEDICINE'S MAX-QUANTITY - ONLY RUNS WHEN         
049500*    A PRIOR BATCH EXISTS, SINCE A BRAND-NEW MEDICINE HAS NO              
049600*    CEILING TO CHECK AGAINST YET (ITS OWN MAX-QUANTITY IS                
049700*    WHATEVER THE CARD SUPPLIES).                                         
049800*                                                                         
049900 0500-VALIDAR-TOPE-CANTIDAD.                                              
050000     SET CS-COMMAND-VALID TO TRUE.                                        
050100     IF (WS-TOTAL-STOCK + WS-NEW-QUANTITY)                                
050200             GREATER THAN WS-EXIST-MAX-QUANTITY                           
050300         SET CS-COMMAND-INVALID TO TRUE                                   
050400         MOVE "TOTAL STOCK WOULD EXCEED MAX-QUANTITY"                     
050500             TO CS-ERROR-MESSAGE                                          
050600     END-IF.                                                              
050700     IF CS-COMMAND-INVALID                                                
050800         SET WS-CARD-INVALID TO TRUE                                      
050900     ELSE                                                                 
051000         SET WS-CARD-VALID TO TRUE                                        
051100     END-IF.                                                              
051200 0500-EXIT.                                                               
051300     EXIT.                                                                
051400*                                                                         
051500*    0600 - EXPIRY MONOTONICITY CHECK (BUSINESS RULE), ADDED BY           
051600*    THE 1992 CHANGE-LOG ENTRY ABOVE.  A NEW BATCH MUST NOT               
051700*    EXPIRE BEFORE THE LATEST-EXPIRING BATCH ALREADY ON FILE FOR          
051800*    THE SAME MEDICINE - OTHERWISE THE SHELF WOULD END UP WITH AN         
051900*    OLDER-EXPIRING LOT SITTING BEHIND A NEWER ONE, WHICH THIS            
052000*    SHOP'S DISPENSING PRACTICE NEVER ALLOWS.                             
052100*                                                                         
052200 0600-VALIDAR-FECHA-VENCIMIENTO.                                          
052300     SET CS-COMMAND-VALID TO TRUE.                                        
052400     IF WS-NEW-EXPIRY-DATE LESS THAN WS-MAX-EXPIRY-DATE                   
052500         SET CS-COMMAND-INVALID TO TRUE                                   
052600         MOVE "EXPIRY DATE EARLIER THAN AN EXISTING BATCH"                
052700             TO CS-ERROR-MESSAGE                                          
052800     END-IF.                                                              
052900     IF CS-COMMAND-INVALID                                                
053000         SET WS-CARD-INVALID TO TRUE                                      
053100     ELSE                                                                 
053200         SET WS-CARD-VALID TO TRUE                                        
053300     END-IF.                                                              
053400 0600-EXIT.                                                               
053500     EXIT.                                                                
053600*                                                                         
053700*    0700 - ASSIGNS THE NEW ROW'S STOCK-ID AS ONE MORE THAN THE           
053800*    NUMBER OF ROWS 0410 JUST COUNTED - THE SAME CORRELATIVE-             
053900*    COUNTER IDIOM OPCION-1 USED FOR ITS OWN NEW-MEDICAMENTO              
054000*    CODE, RE-COUNTED EVERY CARD SINCE PH-0447 (SEE CHANGE LOG).          
054100*                                                                         
054200 0700-ASIGNAR-CORRELATIVO.                                                
054300     COMPUTE WS-NEXT-STOCK-ID = WS-RECORD-COUNT + 1.                      
054400 0700-EXIT.                                                               
054500     EXIT.                                                                
054600*                                                                         
054700*    0750 - BUILDS THE NEW STOCK-RECORD.  TOP-UP INHERITANCE -            
054800*    DESCRIPTION AND MAX-QUANTITY COME FROM THE FIRST MATCHING            
054900*    BATCH FOUND ON FILE, NEVER FROM THE CARD, WHEN THE MEDICINE          
055000*    ALREADY EXISTS; A BRAND-NEW MEDICINE TAKES BOTH STRAIGHT             
055100*    FROM THE CARD SINCE THERE IS NOTHING ON FILE TO INHERIT.             
055200*                                                                         
055300 0750-CONSTRUIR-REGISTRO-NUEVO.                                           
055400     MOVE SPACES TO STOCK-RECORD.                                         
055500     MOVE WS-NEXT-STOCK-ID TO ST-STOCK-ID.                                
055600     MOVE AP-NAME TO ST-MEDICINE-NAME.                                    
055700     MOVE WS-NEW-PRICE TO ST-PRICE.                                       
055800     MOVE WS-NEW-QUANTITY TO ST-QUANTITY.                                 
055900     MOVE WS-NEW-EXPIRY-DATE TO ST-EXPIRY-DATE-N.                         
056000     IF WS-MEDICINE-FOUND                                                 
056100         MOVE WS-EXIST-DESCRIPTION TO ST-DESCRIPTION                      
056200         MOVE WS-EXIST-MAX-QUANTITY TO ST-MAX-QUANTITY                    
056300     ELSE                                                                 
056400         MOVE AP-DESCRIPTION TO ST-DESCRIPTION                            
056500         MOVE WS-NEW-MAX-QUANTITY TO ST-MAX-QUANTITY                      
056600     END-IF.                                                              
056700 0750-EXIT.                                                               
056800     EXIT.                                                                
056900*                                                                         
057000*    0800 - APPENDS THE NEW ROW.  OPEN EXTEND RATHER THAN A FULL          
057100*    REWRITE OF THE FILE SINCE STKADD ONLY EVER ADDS ONE ROW AT A         
057200*    TIME AND NEVER TOUCHES AN EXISTING ROW - THAT IS STKUPDT'S           
057300*    JOB.  STATUS IS CHECKED PER TICKET PH-0290 (SEE CHANGE LOG)          
057400*    SO A FULL DISK IS REPORTED RATHER THAN SILENTLY SWALLOWED.           
057500*                                                                         
057600 0800-GRABAR-REGISTRO.                                                    
057700     OPEN EXTEND STOCK-FILE.                                              
057800     WRITE STOCK-RECORD.                                                  
057900     IF WS-STOCK-OK                                                       
058000         ADD 1 TO WS-ROWS-WRITTEN                                         
058100     ELSE                                                                 
058200         DISPLAY "STKADD: WRITE FAILED, STATUS "                          
058300             WS-STOCK-STATUS                                              
058400     END-IF.                                                              
058500     CLOSE STOCK-FILE.                                                    
058600 0800-EXIT.                                                               
058700     EXIT.                                                                
058800*                                                                         
058900*    0850 - CONFIRMATION LINE FOR THE ACCEPTED BATCH, BRACKETED           
059000*    BY THE UNDERLINE BANNER SO A LONG RUN'S SYSOUT STAYS                 
059100*    READABLE WHEN SEVERAL CARDS ARE PROCESSED ONE AFTER ANOTHER.         
059200*                                                                         
059300 0850-IMPRIMIR-CONFIRMACION.                                              
059400     MOVE ST-STOCK-ID TO WS-PR-STOCK-ID.                                  
059500     MOVE ST-MEDICINE-NAME TO WS-PR-NAME.                                 
059600     MOVE ST-PRICE TO WS-PR-PRICE.                                        
059700     MOVE ST-QUANTITY TO WS-PR-QUANTITY.                                  
059800     MOVE ST-EXPIRY-DATE-N TO WS-PR-EXPIRY.                               
059900     MOVE ST-DESCRIPTION (1:30) TO WS-PR-DESCRIPTION.                     
060000     MOVE ST-MAX-QUANTITY TO WS-PR-MAX-QTY.                               
060100     DISPLAY WS-BANNER-LINE.                                              
060200     DISPLAY "STKADD: BATCH ACCEPTED, ROWS WRITTEN THIS RUN "             
060300         WS-ROWS-WRITTEN.                                                 
060400     DISPLAY WS-PRINT-LINE.                                               
060500     DISPLAY WS-BANNER-LINE.                                              
060600 0850-EXIT.                                                               
060700     EXIT.                                                                
060800*                                                                         
060900*    9000 - REJECTION MESSAGE.  DOES NOT STOP THE RUN - A BAD             
061000*    CARD IS SKIPPED AND THE NEXT CARD IS STILL TRIED, SINCE ONE          
061100*    TYPO ON ONE CARD SHOULD NOT COST THE WHOLE NIGHT'S BATCH.            
061200*                                                                         
061300 9000-RECHAZAR-TARJETA.                                                   
061400     DISPLAY "STKADD: PARAMETER CARD REJECTED - "                         
061500         CS-ERROR-MESSAGE.                                                
061600 9000-EXIT.                                                               
061700     EXIT.                                                                
061800*                                                                         
061900*    9900 - END OF JOB.  PRINTS THE RUN-WIDE CARD COUNT AGAINST           
062000*    THE ROWS-WRITTEN COUNT SO THE OPERATOR CAN SEE AT A GLANCE           
062100*    HOW MANY CARDS WERE REJECTED THIS RUN.                               
062200*                                                                         
062300 9900-FIN-DE-TRABAJO.                                                     
062400     DISPLAY "STKADD: CARDS READ THIS RUN " WS-CARDS-READ-COUNT.          
062500     CLOSE ADD-PARM-FILE.                                                 
062600     STOP RUN.                                                            
062700*                                                                         
062800     COPY CMDSYNP.                                                        
